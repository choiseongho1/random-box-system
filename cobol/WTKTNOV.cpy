000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE NOVEDADES DE ENTRADAS (TICKET)               *
000120*ARCHIVO TKTNOV.DAT - SECUENCIAL, UNA NOVEDAD POR LINEA           *
000130*UNA SOLA NOVEDAD PUEDE SER ALTA O MODIFICACION DE TICKET         *
000140*MISMA FORMA QUE WRBXNOV PERO SIN REDEFINES, PUES ALTA Y          *
000150*MODIFICACION USAN EL MISMO GRUPO DE CAMPOS                       *
000160*LONGITUD DE REGISTRO (493)                                      *
000170*----------------------------------------------------------------*
000180*HISTORIA:
000190*  2022-06-06 JCV TICKET RB-0026 ALTA DE REGISTRO
000200*----------------------------------------------------------------*
000210 01  REG-TKTNOV.
000220     03 TN-TIPO                     PIC  X(14).
000230        88 88-TN-ALTA-TICKET                  VALUE 'ALTA-TICKET'.
000240        88 88-TN-MODIFICA-TICKET              VALUE 'MODIFICA-TICKET'.
000250     03 TN-TICKET-ID                PIC  9(09).
000260     03 TN-NAME                     PIC  X(100).
000270     03 TN-DESCRIPTION              PIC  X(200).
000280     03 TN-PRICE                    PIC  9(09).
000290     03 TN-QUANTITY                 PIC  9(09).
000300     03 TN-EVENT-DATE               PIC  9(08).
000310     03 TN-EVENT-TIME               PIC  9(06).
000320     03 TN-VENUE                    PIC  X(100).
000330     03 TN-SALES-START-DATE         PIC  9(08).
000340     03 TN-SALES-START-TIME         PIC  9(06).
000350     03 TN-SALES-END-DATE           PIC  9(08).
000360     03 TN-SALES-END-TIME           PIC  9(06).
000370     03 FILLER                      PIC  X(10).
