000100*----------------------------------------------------------------*
000110*COPY DE LINEA DE IMPRESION DEL LISTADO DE NOVEDADES PROCESADAS  *
000120*USADA POR TODOS LOS PROGRAMAS DE POSTEO (PURCPOST, PURCCANC,    *
000130*CPNMAINT, CPNISSUE, TKTMAINT, TKTRES) PARA EL LOG OPERATIVO     *
000140*LONGITUD DE REGISTRO (132)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-03-28 JCV TICKET RB-0010 ALTA DE REGISTRO
000180*----------------------------------------------------------------*
000190 01  WLINEA.
000200     03 PCC                          PIC  X(01).
000210     03 P1                           PIC  X(11).
000220     03 P12                          PIC  X(09).
000230     03 P21                          PIC  X(20).
000240     03 P41                          PIC  X(40).
000250     03 P81                          PIC  X(50).
000260     03 FILLER                       PIC  X(01).
