000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO MAESTRO DE CAJAS SORPRESA (RANDOM BOX)         *
000120*CLAVE PRIMARIA RB-ID - ORGANIZACION RELATIVA EN RANDOMBOX.DAT   *
000130*LONGITUD DE REGISTRO (370)                                      *
000140*----------------------------------------------------------------*
000150*HISTORIA:
000160*  2022-03-14 JCV TICKET RB-0001 ALTA DE REGISTRO
000170*  2022-07-02 JCV TICKET RB-0044 SE AGREGA VENTANA DE VENTA
000180*----------------------------------------------------------------*
000190 01  REG-RANDOMBOX.
000200     03 RB-CLAVE.
000210        05 RB-ID                     PIC  9(09).
000220     03 RB-NAME                      PIC  X(100).
000230     03 RB-DESCRIPTION               PIC  X(200).
000240     03 RB-PRICE                     PIC  9(09).
000250     03 RB-QUANTITY                  PIC  9(09).
000260     03 RB-VENTANA-VENTA.
000270        05 RB-SALES-START-DATE       PIC  9(08).
000280*       REDEFINE DE FECHA INICIO DE VENTA PARA VALIDAR
000290*       ANIO/MES/DIA SIN PARTIR EL CAMPO CON DIVIDE.
000300        05 RB-SALES-START-DATE-R REDEFINES RB-SALES-START-DATE.
000310           07 RB-SSD-CCYY             PIC  9(04).
000320           07 RB-SSD-MM               PIC  9(02).
000330           07 RB-SSD-DD               PIC  9(02).
000340        05 RB-SALES-START-TIME       PIC  9(06).
000350        05 RB-SALES-END-DATE         PIC  9(08).
000360*       REDEFINE DE FECHA FIN DE VENTA, MISMO CRITERIO QUE
000370*       LA FECHA DE INICIO, USADA EN 20250-VALIDO-EN-VENTA.
000380        05 RB-SALES-END-DATE-R   REDEFINES RB-SALES-END-DATE.
000390           07 RB-SED-CCYY             PIC  9(04).
000400           07 RB-SED-MM               PIC  9(02).
000410           07 RB-SED-DD               PIC  9(02).
000420        05 RB-SALES-END-TIME         PIC  9(06).
000430     03 FILLER                       PIC  X(15) VALUE SPACES.
