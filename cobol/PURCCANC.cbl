000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     PURCCANC.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1992-01-14.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA PROCESA LAS SOLICITUDES DE CANCELACION DE COMPRAS  *
000200*DE CAJAS SORPRESA. SE LEE EL ARCHIVO PURCANC Y POR CADA SOLICITUD*
000210*SE BUSCA LA COMPRA EN EL MAESTRO PURCHASE (RELATIVO POR PU-ID),  *
000220*SE VALIDA QUE PERTENEZCA AL USUARIO SOLICITANTE, QUE NO ESTE YA  *
000230*CANCELADA Y QUE NO HAYAN TRANSCURRIDO MAS DE 24 HORAS DESDE LA   *
000240*FECHA/HORA DE COMPRA. DE SER PROCEDENTE SE MARCA LA COMPRA COMO  *
000250*CANCELLED Y SE RESTITUYE EL STOCK DE LA CAJA (RB-QUANTITY). NO   *
000260*SE REVIERTE EL CUPON UTILIZADO NI LOS RESULTADOS DE SORTEO YA    *
000270*GRABADOS (INSTRUCTIVO DE CAJAS SORPRESA EDUSAM-RB REV.1, CAP.4). *
000280*EL CALCULO DEL VENCIMIENTO DE LA VENTANA DE 24 HORAS SE HACE A   *
000290*MANO (SUMA DE UN DIA A LA FECHA DE COMPRA CON CONTROL DE FIN DE  *
000300*MES Y DE ANIO BISIESTO) PUES EL COMPILADOR DE ESTE SITIO NO      *
000310*DISPONE DE FUNCIONES DE FECHA.                                   *
000320*-----------------------------------------------------------------*
000330*HISTORIA DE MODIFICACIONES:
000340*  1992-01-14 EP           ALTA DEL PROGRAMA (CANCELACION DE PEDIDOS
000350*                          DE VENTA DIRECTA DENTRO DE LAS 24 HORAS DE
000360*                          REALIZADO EL PEDIDO).
000370*  1996-05-30 EP           SE CORRIGE EL CALCULO DE ANIO BISIESTO
000380*                          (FALTABA LA EXCEPCION DE LOS SECULARES).
000390*  1998-09-21 JCV TK-Y2K08 REVISION Y2K - SE AMPLIAN A CCYYMMDD LOS
000400*                          CAMPOS DE FECHA DEL MAESTRO DE PEDIDOS.
000410*  2022-04-22 EP  RB-0015  SE REESCRIBE PARA LA CANCELACION DE
000420*                          COMPRAS DE CAJA SORPRESA DE LA LINEA
000430*                          RANDOM BOX.
000440*  2023-05-19 MLG RB-0101  SE ACLARA EN COMENTARIOS QUE EL CUPON Y
000450*                          LOS RESULTADOS DE SORTEO NO SE REVIERTEN.
000460*-----------------------------------------------------------------*
000470
000480 ENVIRONMENT DIVISION.
000490*-------------------------------------------------------------*
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550*-------------------------------------------------------------*
000560 FILE-CONTROL.
000570
000580     SELECT PURCANC          ASSIGN       TO PURCANC
000590                              ORGANIZATION IS SEQUENTIAL
000600                              FILE STATUS  IS FS-PURCANC.
000610
000620     SELECT PURCHASE         ASSIGN       TO PURCHASE
000630                              ORGANIZATION IS RELATIVE
000640                              ACCESS MODE  IS RANDOM
000650                              RELATIVE KEY IS WS-PU-REL-KEY
000660                              FILE STATUS  IS FS-PURCHASE.
000670
000680     SELECT RANDOMBOX        ASSIGN       TO RANDOMBOX
000690                              ORGANIZATION IS RELATIVE
000700                              ACCESS MODE  IS RANDOM
000710                              RELATIVE KEY IS WS-RB-REL-KEY
000720                              FILE STATUS  IS FS-RANDOMBOX.
000730
000740     SELECT LISTADO          ASSIGN       TO PNCLIST
000750                              ORGANIZATION IS LINE SEQUENTIAL
000760                              FILE STATUS  IS FS-LISTADO.
000770
000780 DATA DIVISION.
000790*-------------------------------------------------------------*
000800
000810 FILE SECTION.
000820*-------------------------------------------------------------*
000830
000840 FD  PURCANC
000850     RECORDING MODE IS F
000860     BLOCK 0.
000870 01  REG-PURCANC-FD                       PIC X(022).
000880
000890 FD  PURCHASE
000900     RECORDING MODE IS F
000910     BLOCK 0.
000920 01  REG-PURCHASE-FD                      PIC X(068).
000930
000940 FD  RANDOMBOX
000950     RECORDING MODE IS F
000960     BLOCK 0.
000970 01  REG-RANDOMBOX-FD                     PIC X(370).
000980
000990 FD  LISTADO
001000     RECORDING MODE IS F
001010     BLOCK 0.
001020 01  REG-LISTADO-FD                       PIC X(132).
001030
001040 WORKING-STORAGE SECTION.
001050*-------------------------------------------------------------*
001060 77  CTE-PROGRAMA                         PIC X(20) VALUE 'PURCCANC'.
001070
001080 77  FS-PURCANC                          PIC X(02) VALUE ' '.
001090     88 88-FS-PURCANC-OK                            VALUE '00'.
001100     88 88-FS-PURCANC-EOF                           VALUE '10'.
001110
001120 77  FS-PURCHASE                          PIC X(02) VALUE ' '.
001130     88 88-FS-PU-OK                                 VALUE '00'.
001140
001150 77  FS-RANDOMBOX                         PIC X(02) VALUE ' '.
001160     88 88-FS-RB-OK                                 VALUE '00'.
001170
001180 77  FS-LISTADO                           PIC X(02) VALUE ' '.
001190     88 88-FS-LISTADO-OK                            VALUE '00'.
001200
001210 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001220 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001230 77  WS-TXN-ERROR                         PIC X(01) VALUE 'N'.
001240     88 88-TXN-ERROR-SI                             VALUE 'S'.
001250     88 88-TXN-ERROR-NO                             VALUE 'N'.
001260
001270 77  WS-PU-REL-KEY                        PIC 9(09) COMP VALUE 0.
001280 77  WS-RB-REL-KEY                        PIC 9(09) COMP VALUE 0.
001290
001300 77  WS-CANT-LEIDOS                       PIC 9(07) COMP VALUE 0.
001310 77  WS-CANT-CANCELADAS                   PIC 9(07) COMP VALUE 0.
001320 77  WS-CANT-ERRONEAS                     PIC 9(07) COMP VALUE 0.
001330
001340*    TABLA DE DIAS POR MES PARA EL CALCULO DE VENCIMIENTO DE 24
001350*    HORAS - FEBRERO SE AJUSTA EN 20260 SEGUN SEA ANIO BISIESTO.
001360 01  WS-DIAS-MES-VALORES.
001370     03 FILLER                           PIC 9(02) VALUE 31.
001380     03 FILLER                           PIC 9(02) VALUE 28.
001390     03 FILLER                           PIC 9(02) VALUE 31.
001400     03 FILLER                           PIC 9(02) VALUE 30.
001410     03 FILLER                           PIC 9(02) VALUE 31.
001420     03 FILLER                           PIC 9(02) VALUE 30.
001430     03 FILLER                           PIC 9(02) VALUE 31.
001440     03 FILLER                           PIC 9(02) VALUE 31.
001450     03 FILLER                           PIC 9(02) VALUE 30.
001460     03 FILLER                           PIC 9(02) VALUE 31.
001470     03 FILLER                           PIC 9(02) VALUE 30.
001480     03 FILLER                           PIC 9(02) VALUE 31.
001490*    REDEFINE DE LA TABLA DE DIAS POR MES PARA ACCESO POR INDICE
001500*    DESDE 20260-DETERMINO-DIAS-MES.
001510 01  WS-TABLA-DIAS-MES REDEFINES WS-DIAS-MES-VALORES.
001520     03 WS-DIAS-MES                      PIC 9(02) OCCURS 12 TIMES.
001530
001540 77  WS-DIAS-DEL-MES                      PIC 9(02) COMP VALUE 0.
001550 77  WS-ES-BISIESTO                       PIC X(01) VALUE 'N'.
001560     88 88-ES-BISIESTO-SI                           VALUE 'S'.
001570     88 88-ES-BISIESTO-NO                           VALUE 'N'.
001580 77  WS-COCIENTE-AUX                      PIC 9(07) COMP VALUE 0.
001590 77  WS-RESTO-4                           PIC 9(02) COMP VALUE 0.
001600 77  WS-RESTO-100                         PIC 9(02) COMP VALUE 0.
001610 77  WS-RESTO-400                         PIC 9(02) COMP VALUE 0.
001620
001630*    FECHA/HORA DE VENCIMIENTO DE LA VENTANA DE CANCELACION,
001640*    CALCULADA EN 20250 A PARTIR DE LA FECHA/HORA DE COMPRA.
001650 01  WS-VENCIMIENTO.
001660     03 WS-VC-FECHA.
001670        05 WS-VC-CCYY                    PIC 9(04).
001680        05 WS-VC-MM                      PIC 9(02).
001690        05 WS-VC-DD                      PIC 9(02).
001700     03 WS-VC-HORA.
001710        05 WS-VC-HH                      PIC 9(02).
001720        05 WS-VC-MN                      PIC 9(02).
001730        05 WS-VC-SS                      PIC 9(02).
001740     03 FILLER                           PIC X(04) VALUE SPACES.
001750
001760*    FECHA/HORA DE CORRIDA CONTRA LA QUE SE COMPARA EL VENCIMIENTO.
001770 01  WS-AHORA.
001780     03 WS-AH-CCYYMMDD                    PIC 9(08) VALUE 0.
001790     03 WS-AH-HHMMSS                      PIC 9(06) VALUE 0.
001800     03 FILLER                            PIC X(10) VALUE SPACES.
001810
001820*    CLAVE DE COMPRA DE LA SOLICITUD EN CURSO, PARTIDA PARA EL
001830*    RENGLON DEL LISTADO OPERATIVO (VER 21100).
001840 01  WS-CLAVE-TXN.
001850     03 WS-CT-PU-ID                       PIC 9(09) VALUE 0.
001860     03 WS-CT-PU-ID-R REDEFINES WS-CT-PU-ID.
001870        05 WS-CT-MILES                   PIC 9(06).
001880        05 WS-CT-UNI                     PIC 9(03).
001890     03 FILLER                           PIC X(05) VALUE SPACES.
001900
001910*    DEFINICION DE REGISTRO DE SOLICITUD DE CANCELACION
001920 COPY WPURCAN.
001930
001940*    DEFINICION DE REGISTRO DE COMPRA
001950 COPY WPURCH.
001960
001970*    DEFINICION DE REGISTRO DE CAJAS SORPRESA
001980 COPY WRANBOX.
001990
002000*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
002010 COPY WLINEA.
002020
002030*    DEFINICION DE COPY WORKING DE LA RUTINA DE CANCELACION
002040 COPY WCANCELA.
002050
002060 PROCEDURE DIVISION.
002070*-------------------------------------------------------------*
002080
002090 00000-CUERPO-PRINCIPAL.
002100*-----------------------
002110
002120     PERFORM 10000-INICIO           THRU FIN-10000.
002130
002140     PERFORM 20000-PROCESO          THRU FIN-20000
002150       UNTIL 88-FS-PURCANC-EOF.
002160
002170     PERFORM 30000-FINALIZO         THRU FIN-30000.
002180
002190     STOP RUN.
002200
002210 10000-INICIO.
002220*-------------
002230
002240     INITIALIZE WCANCELA.
002250     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
002260
002270     PERFORM 10100-ABRO-ARCHIVOS.
002280
002290     PERFORM 10200-1RA-LECTURA-PURCANC.
002300
002310 FIN-10000.
002320     EXIT.
002330
002340 10100-ABRO-ARCHIVOS.
002350*--------------------
002360
002370     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
002380
002390     OPEN INPUT    PURCANC.
002400     IF NOT 88-FS-PURCANC-OK
002410        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002420        MOVE 'PURCANC '                  TO WCANCELA-RECURSO
002430        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002440        MOVE FS-PURCANC                  TO WCANCELA-CODRET
002450        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002460        PERFORM 99999-CANCELO
002470     END-IF.
002480
002490     OPEN I-O      PURCHASE.
002500     IF NOT 88-FS-PU-OK
002510        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002520        MOVE 'PURCHASE'                  TO WCANCELA-RECURSO
002530        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
002540        MOVE FS-PURCHASE                 TO WCANCELA-CODRET
002550        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002560        PERFORM 99999-CANCELO
002570     END-IF.
002580
002590     OPEN I-O      RANDOMBOX.
002600     IF NOT 88-FS-RB-OK
002610        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002620        MOVE 'RANDOMBX'                  TO WCANCELA-RECURSO
002630        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
002640        MOVE FS-RANDOMBOX                TO WCANCELA-CODRET
002650        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002660        PERFORM 99999-CANCELO
002670     END-IF.
002680
002690     OPEN OUTPUT   LISTADO.
002700     IF NOT 88-FS-LISTADO-OK
002710        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002720        MOVE 'PNCLIST '                  TO WCANCELA-RECURSO
002730        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
002740        MOVE FS-LISTADO                  TO WCANCELA-CODRET
002750        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002760        PERFORM 99999-CANCELO
002770     END-IF.
002780
002790 FIN-10100.
002800     EXIT.
002810
002820 10200-1RA-LECTURA-PURCANC.
002830*----------------------------
002840
002850     PERFORM 11000-READ-PURCANC.
002860
002870 FIN-10200.
002880     EXIT.
002890
002900 11000-READ-PURCANC.
002910*---------------------
002920
002930     MOVE '11000-READ-PURCANC'          TO WS-PARRAFO.
002940
002950     INITIALIZE REG-PURCANC.
002960
002970     READ PURCANC   INTO REG-PURCANC.
002980
002990     EVALUATE TRUE
003000         WHEN 88-FS-PURCANC-OK
003010              ADD 1                      TO WS-CANT-LEIDOS
003020
003030         WHEN 88-FS-PURCANC-EOF
003040              CONTINUE
003050
003060         WHEN OTHER
003070              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
003080              MOVE 'PURCANC '            TO WCANCELA-RECURSO
003090              MOVE 'READ'                TO WCANCELA-OPERACION
003100              MOVE FS-PURCANC            TO WCANCELA-CODRET
003110              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
003120              PERFORM 99999-CANCELO
003130     END-EVALUATE.
003140
003150 FIN-11000.
003160     EXIT.
003170
003180 20000-PROCESO.
003190*--------------
003200
003210     SET 88-TXN-ERROR-NO                TO TRUE.
003220     MOVE SPACES                        TO WS-MJE-ERROR.
003230
003240     PERFORM 20100-LEO-COMPRA.
003250
003260     IF 88-TXN-ERROR-NO
003270        PERFORM 20200-VALIDO-CANCELACION
003280     END-IF.
003290
003300     IF 88-TXN-ERROR-NO
003310        PERFORM 20300-CANCELO-COMPRA
003320        PERFORM 20400-RESTITUYO-STOCK
003330        ADD 1                           TO WS-CANT-CANCELADAS
003340     ELSE
003350        ADD 1                           TO WS-CANT-ERRONEAS
003360     END-IF.
003370
003380     PERFORM 21100-IMPRIMO-DETALLE.
003390
003400     PERFORM 11000-READ-PURCANC.
003410
003420 FIN-20000.
003430     EXIT.
003440
003450 20100-LEO-COMPRA.
003460*-------------------
003470
003480     MOVE PC-PURCHASE-ID                 TO WS-PU-REL-KEY.
003490
003500     READ PURCHASE INTO REG-PURCHASE.
003510
003520     IF NOT 88-FS-PU-OK
003530        SET 88-TXN-ERROR-SI             TO TRUE
003540        MOVE 'COMPRA INEXISTENTE'       TO WS-MJE-ERROR
003550     END-IF.
003560
003570 FIN-20100.
003580     EXIT.
003590
003600 20200-VALIDO-CANCELACION.
003610*----------------------------
003620
003630     IF PU-USER-ID NOT = PC-USER-ID
003640        SET 88-TXN-ERROR-SI             TO TRUE
003650        MOVE 'COMPRA NO PERTENECE AL USUARIO' TO WS-MJE-ERROR
003660     END-IF.
003670
003680     IF 88-TXN-ERROR-NO
003690     AND 88-PU-CANCELLED
003700        SET 88-TXN-ERROR-SI             TO TRUE
003710        MOVE 'COMPRA YA CANCELADA'      TO WS-MJE-ERROR
003720     END-IF.
003730
003740     IF 88-TXN-ERROR-NO
003750        PERFORM 20250-CALCULO-VENCIMIENTO
003760        ACCEPT WS-AH-CCYYMMDD           FROM DATE YYYYMMDD
003770        ACCEPT WS-AH-HHMMSS             FROM TIME
003780        IF WS-VC-FECHA > WS-AH-CCYYMMDD
003790        OR (WS-VC-FECHA = WS-AH-CCYYMMDD
003800            AND WS-VC-HORA >= WS-AH-HHMMSS)
003810           CONTINUE
003820        ELSE
003830           SET 88-TXN-ERROR-SI          TO TRUE
003840           MOVE 'VENTANA DE CANCELACION VENCIDA' TO WS-MJE-ERROR
003850        END-IF
003860     END-IF.
003870
003880 FIN-20200.
003890     EXIT.
003900
003910 20250-CALCULO-VENCIMIENTO.
003920*-----------------------------
003930
003940     MOVE PU-PC-CCYY                     TO WS-VC-CCYY.
003950     MOVE PU-PC-MM                       TO WS-VC-MM.
003960     MOVE PU-PC-DD                       TO WS-VC-DD.
003970     MOVE PU-PC-HH                       TO WS-VC-HH.
003980     MOVE PU-PC-MN                       TO WS-VC-MN.
003990     MOVE PU-PC-SS                       TO WS-VC-SS.
004000
004010     PERFORM 20255-DETERMINO-BISIESTO.
004020     PERFORM 20260-DETERMINO-DIAS-MES.
004030
004040     ADD 1                                TO WS-VC-DD.
004050
004060     IF WS-VC-DD > WS-DIAS-DEL-MES
004070        MOVE 1                           TO WS-VC-DD
004080        ADD 1                            TO WS-VC-MM
004090        IF WS-VC-MM > 12
004100           MOVE 1                        TO WS-VC-MM
004110           ADD 1                         TO WS-VC-CCYY
004120        END-IF
004130     END-IF.
004140
004150 FIN-20250.
004160     EXIT.
004170
004180 20255-DETERMINO-BISIESTO.
004190*----------------------------
004200
004210     DIVIDE WS-VC-CCYY BY 4
004220       GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-4.
004230     DIVIDE WS-VC-CCYY BY 100
004240       GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-100.
004250     DIVIDE WS-VC-CCYY BY 400
004260       GIVING WS-COCIENTE-AUX REMAINDER WS-RESTO-400.
004270
004280     IF WS-RESTO-4 = 0
004290     AND (WS-RESTO-100 NOT = 0 OR WS-RESTO-400 = 0)
004300        SET 88-ES-BISIESTO-SI            TO TRUE
004310     ELSE
004320        SET 88-ES-BISIESTO-NO            TO TRUE
004330     END-IF.
004340
004350 FIN-20255.
004360     EXIT.
004370
004380 20260-DETERMINO-DIAS-MES.
004390*----------------------------
004400
004410     MOVE WS-DIAS-MES (WS-VC-MM)         TO WS-DIAS-DEL-MES.
004420
004430     IF WS-VC-MM = 2
004440     AND 88-ES-BISIESTO-SI
004450        MOVE 29                          TO WS-DIAS-DEL-MES
004460     END-IF.
004470
004480 FIN-20260.
004490     EXIT.
004500
004510 20300-CANCELO-COMPRA.
004520*------------------------
004530
004540     SET 88-PU-CANCELLED                 TO TRUE.
004550
004560     MOVE PU-ID                          TO WS-PU-REL-KEY.
004570
004580     REWRITE REG-PURCHASE-FD FROM REG-PURCHASE.
004590
004600     IF NOT 88-FS-PU-OK
004610        MOVE '20300-CANCELO-COMPRA'     TO WCANCELA-PARRAFO
004620        MOVE 'PURCHASE'                 TO WCANCELA-RECURSO
004630        MOVE 'REWRITE'                  TO WCANCELA-OPERACION
004640        MOVE FS-PURCHASE                TO WCANCELA-CODRET
004650        MOVE 'ERROR EN REWRITE'         TO WCANCELA-MENSAJE
004660        PERFORM 99999-CANCELO
004670     END-IF.
004680
004690 FIN-20300.
004700     EXIT.
004710
004720 20400-RESTITUYO-STOCK.
004730*-------------------------
004740
004750     MOVE PU-RANDOM-BOX-ID               TO WS-RB-REL-KEY.
004760
004770     READ RANDOMBOX INTO REG-RANDOMBOX.
004780
004790     IF NOT 88-FS-RB-OK
004800        MOVE '20400-RESTITUYO-STOCK'    TO WCANCELA-PARRAFO
004810        MOVE 'RANDOMBX'                 TO WCANCELA-RECURSO
004820        MOVE 'READ'                     TO WCANCELA-OPERACION
004830        MOVE FS-RANDOMBOX               TO WCANCELA-CODRET
004840        MOVE 'CAJA DE COMPRA CANCELADA INEXISTENTE' TO WCANCELA-MENSAJE
004850        PERFORM 99999-CANCELO
004860     END-IF.
004870
004880     ADD PU-QUANTITY                     TO RB-QUANTITY.
004890
004900     REWRITE REG-RANDOMBOX-FD FROM REG-RANDOMBOX.
004910
004920     IF NOT 88-FS-RB-OK
004930        MOVE '20400-RESTITUYO-STOCK'    TO WCANCELA-PARRAFO
004940        MOVE 'RANDOMBX'                 TO WCANCELA-RECURSO
004950        MOVE 'REWRITE'                  TO WCANCELA-OPERACION
004960        MOVE FS-RANDOMBOX               TO WCANCELA-CODRET
004970        MOVE 'ERROR EN REWRITE'         TO WCANCELA-MENSAJE
004980        PERFORM 99999-CANCELO
004990     END-IF.
005000
005010 FIN-20400.
005020     EXIT.
005030
005040 21100-IMPRIMO-DETALLE.
005050*-------------------------
005060
005070     MOVE SPACES                        TO WLINEA.
005080     MOVE 'CANCELAC.'                   TO P1.
005090     MOVE PC-PURCHASE-ID                TO WS-CT-PU-ID.
005100     MOVE WS-CT-MILES                   TO P12(1:6).
005110     MOVE WS-CT-UNI                     TO P12(7:3).
005120     MOVE WS-MJE-ERROR                  TO P41.
005130
005140     WRITE REG-LISTADO-FD               FROM WLINEA.
005150
005160     IF NOT 88-FS-LISTADO-OK
005170        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
005180        MOVE 'PNCLIST '                 TO WCANCELA-RECURSO
005190        MOVE 'WRITE'                    TO WCANCELA-OPERACION
005200        MOVE FS-LISTADO                 TO WCANCELA-CODRET
005210        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
005220        PERFORM 99999-CANCELO
005230     END-IF.
005240
005250 FIN-21100.
005260     EXIT.
005270
005280 30000-FINALIZO.
005290*----------------
005300
005310     PERFORM 30100-TOTALES-CONTROL.
005320
005330     PERFORM 31000-CIERRO-ARCHIVOS.
005340
005350 FIN-30000.
005360     EXIT.
005370
005380 30100-TOTALES-CONTROL.
005390*-------------------------
005400
005410     DISPLAY ' '.
005420     DISPLAY '****************************************************'.
005430     DISPLAY '***      PURCCANC - TOTALES DE CONTROL           ***'.
005440     DISPLAY '****************************************************'.
005450     DISPLAY '* SOLICITUDES LEIDAS    : ' WS-CANT-LEIDOS.
005460     DISPLAY '* CANCELACIONES OK      : ' WS-CANT-CANCELADAS.
005470     DISPLAY '* SOLICITUDES ERRONEAS  : ' WS-CANT-ERRONEAS.
005480     DISPLAY '****************************************************'.
005490
005500 FIN-30100.
005510     EXIT.
005520
005530 31000-CIERRO-ARCHIVOS.
005540*-------------------------
005550
005560     CLOSE PURCANC PURCHASE RANDOMBOX LISTADO.
005570
005580 FIN-31000.
005590     EXIT.
005600
005610 99999-CANCELO.
005620*---------------
005630
005640     CALL 'CANCELA'    USING WCANCELA.
005650
005660     CLOSE PURCANC PURCHASE RANDOMBOX LISTADO.
005670
005680     STOP RUN.
005690
005700 FIN-99999.
005710     EXIT.
