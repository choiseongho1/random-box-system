000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     TKTRES.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1994-04-25.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA PROCESA RESERVAS Y CANCELACIONES DE RESERVA DE     *
000200*ENTRADAS. SE LEE EL ARCHIVO DE TRANSACCIONES TKTTXN Y POR CADA   *
000210*UNA SE RESERVA UNA ENTRADA (DESCONTANDO UNA UNIDAD DE STOCK) O   *
000220*SE CANCELA UNA RESERVA YA EXISTENTE. A DIFERENCIA DE PURCCANC,   *
000230*LA CANCELACION DE RESERVA NO REPONE EL STOCK DE LA ENTRADA       *
000240*(INSTRUCTIVO DE CAJAS SORPRESA EDUSAM-RB REV.1, CAPITULO 5).     *
000250*LAS RESERVAS (TICKETRES.DAT) SE CARGAN COMPLETAS EN TABLA AL     *
000260*INICIO Y SE VUELCAN COMPLETAS AL FINALIZAR, PUES EL ARCHIVO ES   *
000270*SECUENCIAL Y NO ADMITE REWRITE NI ADD DIRECTO (MISMO CRITERIO    *
000280*QUE PURCPOST PARA USERCOUPON, TICKET RB-0021).                   *
000290*-----------------------------------------------------------------*
000300*HISTORIA DE MODIFICACIONES:
000310*  1994-04-25 EP           ALTA DEL PROGRAMA (RESERVA DE LOCALIDADES
000320*                          DE ESPECTACULOS PUBLICOS CONTRA STOCK DE
000330*                          ENTRADAS DISPONIBLE).
000340*  1998-06-19 JCV TK-Y2K11 REVISION Y2K - SE AMPLIAN A CCYYMMDD LAS
000350*                          FECHAS DEL MAESTRO DE RESERVAS (MISMO
000360*                          RELEVAMIENTO DEL TICKET TK-Y2K11 DE
000370*                          TKTMAINT).
000380*  2022-06-09 EP  RB-0028  SE REESCRIBE PARA LA RESERVA DE ENTRADAS
000390*                          DE LA LINEA RANDOM BOX (SOLO RESERVA EN
000400*                          ESTA ETAPA).
000410*  2022-07-01 EP  RB-0039  SE AGREGA CANCELACION DE RESERVA.
000420*-----------------------------------------------------------------*
000430
000440 ENVIRONMENT DIVISION.
000450*-------------------------------------------------------------*
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510*-------------------------------------------------------------*
000520 FILE-CONTROL.
000530
000540     SELECT TKTTXN            ASSIGN       TO TKTTXN
000550                              ORGANIZATION IS LINE SEQUENTIAL
000560                              FILE STATUS  IS FS-TKTTXN.
000570
000580     SELECT USER              ASSIGN       TO USERMAST
000590                              ORGANIZATION IS RELATIVE
000600                              ACCESS MODE  IS RANDOM
000610                              RELATIVE KEY IS WS-US-REL-KEY
000620                              FILE STATUS  IS FS-USER.
000630
000640     SELECT TICKET            ASSIGN       TO TICKET
000650                              ORGANIZATION IS RELATIVE
000660                              ACCESS MODE  IS RANDOM
000670                              RELATIVE KEY IS WS-TK-REL-KEY
000680                              FILE STATUS  IS FS-TICKET.
000690
000700     SELECT TKTRES-OLD       ASSIGN       TO TKTRESOL
000710                              ORGANIZATION IS SEQUENTIAL
000720                              FILE STATUS  IS FS-TKTRES-OLD.
000730
000740     SELECT TKTRES-NEW       ASSIGN       TO TKTRESNW
000750                              ORGANIZATION IS SEQUENTIAL
000760                              FILE STATUS  IS FS-TKTRES-NEW.
000770
000780     SELECT LISTADO          ASSIGN       TO TKRLIST
000790                              ORGANIZATION IS LINE SEQUENTIAL
000800                              FILE STATUS  IS FS-LISTADO.
000810
000820 DATA DIVISION.
000830*-------------------------------------------------------------*
000840
000850 FILE SECTION.
000860*-------------------------------------------------------------*
000870
000880 FD  TKTTXN
000890     RECORDING MODE IS F
000900     BLOCK 0.
000910 01  REG-TKTTXN-FD                        PIC X(045).
000920
000930 FD  USER
000940     RECORDING MODE IS F
000950     BLOCK 0.
000960 01  REG-USER-FD                          PIC X(114).
000970
000980 FD  TICKET
000990     RECORDING MODE IS F
001000     BLOCK 0.
001010 01  REG-TICKET-FD                        PIC X(474).
001020
001030 FD  TKTRES-OLD
001040     RECORDING MODE IS F
001050     BLOCK 0.
001060 01  REG-TKTRES-OLD-FD                    PIC X(045).
001070
001080 FD  TKTRES-NEW
001090     RECORDING MODE IS F
001100     BLOCK 0.
001110 01  REG-TKTRES-NEW-FD                    PIC X(045).
001120
001130 FD  LISTADO
001140     RECORDING MODE IS F
001150     BLOCK 0.
001160 01  REG-LISTADO-FD                       PIC X(132).
001170
001180 WORKING-STORAGE SECTION.
001190*-------------------------------------------------------------*
001200 77  CTE-PROGRAMA                         PIC X(20) VALUE 'TKTRES'.
001210
001220 77  FS-TKTTXN                            PIC X(02) VALUE ' '.
001230     88 88-FS-TKTTXN-OK                              VALUE '00'.
001240     88 88-FS-TKTTXN-EOF                             VALUE '10'.
001250
001260 77  FS-USER                              PIC X(02) VALUE ' '.
001270     88 88-FS-US-OK                                  VALUE '00'.
001280
001290 77  FS-TICKET                            PIC X(02) VALUE ' '.
001300     88 88-FS-TK-OK                                  VALUE '00'.
001310
001320 77  FS-TKTRES-OLD                        PIC X(02) VALUE ' '.
001330     88 88-FS-TRO-OK                                 VALUE '00'.
001340     88 88-FS-TRO-EOF                                VALUE '10'.
001350
001360 77  FS-TKTRES-NEW                        PIC X(02) VALUE ' '.
001370     88 88-FS-TRN-OK                                 VALUE '00'.
001380
001390 77  FS-LISTADO                           PIC X(02) VALUE ' '.
001400     88 88-FS-LISTADO-OK                             VALUE '00'.
001410
001420 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001430 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001440 77  WS-TXN-ERROR                         PIC X(01) VALUE 'N'.
001450     88 88-TXN-ERROR-SI                              VALUE 'S'.
001460     88 88-TXN-ERROR-NO                              VALUE 'N'.
001470
001480 77  WS-US-REL-KEY                        PIC 9(09) COMP VALUE 0.
001490 77  WS-TK-REL-KEY                        PIC 9(09) COMP VALUE 0.
001500
001510 77  WS-CANT-LEIDAS                       PIC 9(07) COMP VALUE 0.
001520 77  WS-CANT-RESERVAS-OK                  PIC 9(07) COMP VALUE 0.
001530 77  WS-CANT-CANCELAC-OK                  PIC 9(07) COMP VALUE 0.
001540 77  WS-CANT-ERRONEAS                     PIC 9(07) COMP VALUE 0.
001550
001560 01  WS-FECHA-HOY.
001570     03 WS-FH-CCYYMMDD                   PIC 9(08) VALUE 0.
001580*    REDEFINE DE LA FECHA DE CORRIDA, USADA PARA VALIDAR VENTANA
001590*    DE VENTA DE LA ENTRADA (VER 20250) Y PARA FECHAR LA RESERVA.
001600     03 WS-FH-CCYYMMDD-R REDEFINES WS-FH-CCYYMMDD.
001610        05 WS-FH-CCYY                    PIC 9(04).
001620        05 WS-FH-MM                      PIC 9(02).
001630        05 WS-FH-DD                      PIC 9(02).
001640     03 FILLER                           PIC X(10) VALUE SPACES.
001650 77  WS-HORA-HOY                          PIC 9(06) VALUE 0.
001660
001670*    TABLA DE RESERVAS EN MEMORIA - SE CARGA AL INICIO DESDE
001680*    TKTRES-OLD Y SE VUELCA COMPLETA A TKTRES-NEW AL FINALIZAR
001690*    (VER 30050), PUES EL ARCHIVO ES SECUENCIAL.
001700 01  WT-TKTRES.
001710     03 WS-TRES-MAX-OCCURS               PIC 9(05) COMP VALUE 2000.
001720     03 WT-TR OCCURS 2000 TIMES
001730               INDEXED BY IDX-TR.
001740        05 WT-TR-ID                     PIC 9(09).
001750        05 WT-TR-USER-ID                PIC 9(09).
001760        05 WT-TR-TICKET-ID              PIC 9(09).
001770        05 WT-TR-RESERVATION-DATE       PIC 9(08).
001780        05 WT-TR-STATUS                 PIC X(09).
001790           88 88-WT-TR-RESERVED                   VALUE 'RESERVED'.
001800           88 88-WT-TR-CANCELLED                  VALUE 'CANCELLED'.
001810     03 FILLER                           PIC X(01).
001820 77  WS-TRES-COUNT                       PIC 9(05) COMP VALUE 0.
001830 77  WS-SUB-TRES                         PIC 9(05) COMP VALUE 0.
001840 77  WS-TRES-INDICE                      PIC 9(05) COMP VALUE 0.
001850 77  WS-TRES-ULTIMO-ID                   PIC 9(09) COMP VALUE 0.
001860 77  WS-TRES-ENCONTRADA                  PIC X(01) VALUE 'N'.
001870     88 88-TRES-ENCONTRADA-SI                      VALUE 'S'.
001880     88 88-TRES-ENCONTRADA-NO                      VALUE 'N'.
001890
001900*    CLAVE DE USUARIO DE LA TRANSACCION EN CURSO, PARTIDA PARA EL
001910*    RENGLON DEL LISTADO OPERATIVO (VER 21100).
001920 01  WS-CLAVE-TXN.
001930     03 WS-CT-USER-ID                    PIC 9(09) VALUE 0.
001940     03 WS-CT-USER-ID-R REDEFINES WS-CT-USER-ID.
001950        05 WS-CT-MILES                  PIC 9(06).
001960        05 WS-CT-UNI                    PIC 9(03).
001970     03 FILLER                          PIC X(05) VALUE SPACES.
001980
001990*    DEFINICION DE REGISTRO DE TRANSACCION DE RESERVA
002000 COPY WTKTTXN.
002010
002020*    DEFINICION DE REGISTRO DE USUARIO
002030 COPY WUSER.
002040
002050*    DEFINICION DE REGISTRO DE TICKET
002060 COPY WTICKET.
002070
002080*    DEFINICION DE REGISTRO DE RESERVA
002090 COPY WTKTRES.
002100
002110*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
002120 COPY WLINEA.
002130
002140*    DEFINICION DE COPY WORKING DE LA RUTINA CANCELA
002150 COPY WCANCELA.
002160
002170 PROCEDURE DIVISION.
002180*-------------------------------------------------------------*
002190
002200 00000-CUERPO-PRINCIPAL.
002210*-----------------------
002220
002230     PERFORM 10000-INICIO           THRU FIN-10000.
002240
002250     PERFORM 20000-PROCESO          THRU FIN-20000
002260       UNTIL 88-FS-TKTTXN-EOF.
002270
002280     PERFORM 30000-FINALIZO         THRU FIN-30000.
002290
002300     STOP RUN.
002310
002320 10000-INICIO.
002330*-------------
002340
002350     INITIALIZE WCANCELA.
002360     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
002370
002380     ACCEPT WS-FH-CCYYMMDD               FROM DATE YYYYMMDD.
002390     ACCEPT WS-HORA-HOY                  FROM TIME.
002400
002410     PERFORM 10100-ABRO-ARCHIVOS.
002420
002430     PERFORM 10160-CARGO-TABLA-TKTRES.
002440
002450     PERFORM 10200-1RA-LECTURA-TKTTXN.
002460
002470 FIN-10000.
002480     EXIT.
002490
002500 10100-ABRO-ARCHIVOS.
002510*--------------------
002520
002530     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
002540
002550     OPEN INPUT    TKTTXN.
002560     IF NOT 88-FS-TKTTXN-OK
002570        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002580        MOVE 'TKTTXN  '                  TO WCANCELA-RECURSO
002590        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002600        MOVE FS-TKTTXN                   TO WCANCELA-CODRET
002610        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002620        PERFORM 99999-CANCELO
002630     END-IF.
002640
002650     OPEN INPUT    USER.
002660     IF NOT 88-FS-US-OK
002670        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002680        MOVE 'USERMAST'                  TO WCANCELA-RECURSO
002690        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002700        MOVE FS-USER                     TO WCANCELA-CODRET
002710        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002720        PERFORM 99999-CANCELO
002730     END-IF.
002740
002750     OPEN I-O      TICKET.
002760     IF NOT 88-FS-TK-OK
002770        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002780        MOVE 'TICKET  '                  TO WCANCELA-RECURSO
002790        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
002800        MOVE FS-TICKET                   TO WCANCELA-CODRET
002810        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002820        PERFORM 99999-CANCELO
002830     END-IF.
002840
002850     OPEN INPUT    TKTRES-OLD.
002860     IF NOT 88-FS-TRO-OK
002870        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002880        MOVE 'TKTRESOL'                  TO WCANCELA-RECURSO
002890        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002900        MOVE FS-TKTRES-OLD               TO WCANCELA-CODRET
002910        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002920        PERFORM 99999-CANCELO
002930     END-IF.
002940
002950     OPEN OUTPUT   TKTRES-NEW.
002960     IF NOT 88-FS-TRN-OK
002970        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002980        MOVE 'TKTRESNW'                  TO WCANCELA-RECURSO
002990        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003000        MOVE FS-TKTRES-NEW               TO WCANCELA-CODRET
003010        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003020        PERFORM 99999-CANCELO
003030     END-IF.
003040
003050     OPEN OUTPUT   LISTADO.
003060     IF NOT 88-FS-LISTADO-OK
003070        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003080        MOVE 'TKRLIST '                  TO WCANCELA-RECURSO
003090        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003100        MOVE FS-LISTADO                  TO WCANCELA-CODRET
003110        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003120        PERFORM 99999-CANCELO
003130     END-IF.
003140
003150 FIN-10100.
003160     EXIT.
003170
003180 10160-CARGO-TABLA-TKTRES.
003190*----------------------------
003200
003210     MOVE '10160-CARGO-TABLA-TKTRES'     TO WS-PARRAFO.
003220     MOVE 0                              TO WS-TRES-COUNT.
003230     MOVE 0                              TO WS-TRES-ULTIMO-ID.
003240
003250     PERFORM 11100-READ-TKTRES-OLD.
003260
003270     PERFORM 10165-CARGO-UNA-TKTRES
003280       UNTIL 88-FS-TRO-EOF.
003290
003300 FIN-10160.
003310     EXIT.
003320
003330 10165-CARGO-UNA-TKTRES.
003340*---------------------------
003350
003360     ADD 1                               TO WS-TRES-COUNT.
003370
003380     IF WS-TRES-COUNT > WS-TRES-MAX-OCCURS
003390        MOVE '10165-CARGO-UNA-TKTRES'   TO WCANCELA-PARRAFO
003400        MOVE 'WT-TR   '                 TO WCANCELA-RECURSO
003410        MOVE 'TABLE LOAD'               TO WCANCELA-OPERACION
003420        MOVE '99'                       TO WCANCELA-CODRET
003430        MOVE 'TABLA DE RESERVAS LLENA'  TO WCANCELA-MENSAJE
003440        PERFORM 99999-CANCELO
003450     END-IF.
003460
003470     MOVE TR-ID                TO WT-TR-ID (WS-TRES-COUNT).
003480     MOVE TR-USER-ID           TO WT-TR-USER-ID (WS-TRES-COUNT).
003490     MOVE TR-TICKET-ID         TO WT-TR-TICKET-ID (WS-TRES-COUNT).
003500     MOVE TR-RESERVATION-DATE  TO WT-TR-RESERVATION-DATE (WS-TRES-COUNT).
003510     MOVE TR-STATUS            TO WT-TR-STATUS (WS-TRES-COUNT).
003520
003530     IF TR-ID > WS-TRES-ULTIMO-ID
003540        MOVE TR-ID                      TO WS-TRES-ULTIMO-ID
003550     END-IF.
003560
003570     PERFORM 11100-READ-TKTRES-OLD.
003580
003590 FIN-10165.
003600     EXIT.
003610
003620 11100-READ-TKTRES-OLD.
003630*-----------------------
003640
003650     MOVE '11100-READ-TKTRES-OLD'       TO WS-PARRAFO.
003660
003670     INITIALIZE REG-TKTRES.
003680
003690     READ TKTRES-OLD   INTO REG-TKTRES.
003700
003710     EVALUATE TRUE
003720         WHEN 88-FS-TRO-OK
003730              CONTINUE
003740
003750         WHEN 88-FS-TRO-EOF
003760              CONTINUE
003770
003780         WHEN OTHER
003790              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
003800              MOVE 'TKTRESOL'            TO WCANCELA-RECURSO
003810              MOVE 'READ'                TO WCANCELA-OPERACION
003820              MOVE FS-TKTRES-OLD         TO WCANCELA-CODRET
003830              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
003840              PERFORM 99999-CANCELO
003850     END-EVALUATE.
003860
003870 FIN-11100.
003880     EXIT.
003890
003900 10200-1RA-LECTURA-TKTTXN.
003910*----------------------------
003920
003930     PERFORM 11000-READ-TKTTXN.
003940
003950 FIN-10200.
003960     EXIT.
003970
003980 11000-READ-TKTTXN.
003990*----------------------
004000
004010     MOVE '11000-READ-TKTTXN'           TO WS-PARRAFO.
004020
004030     INITIALIZE REG-TKTTXN.
004040
004050     READ TKTTXN   INTO REG-TKTTXN.
004060
004070     EVALUATE TRUE
004080         WHEN 88-FS-TKTTXN-OK
004090              ADD 1                      TO WS-CANT-LEIDAS
004100
004110         WHEN 88-FS-TKTTXN-EOF
004120              CONTINUE
004130
004140         WHEN OTHER
004150              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
004160              MOVE 'TKTTXN  '            TO WCANCELA-RECURSO
004170              MOVE 'READ'                TO WCANCELA-OPERACION
004180              MOVE FS-TKTTXN             TO WCANCELA-CODRET
004190              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
004200              PERFORM 99999-CANCELO
004210     END-EVALUATE.
004220
004230 FIN-11000.
004240     EXIT.
004250
004260 20000-PROCESO.
004270*--------------
004280
004290     SET 88-TXN-ERROR-NO                TO TRUE.
004300     MOVE SPACES                        TO WS-MJE-ERROR.
004310     MOVE TT-USER-ID                    TO WS-CT-USER-ID.
004320
004330     EVALUATE TRUE
004340         WHEN 88-TT-RESERVO
004350              PERFORM 20300-RESERVO
004360
004370         WHEN 88-TT-CANCELO
004380              PERFORM 20400-CANCELO-RESERVA
004390
004400         WHEN OTHER
004410              SET 88-TXN-ERROR-SI       TO TRUE
004420              MOVE 'TIPO DE TRANSACCION INVALIDO' TO WS-MJE-ERROR
004430     END-EVALUATE.
004440
004450     IF 88-TXN-ERROR-SI
004460        ADD 1                           TO WS-CANT-ERRONEAS
004470     END-IF.
004480
004490     PERFORM 21100-IMPRIMO-DETALLE.
004500
004510     PERFORM 11000-READ-TKTTXN.
004520
004530 FIN-20000.
004540     EXIT.
004550
004560 20300-RESERVO.
004570*------------------
004580
004590     MOVE TT-USER-ID                     TO WS-US-REL-KEY.
004600
004610     READ USER INTO REG-USER.
004620
004630     IF NOT 88-FS-US-OK
004640        SET 88-TXN-ERROR-SI             TO TRUE
004650        MOVE 'USUARIO INEXISTENTE'      TO WS-MJE-ERROR
004660     ELSE
004670        MOVE TT-TICKET-ID                TO WS-TK-REL-KEY
004680        READ TICKET INTO REG-TICKET
004690        IF NOT 88-FS-TK-OK
004700           SET 88-TXN-ERROR-SI          TO TRUE
004710           MOVE 'TICKET INEXISTENTE'    TO WS-MJE-ERROR
004720        ELSE
004730           PERFORM 20250-VALIDO-EN-VENTA
004740           IF 88-TXN-ERROR-NO
004750              PERFORM 20350-DESCUENTO-STOCK-TICKET
004760           END-IF
004770           IF 88-TXN-ERROR-NO
004780              PERFORM 20360-AGREGO-RESERVA
004790              MOVE 'RESERVA EFECTUADA'  TO WS-MJE-ERROR
004800           END-IF
004810        END-IF
004820     END-IF.
004830
004840 FIN-20300.
004850     EXIT.
004860
004870 20250-VALIDO-EN-VENTA.
004880*--------------------------
004890
004900     IF (WS-FH-CCYYMMDD > TK-SALES-START-DATE
004910     OR (WS-FH-CCYYMMDD = TK-SALES-START-DATE
004920         AND WS-HORA-HOY > TK-SALES-START-TIME))
004930     AND (WS-FH-CCYYMMDD < TK-SALES-END-DATE
004940     OR (WS-FH-CCYYMMDD = TK-SALES-END-DATE
004950         AND WS-HORA-HOY < TK-SALES-END-TIME))
004960        CONTINUE
004970     ELSE
004980        SET 88-TXN-ERROR-SI             TO TRUE
004990        MOVE 'ENTRADA FUERA DE VENTANA DE VENTA' TO WS-MJE-ERROR
005000     END-IF.
005010
005020 FIN-20250.
005030     EXIT.
005040
005050 20350-DESCUENTO-STOCK-TICKET.
005060*---------------------------------
005070
005080     IF TK-QUANTITY = 0
005090        SET 88-TXN-ERROR-SI             TO TRUE
005100        MOVE 'SIN STOCK DE ENTRADAS'    TO WS-MJE-ERROR
005110     ELSE
005120        SUBTRACT 1                      FROM TK-QUANTITY
005130
005140        REWRITE REG-TICKET-FD           FROM REG-TICKET
005150
005160        IF NOT 88-FS-TK-OK
005170           MOVE '20350-DESCUENTO-STOCK-TICKET' TO WCANCELA-PARRAFO
005180           MOVE 'TICKET  '              TO WCANCELA-RECURSO
005190           MOVE 'REWRITE'               TO WCANCELA-OPERACION
005200           MOVE FS-TICKET               TO WCANCELA-CODRET
005210           MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE
005220           PERFORM 99999-CANCELO
005230        END-IF
005240     END-IF.
005250
005260 FIN-20350.
005270     EXIT.
005280
005290 20360-AGREGO-RESERVA.
005300*-------------------------
005310
005320     ADD 1                               TO WS-TRES-ULTIMO-ID.
005330     ADD 1                               TO WS-TRES-COUNT.
005340
005350     IF WS-TRES-COUNT > WS-TRES-MAX-OCCURS
005360        MOVE '20360-AGREGO-RESERVA'     TO WCANCELA-PARRAFO
005370        MOVE 'WT-TR   '                 TO WCANCELA-RECURSO
005380        MOVE 'TABLE LOAD'               TO WCANCELA-OPERACION
005390        MOVE '99'                       TO WCANCELA-CODRET
005400        MOVE 'TABLA DE RESERVAS LLENA'  TO WCANCELA-MENSAJE
005410        PERFORM 99999-CANCELO
005420     END-IF.
005430
005440     MOVE WS-TRES-ULTIMO-ID      TO WT-TR-ID (WS-TRES-COUNT).
005450     MOVE TT-USER-ID             TO WT-TR-USER-ID (WS-TRES-COUNT).
005460     MOVE TT-TICKET-ID           TO WT-TR-TICKET-ID (WS-TRES-COUNT).
005470     MOVE WS-FH-CCYYMMDD       TO WT-TR-RESERVATION-DATE (WS-TRES-COUNT).
005480     MOVE 'RESERVED'             TO WT-TR-STATUS (WS-TRES-COUNT).
005490
005500     ADD 1                               TO WS-CANT-RESERVAS-OK.
005510
005520 FIN-20360.
005530     EXIT.
005540
005550 20400-CANCELO-RESERVA.
005560*--------------------------
005570
005580     PERFORM 20410-BUSCO-RESERVA.
005590
005600     IF 88-TRES-ENCONTRADA-NO
005610        SET 88-TXN-ERROR-SI             TO TRUE
005620        MOVE 'RESERVA INEXISTENTE'      TO WS-MJE-ERROR
005630     ELSE
005640        IF WT-TR-USER-ID (WS-TRES-INDICE) NOT = TT-USER-ID
005650           SET 88-TXN-ERROR-SI          TO TRUE
005660           MOVE 'RESERVA NO PERTENECE AL USUARIO' TO WS-MJE-ERROR
005670        ELSE
005680           IF 88-WT-TR-CANCELLED (WS-TRES-INDICE)
005690              SET 88-TXN-ERROR-SI       TO TRUE
005700              MOVE 'RESERVA YA CANCELADA' TO WS-MJE-ERROR
005710           ELSE
005720              MOVE 'CANCELLED'          TO WT-TR-STATUS (WS-TRES-INDICE)
005730              ADD 1                     TO WS-CANT-CANCELAC-OK
005740              MOVE 'CANCELACION DE RESERVA EFECTUADA' TO WS-MJE-ERROR
005750           END-IF
005760        END-IF
005770     END-IF.
005780
005790 FIN-20400.
005800     EXIT.
005810
005820 20410-BUSCO-RESERVA.
005830*------------------------
005840
005850     SET 88-TRES-ENCONTRADA-NO          TO TRUE.
005860     MOVE 0                             TO WS-TRES-INDICE.
005870
005880     PERFORM 20415-COMPARO-UNA-RESERVA
005890       VARYING WS-SUB-TRES FROM 1 BY 1
005900         UNTIL WS-SUB-TRES > WS-TRES-COUNT.
005910
005920 FIN-20410.
005930     EXIT.
005940
005950 20415-COMPARO-UNA-RESERVA.
005960*------------------------------
005970
005980     IF WT-TR-ID (WS-SUB-TRES) = TT-RESERVATION-ID
005990        SET 88-TRES-ENCONTRADA-SI       TO TRUE
006000        MOVE WS-SUB-TRES                TO WS-TRES-INDICE
006010     END-IF.
006020
006030 FIN-20415.
006040     EXIT.
006050
006060 21100-IMPRIMO-DETALLE.
006070*-------------------------
006080
006090     MOVE SPACES                        TO WLINEA.
006100     MOVE TT-TIPO                       TO P1.
006110     MOVE WS-CT-MILES                   TO P12(1:6).
006120     MOVE WS-CT-UNI                     TO P12(7:3).
006130     MOVE WS-MJE-ERROR                  TO P41.
006140
006150     WRITE REG-LISTADO-FD               FROM WLINEA.
006160
006170     IF NOT 88-FS-LISTADO-OK
006180        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
006190        MOVE 'TKRLIST '                 TO WCANCELA-RECURSO
006200        MOVE 'WRITE'                    TO WCANCELA-OPERACION
006210        MOVE FS-LISTADO                 TO WCANCELA-CODRET
006220        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
006230        PERFORM 99999-CANCELO
006240     END-IF.
006250
006260 FIN-21100.
006270     EXIT.
006280
006290 30000-FINALIZO.
006300*----------------
006310
006320     PERFORM 30050-GRABO-TKTRES.
006330
006340     PERFORM 30100-TOTALES-CONTROL.
006350
006360     PERFORM 31000-CIERRO-ARCHIVOS.
006370
006380 FIN-30000.
006390     EXIT.
006400
006410 30050-GRABO-TKTRES.
006420*-----------------------
006430
006440     PERFORM 30055-GRABO-UNA-TKTRES
006450       VARYING WS-SUB-TRES FROM 1 BY 1
006460         UNTIL WS-SUB-TRES > WS-TRES-COUNT.
006470
006480 FIN-30050.
006490     EXIT.
006500
006510 30055-GRABO-UNA-TKTRES.
006520*---------------------------
006530
006540     INITIALIZE REG-TKTRES.
006550     MOVE WT-TR-ID (WS-SUB-TRES)               TO TR-ID.
006560     MOVE WT-TR-USER-ID (WS-SUB-TRES)          TO TR-USER-ID.
006570     MOVE WT-TR-TICKET-ID (WS-SUB-TRES)        TO TR-TICKET-ID.
006580     MOVE WT-TR-RESERVATION-DATE (WS-SUB-TRES) TO TR-RESERVATION-DATE.
006590     MOVE WT-TR-STATUS (WS-SUB-TRES)           TO TR-STATUS.
006600
006610     WRITE REG-TKTRES-NEW-FD             FROM REG-TKTRES.
006620
006630     IF NOT 88-FS-TRN-OK
006640        MOVE '30055-GRABO-UNA-TKTRES'   TO WCANCELA-PARRAFO
006650        MOVE 'TKTRESNW'                 TO WCANCELA-RECURSO
006660        MOVE 'WRITE'                    TO WCANCELA-OPERACION
006670        MOVE FS-TKTRES-NEW              TO WCANCELA-CODRET
006680        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
006690        PERFORM 99999-CANCELO
006700     END-IF.
006710
006720 FIN-30055.
006730     EXIT.
006740
006750 30100-TOTALES-CONTROL.
006760*-------------------------
006770
006780     DISPLAY ' '.
006790     DISPLAY '****************************************************'.
006800     DISPLAY '***      TKTRES - TOTALES DE CONTROL             ***'.
006810     DISPLAY '****************************************************'.
006820     DISPLAY '* TRANSACCIONES LEIDAS  : ' WS-CANT-LEIDAS.
006830     DISPLAY '* RESERVAS EFECTUADAS   : ' WS-CANT-RESERVAS-OK.
006840     DISPLAY '* CANCELACIONES         : ' WS-CANT-CANCELAC-OK.
006850     DISPLAY '* TRANSACCIONES ERRONEAS: ' WS-CANT-ERRONEAS.
006860     DISPLAY '****************************************************'.
006870
006880 FIN-30100.
006890     EXIT.
006900
006910 31000-CIERRO-ARCHIVOS.
006920*-------------------------
006930
006940     CLOSE TKTTXN USER TICKET TKTRES-OLD TKTRES-NEW LISTADO.
006950
006960 FIN-31000.
006970     EXIT.
006980
006990 99999-CANCELO.
007000*---------------
007010
007020     CALL 'CANCELA'    USING WCANCELA.
007030
007040     CLOSE TKTTXN USER TICKET TKTRES-OLD TKTRES-NEW LISTADO.
007050
007060     STOP RUN.
007070
007080 FIN-99999.
007090     EXIT.
