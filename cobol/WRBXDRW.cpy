000100*----------------------------------------------------------------*
000110*COPY DE COMUNICACION CON LA RUTINA RBXDRAW                      *
000120*EL LLAMANTE (PURCPOST) PASA LA CAJA Y LA SEMILLA DE WRNDGEN QUE *
000130*VIENE ARRASTRANDO; RBXDRAW DEVUELVE EL ITEM SORTEADO Y LA NUEVA *
000140*SEMILLA PARA EL PROXIMO SORTEO DE LA MISMA CORRIDA.             *
000150*LONGITUD DE REGISTRO (145)                                       *
000160*----------------------------------------------------------------*
000170*HISTORIA:
000180*  2022-04-18 EP  TICKET RB-0017 ALTA DE REGISTRO
000190*----------------------------------------------------------------*
000200 01  WRBXDRW.
000210     03 WRBXDRW-RANDOM-BOX-ID         PIC  9(09).
000220     03 WRBXDRW-SEMILLA               PIC S9(09) COMP.
000230     03 WRBXDRW-ITEM-ID               PIC  9(09).
000240     03 WRBXDRW-ITEM-NAME             PIC  X(100).
000250     03 WRBXDRW-ITEM-RARITY           PIC  X(09).
000260     03 WRBXDRW-CODRET                PIC  X(01).
000270        88 88-WRBXDRW-OK                         VALUE '0'.
000280        88 88-WRBXDRW-SIN-ITEMS                  VALUE '1'.
000290     03 FILLER                        PIC  X(08).
