000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE RESULTADO DE SORTEO (PREMIO OBTENIDO)       *
000120*ARCHIVO PURCHRESULT.DAT - SALIDA SECUENCIAL, AGRUPADO POR       *
000130*PR-PURCHASE-ID - UN REGISTRO POR UNIDAD COMPRADA                *
000140*LONGITUD DE REGISTRO (032)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-04-05 JCV TICKET RB-0013 ALTA DE REGISTRO
000180*----------------------------------------------------------------*
000190 01  REG-PURRES.
000200     03 PR-CLAVE.
000210        05 PR-ID                     PIC  9(09).
000220     03 PR-PURCHASE-ID               PIC  9(09).
000230     03 PR-RANDOM-BOX-ITEM-ID        PIC  9(09).
000240     03 FILLER                       PIC  X(05) VALUE SPACES.
