000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE SOLICITUD DE CANCELACION DE COMPRA          *
000120*ARCHIVO PURCANC.DAT (ENTRADA) - SECUENCIAL, LEIDO POR PURCCANC  *
000130*LONGITUD DE REGISTRO (022)                                      *
000140*----------------------------------------------------------------*
000150*HISTORIA:
000160*  2022-04-22 EP  TICKET RB-0015 ALTA DE REGISTRO
000170*----------------------------------------------------------------*
000180 01  REG-PURCANC.
000190     03 PC-PURCHASE-ID                PIC  9(09).
000200     03 PC-USER-ID                    PIC  9(09).
000210     03 FILLER                        PIC  X(04) VALUE SPACES.
