000100*----------------------------------------------------------------*
000110*COPY DE COMUNICACION CON LA RUTINA RNDGEN                       *
000120*SE COMPLETA LA SEMILLA DE ENTRADA Y DEVUELVE EL VALOR AL AZAR   *
000130*RNDGEN APLICA UN GENERADOR CONGRUENCIAL LINEAL (NO HAY FUNCION  *
000140*RANDOM DISPONIBLE EN ESTE COMPILADOR) - VER NOTAS EN EL FUENTE  *
000150*LONGITUD DE REGISTRO (24)                                       *
000160*----------------------------------------------------------------*
000170 01  WRNDGEN.
000180     03 WRNDGEN-SEMILLA               PIC S9(09) COMP.
000190     03 WRNDGEN-VALOR                 PIC  9(09) COMP.
000200     03 FILLER                        PIC  X(08).
