000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE COMPRA DE UNA CAJA SORPRESA                 *
000120*ARCHIVO PURCHASE.DAT - SECUENCIAL DE NOVEDADES / RELATIVO       *
000130*MAESTRO PUESTO, CLAVE PU-ID                                     *
000140*LONGITUD DE REGISTRO (068)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-04-02 JCV TICKET RB-0012 ALTA DE REGISTRO
000180*  2022-11-30 MLG TICKET RB-0070 AGREGADO ESTADO DE LA COMPRA
000190*----------------------------------------------------------------*
000200 01  REG-PURCHASE.
000210     03 PU-CLAVE.
000220        05 PU-ID                     PIC  9(09).
000230     03 PU-USER-ID                   PIC  9(09).
000240     03 PU-RANDOM-BOX-ID             PIC  9(09).
000250     03 PU-FECHA-COMPRA.
000260        05 PU-PURCHASE-DATE          PIC  9(08).
000270        05 PU-PURCHASE-TIME          PIC  9(06).
000280     03 PU-QUANTITY                  PIC  9(05).
000290     03 PU-TOTAL-PRICE               PIC  9(09).
000300     03 PU-STATUS                    PIC  X(09).
000310        88 88-PU-COMPLETED                     VALUE 'COMPLETED'.
000320        88 88-PU-CANCELLED                     VALUE 'CANCELLED'.
000330*    REDEFINE DE LA FECHA/HORA DE COMPRA PARA CALCULAR EL
000340*    VENCIMIENTO DE LA VENTANA DE CANCELACION DE 24 HORAS.
000350     03 PU-FECHA-COMPRA-R REDEFINES PU-FECHA-COMPRA.
000360        05 PU-PC-CCYY                PIC  9(04).
000370        05 PU-PC-MM                  PIC  9(02).
000380        05 PU-PC-DD                  PIC  9(02).
000390        05 PU-PC-HH                  PIC  9(02).
000400        05 PU-PC-MN                  PIC  9(02).
000410        05 PU-PC-SS                  PIC  9(02).
000420     03 FILLER                       PIC  X(04) VALUE SPACES.
