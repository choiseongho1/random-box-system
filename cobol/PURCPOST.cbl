000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     PURCPOST.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1988-05-16.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA POSTEA LAS COMPRAS DE CAJAS SORPRESA (RANDOM BOX). *
000200*SE LEE EL ARCHIVO DE TRANSACCIONES PURTXN Y POR CADA UNA SE      *
000210*VALIDA USUARIO Y CAJA, SE VERIFICA QUE LA CAJA ESTE EN VENTA, SE *
000220*CALCULA EL IMPORTE, SE APLICA CUPON DE DESCUENTO SI CORRESPONDE, *
000230*SE DESCUENTA EL STOCK DE LA CAJA Y SE GRABA LA COMPRA EN EL      *
000240*MAESTRO PURCHASE (RELATIVO POR PU-ID). POR CADA UNIDAD COMPRADA  *
000250*SE INVOCA LA RUTINA RBXDRAW QUE SORTEA UN ITEM-PREMIO Y SE GRABA *
000260*UN RENGLON EN PURCHRESULT POR CADA SORTEO (INSTRUCTIVO DE CAJAS  *
000270*SORPRESA EDUSAM-RB REV.1, CAPITULO 3).                            *
000280*LOS CUPONES DE USUARIO (USERCOUPON.DAT) SE CARGAN COMPLETOS EN   *
000290*TABLA AL INICIO Y SE VUELCAN COMPLETOS AL FINALIZAR EL PROCESO,  *
000300*PUES EL ARCHIVO ES SECUENCIAL Y NO ADMITE REWRITE DIRECTO.       *
000310*-----------------------------------------------------------------*
000320*HISTORIA DE MODIFICACIONES:
000330*  1988-05-16 EP           ALTA DEL PROGRAMA (POSTEO DE PEDIDOS DE
000340*                          VENTA DIRECTA, APLICANDO BONIFICACION
000350*                          SEGUN CODIGO DE PROMOCION VIGENTE).
000360*  1992-10-08 EP           SE AGREGA VALIDACION DE VIGENCIA DE LA
000370*                          PROMOCION ANTES DE POSTEAR EL PEDIDO.
000380*  1998-08-27 JCV TK-Y2K07 REVISION Y2K - SE AMPLIAN A CCYYMMDD LOS
000390*                          CAMPOS DE FECHA DEL MAESTRO DE PEDIDOS.
000400*  2022-04-10 JCV RB-0012  SE REESCRIBE PARA EL POSTEO DE COMPRAS DE
000410*                          CAJA SORPRESA DE LA LINEA RANDOM BOX (SIN
000420*                          CUPON EN ESTA ETAPA).
000430*  2022-05-20 JCV RB-0021  SE AGREGA APLICACION DE CUPON DE USUARIO
000440*                          (USERCOUPON / COUPON).
000450*  2022-07-08 EP  RB-0044  SE VALIDA VENTANA DE VENTA DE LA CAJA
000460*                          ANTES DE POSTEAR LA COMPRA.
000470*  2023-03-02 MLG RB-0096  SE CORRIGE TOPE MAXIMO DE DESCUENTO MAL
000480*                          APLICADO CUANDO EL CUPON ES FIXED.
000490*-----------------------------------------------------------------*
000500
000510 ENVIRONMENT DIVISION.
000520*-------------------------------------------------------------*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580*-------------------------------------------------------------*
000590 FILE-CONTROL.
000600
000610     SELECT PURTXN           ASSIGN       TO PURTXN
000620                              ORGANIZATION IS SEQUENTIAL
000630                              FILE STATUS  IS FS-PURTXN.
000640
000650     SELECT USER             ASSIGN       TO USERMAST
000660                              ORGANIZATION IS RELATIVE
000670                              ACCESS MODE  IS RANDOM
000680                              RELATIVE KEY IS WS-US-REL-KEY
000690                              FILE STATUS  IS FS-USER.
000700
000710     SELECT RANDOMBOX        ASSIGN       TO RANDOMBOX
000720                              ORGANIZATION IS RELATIVE
000730                              ACCESS MODE  IS RANDOM
000740                              RELATIVE KEY IS WS-RB-REL-KEY
000750                              FILE STATUS  IS FS-RANDOMBOX.
000760
000770     SELECT COUPON           ASSIGN       TO COUPON
000780                              ORGANIZATION IS RELATIVE
000790                              ACCESS MODE  IS RANDOM
000800                              RELATIVE KEY IS WS-CP-REL-KEY
000810                              FILE STATUS  IS FS-COUPON.
000820
000830     SELECT USRCPN-OLD       ASSIGN       TO USRCPNOL
000840                              ORGANIZATION IS SEQUENTIAL
000850                              FILE STATUS  IS FS-USRCPN-OLD.
000860
000870     SELECT USRCPN-NEW       ASSIGN       TO USRCPNNW
000880                              ORGANIZATION IS SEQUENTIAL
000890                              FILE STATUS  IS FS-USRCPN-NEW.
000900
000910     SELECT PURCHASE         ASSIGN       TO PURCHASE
000920                              ORGANIZATION IS RELATIVE
000930                              ACCESS MODE  IS DYNAMIC
000940                              RELATIVE KEY IS WS-PU-REL-KEY
000950                              FILE STATUS  IS FS-PURCHASE.
000960
000970     SELECT PURRES           ASSIGN       TO PURCHRES
000980                              ORGANIZATION IS SEQUENTIAL
000990                              FILE STATUS  IS FS-PURRES.
001000
001010     SELECT LISTADO          ASSIGN       TO PURCLIST
001020                              ORGANIZATION IS LINE SEQUENTIAL
001030                              FILE STATUS  IS FS-LISTADO.
001040
001050 DATA DIVISION.
001060*-------------------------------------------------------------*
001070
001080 FILE SECTION.
001090*-------------------------------------------------------------*
001100
001110 FD  PURTXN
001120     RECORDING MODE IS F
001130     BLOCK 0.
001140 01  REG-PURTXN-FD                         PIC X(041).
001150
001160 FD  USER
001170     RECORDING MODE IS F
001180     BLOCK 0.
001190 01  REG-USER-FD                           PIC X(114).
001200
001210 FD  RANDOMBOX
001220     RECORDING MODE IS F
001230     BLOCK 0.
001240 01  REG-RANDOMBOX-FD                      PIC X(370).
001250
001260 FD  COUPON
001270     RECORDING MODE IS F
001280     BLOCK 0.
001290 01  REG-COUPON-FD                         PIC X(173).
001300
001310 FD  USRCPN-OLD
001320     RECORDING MODE IS F
001330     BLOCK 0.
001340 01  REG-USRCPN-OLD-FD                     PIC X(040).
001350
001360 FD  USRCPN-NEW
001370     RECORDING MODE IS F
001380     BLOCK 0.
001390 01  REG-USRCPN-NEW-FD                     PIC X(040).
001400
001410 FD  PURCHASE
001420     RECORDING MODE IS F
001430     BLOCK 0.
001440 01  REG-PURCHASE-FD                       PIC X(068).
001450
001460 FD  PURRES
001470     RECORDING MODE IS F
001480     BLOCK 0.
001490 01  REG-PURRES-FD                         PIC X(032).
001500
001510 FD  LISTADO
001520     RECORDING MODE IS F
001530     BLOCK 0.
001540 01  REG-LISTADO-FD                        PIC X(132).
001550
001560 WORKING-STORAGE SECTION.
001570*-------------------------------------------------------------*
001580 77  CTE-PROGRAMA                         PIC X(20) VALUE 'PURCPOST'.
001590
001600 77  FS-PURTXN                            PIC X(02) VALUE ' '.
001610     88 88-FS-PURTXN-OK                             VALUE '00'.
001620     88 88-FS-PURTXN-EOF                            VALUE '10'.
001630
001640 77  FS-USER                              PIC X(02) VALUE ' '.
001650     88 88-FS-US-OK                                 VALUE '00'.
001660
001670 77  FS-RANDOMBOX                         PIC X(02) VALUE ' '.
001680     88 88-FS-RB-OK                                 VALUE '00'.
001690
001700 77  FS-COUPON                            PIC X(02) VALUE ' '.
001710     88 88-FS-CP-OK                                 VALUE '00'.
001720
001730 77  FS-USRCPN-OLD                        PIC X(02) VALUE ' '.
001740     88 88-FS-UCO-OK                                VALUE '00'.
001750     88 88-FS-UCO-EOF                               VALUE '10'.
001760
001770 77  FS-USRCPN-NEW                        PIC X(02) VALUE ' '.
001780     88 88-FS-UCN-OK                                VALUE '00'.
001790
001800 77  FS-PURCHASE                          PIC X(02) VALUE ' '.
001810     88 88-FS-PU-OK                                 VALUE '00'.
001820     88 88-FS-PU-NOKEY                              VALUE '23'.
001830
001840 77  FS-PURRES                            PIC X(02) VALUE ' '.
001850     88 88-FS-PR-OK                                 VALUE '00'.
001860
001870 77  FS-LISTADO                           PIC X(02) VALUE ' '.
001880     88 88-FS-LISTADO-OK                            VALUE '00'.
001890
001900 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001910 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001920 77  WS-TXN-ERROR                         PIC X(01) VALUE 'N'.
001930     88 88-TXN-ERROR-SI                             VALUE 'S'.
001940     88 88-TXN-ERROR-NO                             VALUE 'N'.
001950
001960 77  WS-CUPON-APLICADO                    PIC X(01) VALUE 'N'.
001970     88 88-CUPON-APLICADO-SI                        VALUE 'S'.
001980     88 88-CUPON-APLICADO-NO                        VALUE 'N'.
001990
002000 77  WS-US-REL-KEY                        PIC 9(09) COMP VALUE 0.
002010 77  WS-RB-REL-KEY                        PIC 9(09) COMP VALUE 0.
002020 77  WS-CP-REL-KEY                        PIC 9(09) COMP VALUE 0.
002030 77  WS-PU-REL-KEY                        PIC 9(09) COMP VALUE 0.
002040 77  WS-PU-NEXT-ID                        PIC 9(09) COMP VALUE 0.
002050 77  WS-PR-NEXT-ID                        PIC 9(09) COMP VALUE 0.
002060 77  WS-ULTIMO-PU-ID                      PIC 9(09) COMP VALUE 0.
002070
002080 77  WS-CANT-LEIDOS                       PIC 9(07) COMP VALUE 0.
002090 77  WS-CANT-COMPRAS-OK                   PIC 9(07) COMP VALUE 0.
002100 77  WS-CANT-ERRONEAS                     PIC 9(07) COMP VALUE 0.
002110 77  WS-CANT-RESULTADOS                   PIC 9(07) COMP VALUE 0.
002120
002130 77  WS-IMPORTE-BRUTO                     PIC 9(09) VALUE 0.
002140 77  WS-IMPORTE-DESCUENTO                 PIC 9(09) VALUE 0.
002150 77  WS-IMPORTE-NETO                      PIC 9(09) VALUE 0.
002160
002170*    TABLA DE CUPONES EMITIDOS A USUARIOS EN MEMORIA - SE CARGA AL
002180*    INICIO DESDE USRCPN-OLD Y SE VUELCA COMPLETA A USRCPN-NEW AL
002190*    FINALIZAR (VER 30050), PUES EL ARCHIVO ES SECUENCIAL.
002200 01  WT-USRCPN.
002210     03 WS-USRCPN-MAX-OCCURS              PIC 9(05) COMP VALUE 2000.
002220     03 WT-UC OCCURS 2000 TIMES
002230               INDEXED BY IDX-UC.
002240        05 WT-UC-ID                      PIC 9(09).
002250        05 WT-UC-USER-ID                 PIC 9(09).
002260        05 WT-UC-COUPON-ID               PIC 9(09).
002270        05 WT-UC-USED                    PIC X(01).
002280           88 88-WT-UC-USED-SI                     VALUE 'Y'.
002290           88 88-WT-UC-USED-NO                     VALUE 'N'.
002300        05 WT-UC-USED-DATE               PIC 9(08).
002310     03 FILLER                           PIC X(01).
002320 77  WS-USRCPN-COUNT                      PIC 9(05) COMP VALUE 0.
002330 77  WS-SUB-UCPN                          PIC 9(05) COMP VALUE 0.
002340 77  WS-UCPN-INDICE                       PIC 9(05) COMP VALUE 0.
002350 77  WS-UCPN-ENCONTRADO                   PIC X(01) VALUE 'N'.
002360     88 88-UCPN-ENCONTRADO-SI                       VALUE 'S'.
002370     88 88-UCPN-ENCONTRADO-NO                       VALUE 'N'.
002380
002390 77  WS-SUB-UNIDAD                        PIC 9(05) COMP VALUE 0.
002400 77  WS-SEMILLA-SORTEO                    PIC S9(09) COMP VALUE 0.
002410
002420 01  WS-FECHA-HOY.
002430     03 WS-FH-CCYYMMDD                    PIC 9(08) VALUE 0.
002440*    REDEFINE DE LA FECHA DE CORRIDA, USADA PARA VALIDAR VENTANA
002450*    DE VENTA DE LA CAJA Y VIGENCIA DEL CUPON (VER 20250 Y 20430).
002460     03 WS-FH-CCYYMMDD-R REDEFINES WS-FH-CCYYMMDD.
002470        05 WS-FH-CCYY                    PIC 9(04).
002480        05 WS-FH-MM                      PIC 9(02).
002490        05 WS-FH-DD                      PIC 9(02).
002500     03 FILLER                           PIC X(10) VALUE SPACES.
002510 77  WS-HORA-HOY                          PIC 9(06) VALUE 0.
002520
002530*    CLAVE DE CAJA DE LA TRANSACCION EN CURSO, PARTIDA PARA EL
002540*    RENGLON DEL LISTADO OPERATIVO (VER 21100).
002550 01  WS-CLAVE-TXN.
002560     03 WS-CT-BOX-ID                      PIC 9(09) VALUE 0.
002570     03 WS-CT-BOX-ID-R REDEFINES WS-CT-BOX-ID.
002580        05 WS-CT-MILES                   PIC 9(06).
002590        05 WS-CT-UNI                     PIC 9(03).
002600     03 FILLER                           PIC X(05) VALUE SPACES.
002610
002620*    CLAVE DE COMPRA GRABADA, PARTIDA PARA EL MISMO RENGLON DEL
002630*    LISTADO OPERATIVO (VER 21100).
002640 01  WS-CLAVE-COMPRA.
002650     03 WS-CC-PU-ID                       PIC 9(09) VALUE 0.
002660     03 WS-CC-PU-ID-R REDEFINES WS-CC-PU-ID.
002670        05 WS-CC-MILES                   PIC 9(06).
002680        05 WS-CC-UNI                     PIC 9(03).
002690     03 FILLER                           PIC X(05) VALUE SPACES.
002700
002710*    DEFINICION DE REGISTRO DE TRANSACCION DE COMPRA
002720 COPY WPURTXN.
002730
002740*    DEFINICION DE REGISTRO DE USUARIO
002750 COPY WUSER.
002760
002770*    DEFINICION DE REGISTRO DE CAJAS SORPRESA
002780 COPY WRANBOX.
002790
002800*    DEFINICION DE REGISTRO DE CUPONES
002810 COPY WCOUPON.
002820
002830*    DEFINICION DE REGISTRO DE CUPON EMITIDO A USUARIO
002840 COPY WUSRCPN.
002850
002860*    DEFINICION DE REGISTRO DE COMPRA
002870 COPY WPURCH.
002880
002890*    DEFINICION DE REGISTRO DE RESULTADO DE SORTEO
002900 COPY WPURRES.
002910
002920*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
002930 COPY WLINEA.
002940
002950*    DEFINICION DE COPY WORKING DE LA RUTINA DE CANCELACION
002960 COPY WCANCELA.
002970
002980*    DEFINICION DE COMUNICACION CON LA RUTINA DSCCALC
002990 COPY WDSCCALC.
003000
003010*    DEFINICION DE COMUNICACION CON LA RUTINA RBXDRAW
003020 COPY WRBXDRW.
003030
003040 PROCEDURE DIVISION.
003050*-------------------------------------------------------------*
003060
003070 00000-CUERPO-PRINCIPAL.
003080*-----------------------
003090
003100     PERFORM 10000-INICIO           THRU FIN-10000.
003110
003120     PERFORM 20000-PROCESO          THRU FIN-20000
003130       UNTIL 88-FS-PURTXN-EOF.
003140
003150     PERFORM 30000-FINALIZO         THRU FIN-30000.
003160
003170     STOP RUN.
003180
003190 10000-INICIO.
003200*-------------
003210
003220     INITIALIZE WCANCELA.
003230     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
003240
003250     ACCEPT WS-FH-CCYYMMDD               FROM DATE YYYYMMDD.
003260     ACCEPT WS-HORA-HOY                  FROM TIME.
003270
003280     PERFORM 10100-ABRO-ARCHIVOS.
003290
003300     PERFORM 10150-DETERMINO-PROXIMO-ID-COMPRA.
003310
003320     PERFORM 10160-CARGO-TABLA-USRCPN.
003330
003340     PERFORM 10200-1RA-LECTURA-PURTXN.
003350
003360 FIN-10000.
003370     EXIT.
003380
003390 10100-ABRO-ARCHIVOS.
003400*--------------------
003410
003420     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
003430
003440     OPEN INPUT    PURTXN.
003450     IF NOT 88-FS-PURTXN-OK
003460        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003470        MOVE 'PURTXN  '                  TO WCANCELA-RECURSO
003480        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
003490        MOVE FS-PURTXN                   TO WCANCELA-CODRET
003500        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003510        PERFORM 99999-CANCELO
003520     END-IF.
003530
003540     OPEN INPUT    USER.
003550     IF NOT 88-FS-US-OK
003560        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003570        MOVE 'USERMAST'                  TO WCANCELA-RECURSO
003580        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
003590        MOVE FS-USER                     TO WCANCELA-CODRET
003600        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003610        PERFORM 99999-CANCELO
003620     END-IF.
003630
003640     OPEN I-O      RANDOMBOX.
003650     IF NOT 88-FS-RB-OK
003660        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003670        MOVE 'RANDOMBX'                  TO WCANCELA-RECURSO
003680        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
003690        MOVE FS-RANDOMBOX                TO WCANCELA-CODRET
003700        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003710        PERFORM 99999-CANCELO
003720     END-IF.
003730
003740     OPEN INPUT    COUPON.
003750     IF NOT 88-FS-CP-OK
003760        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003770        MOVE 'COUPON  '                  TO WCANCELA-RECURSO
003780        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
003790        MOVE FS-COUPON                   TO WCANCELA-CODRET
003800        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003810        PERFORM 99999-CANCELO
003820     END-IF.
003830
003840     OPEN INPUT    USRCPN-OLD.
003850     IF NOT 88-FS-UCO-OK
003860        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003870        MOVE 'USRCPNOL'                  TO WCANCELA-RECURSO
003880        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
003890        MOVE FS-USRCPN-OLD               TO WCANCELA-CODRET
003900        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003910        PERFORM 99999-CANCELO
003920     END-IF.
003930
003940     OPEN OUTPUT   USRCPN-NEW.
003950     IF NOT 88-FS-UCN-OK
003960        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003970        MOVE 'USRCPNNW'                  TO WCANCELA-RECURSO
003980        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003990        MOVE FS-USRCPN-NEW               TO WCANCELA-CODRET
004000        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
004010        PERFORM 99999-CANCELO
004020     END-IF.
004030
004040     OPEN I-O      PURCHASE.
004050     IF NOT 88-FS-PU-OK
004060        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
004070        MOVE 'PURCHASE'                  TO WCANCELA-RECURSO
004080        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
004090        MOVE FS-PURCHASE                 TO WCANCELA-CODRET
004100        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
004110        PERFORM 99999-CANCELO
004120     END-IF.
004130
004140     OPEN OUTPUT   PURRES.
004150     IF NOT 88-FS-PR-OK
004160        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
004170        MOVE 'PURCHRES'                  TO WCANCELA-RECURSO
004180        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
004190        MOVE FS-PURRES                   TO WCANCELA-CODRET
004200        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
004210        PERFORM 99999-CANCELO
004220     END-IF.
004230
004240     OPEN OUTPUT   LISTADO.
004250     IF NOT 88-FS-LISTADO-OK
004260        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
004270        MOVE 'PURCLIST'                  TO WCANCELA-RECURSO
004280        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
004290        MOVE FS-LISTADO                  TO WCANCELA-CODRET
004300        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
004310        PERFORM 99999-CANCELO
004320     END-IF.
004330
004340 FIN-10100.
004350     EXIT.
004360
004370 10150-DETERMINO-PROXIMO-ID-COMPRA.
004380*-----------------------------------
004390
004400     MOVE '10150-DETERMINO-PROXIMO-ID-COMPRA' TO WS-PARRAFO.
004410     MOVE 0                               TO WS-PU-NEXT-ID.
004420
004430     MOVE 1                               TO WS-PU-REL-KEY.
004440
004450     PERFORM 10155-LEO-SIGUIENTE-COMPRA
004460       UNTIL 88-FS-PU-NOKEY.
004470
004480 FIN-10150.
004490     EXIT.
004500
004510 10155-LEO-SIGUIENTE-COMPRA.
004520*----------------------------
004530
004540     READ PURCHASE INTO REG-PURCHASE.
004550
004560     IF 88-FS-PU-OK
004570        MOVE PU-ID                       TO WS-PU-NEXT-ID
004580        ADD 1                            TO WS-PU-REL-KEY
004590     END-IF.
004600
004610 FIN-10155.
004620     EXIT.
004630
004640 10160-CARGO-TABLA-USRCPN.
004650*---------------------------
004660
004670     MOVE '10160-CARGO-TABLA-USRCPN'     TO WS-PARRAFO.
004680     MOVE 0                              TO WS-USRCPN-COUNT.
004690
004700     PERFORM 11100-READ-USRCPN-OLD.
004710
004720     PERFORM 10165-CARGO-UN-USRCPN
004730       UNTIL 88-FS-UCO-EOF.
004740
004750 FIN-10160.
004760     EXIT.
004770
004780 10165-CARGO-UN-USRCPN.
004790*------------------------
004800
004810     ADD 1                               TO WS-USRCPN-COUNT.
004820
004830     IF WS-USRCPN-COUNT > WS-USRCPN-MAX-OCCURS
004840        MOVE '10165-CARGO-UN-USRCPN'     TO WCANCELA-PARRAFO
004850        MOVE 'WT-UC   '                  TO WCANCELA-RECURSO
004860        MOVE 'TABLE LOAD'                TO WCANCELA-OPERACION
004870        MOVE '99'                        TO WCANCELA-CODRET
004880        MOVE 'TABLA DE CUPONES LLENA'    TO WCANCELA-MENSAJE
004890        PERFORM 99999-CANCELO
004900     END-IF.
004910
004920     MOVE UC-ID           TO WT-UC-ID (WS-USRCPN-COUNT).
004930     MOVE UC-USER-ID      TO WT-UC-USER-ID (WS-USRCPN-COUNT).
004940     MOVE UC-COUPON-ID    TO WT-UC-COUPON-ID (WS-USRCPN-COUNT).
004950     MOVE UC-USED         TO WT-UC-USED (WS-USRCPN-COUNT).
004960     MOVE UC-USED-DATE    TO WT-UC-USED-DATE (WS-USRCPN-COUNT).
004970
004980     PERFORM 11100-READ-USRCPN-OLD.
004990
005000 FIN-10165.
005010     EXIT.
005020
005030 10200-1RA-LECTURA-PURTXN.
005040*---------------------------
005050
005060     PERFORM 11000-READ-PURTXN.
005070
005080 FIN-10200.
005090     EXIT.
005100
005110 11000-READ-PURTXN.
005120*-------------------
005130
005140     MOVE '11000-READ-PURTXN'           TO WS-PARRAFO.
005150
005160     INITIALIZE REG-PURTXN.
005170
005180     READ PURTXN   INTO REG-PURTXN.
005190
005200     EVALUATE TRUE
005210         WHEN 88-FS-PURTXN-OK
005220              ADD 1                      TO WS-CANT-LEIDOS
005230
005240         WHEN 88-FS-PURTXN-EOF
005250              CONTINUE
005260
005270         WHEN OTHER
005280              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
005290              MOVE 'PURTXN  '            TO WCANCELA-RECURSO
005300              MOVE 'READ'                TO WCANCELA-OPERACION
005310              MOVE FS-PURTXN             TO WCANCELA-CODRET
005320              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
005330              PERFORM 99999-CANCELO
005340     END-EVALUATE.
005350
005360 FIN-11000.
005370     EXIT.
005380
005390 11100-READ-USRCPN-OLD.
005400*-----------------------
005410
005420     MOVE '11100-READ-USRCPN-OLD'       TO WS-PARRAFO.
005430
005440     INITIALIZE REG-USRCPN.
005450
005460     READ USRCPN-OLD   INTO REG-USRCPN.
005470
005480     EVALUATE TRUE
005490         WHEN 88-FS-UCO-OK
005500              CONTINUE
005510
005520         WHEN 88-FS-UCO-EOF
005530              CONTINUE
005540
005550         WHEN OTHER
005560              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
005570              MOVE 'USRCPNOL'            TO WCANCELA-RECURSO
005580              MOVE 'READ'                TO WCANCELA-OPERACION
005590              MOVE FS-USRCPN-OLD         TO WCANCELA-CODRET
005600              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
005610              PERFORM 99999-CANCELO
005620     END-EVALUATE.
005630
005640 FIN-11100.
005650     EXIT.
005660
005670 20000-PROCESO.
005680*--------------
005690
005700     SET 88-TXN-ERROR-NO                TO TRUE.
005710     SET 88-CUPON-APLICADO-NO           TO TRUE.
005720     MOVE SPACES                        TO WS-MJE-ERROR.
005730     MOVE 0                             TO WS-ULTIMO-PU-ID.
005740
005750     PERFORM 20100-LEO-USUARIO.
005760
005770     IF 88-TXN-ERROR-NO
005780        PERFORM 20200-LEO-CAJA
005790     END-IF.
005800
005810     IF 88-TXN-ERROR-NO
005820        PERFORM 20250-VALIDO-EN-VENTA
005830     END-IF.
005840
005850     IF 88-TXN-ERROR-NO
005860        PERFORM 20300-CALCULO-IMPORTE
005870     END-IF.
005880
005890     IF 88-TXN-ERROR-NO
005900     AND PT-USER-COUPON-ID > 0
005910        PERFORM 20400-APLICO-CUPON
005920     END-IF.
005930
005940     IF 88-TXN-ERROR-NO
005950        PERFORM 20500-DESCUENTO-STOCK
005960     END-IF.
005970
005980     IF 88-TXN-ERROR-NO
005990        PERFORM 20600-GRABO-COMPRA
006000        PERFORM 20700-SORTEO-PREMIOS
006010        ADD 1                           TO WS-CANT-COMPRAS-OK
006020     ELSE
006030        ADD 1                           TO WS-CANT-ERRONEAS
006040     END-IF.
006050
006060     PERFORM 21100-IMPRIMO-DETALLE.
006070
006080     PERFORM 11000-READ-PURTXN.
006090
006100 FIN-20000.
006110     EXIT.
006120
006130 20100-LEO-USUARIO.
006140*--------------------
006150
006160     MOVE PT-USER-ID                    TO WS-US-REL-KEY.
006170
006180     READ USER INTO REG-USER.
006190
006200     IF NOT 88-FS-US-OK
006210        SET 88-TXN-ERROR-SI             TO TRUE
006220        MOVE 'USUARIO INEXISTENTE'      TO WS-MJE-ERROR
006230     END-IF.
006240
006250 FIN-20100.
006260     EXIT.
006270
006280 20200-LEO-CAJA.
006290*-----------------
006300
006310     MOVE PT-RANDOM-BOX-ID               TO WS-RB-REL-KEY.
006320
006330     READ RANDOMBOX INTO REG-RANDOMBOX.
006340
006350     IF NOT 88-FS-RB-OK
006360        SET 88-TXN-ERROR-SI             TO TRUE
006370        MOVE 'CAJA INEXISTENTE'         TO WS-MJE-ERROR
006380     END-IF.
006390
006400 FIN-20200.
006410     EXIT.
006420
006430 20250-VALIDO-EN-VENTA.
006440*-------------------------
006450
006460     IF (WS-FH-CCYYMMDD > RB-SALES-START-DATE
006470     OR (WS-FH-CCYYMMDD = RB-SALES-START-DATE
006480         AND WS-HORA-HOY > RB-SALES-START-TIME))
006490     AND (WS-FH-CCYYMMDD < RB-SALES-END-DATE
006500     OR (WS-FH-CCYYMMDD = RB-SALES-END-DATE
006510         AND WS-HORA-HOY < RB-SALES-END-TIME))
006520     AND RB-QUANTITY > 0
006530        CONTINUE
006540     ELSE
006550        SET 88-TXN-ERROR-SI             TO TRUE
006560        MOVE 'CAJA FUERA DE VENTA'      TO WS-MJE-ERROR
006570     END-IF.
006580
006590 FIN-20250.
006600     EXIT.
006610
006620 20300-CALCULO-IMPORTE.
006630*-------------------------
006640
006650     COMPUTE WS-IMPORTE-BRUTO = RB-PRICE * PT-QUANTITY.
006660     MOVE WS-IMPORTE-BRUTO               TO WS-IMPORTE-NETO.
006670
006680 FIN-20300.
006690     EXIT.
006700
006710 20400-APLICO-CUPON.
006720*---------------------
006730
006740     PERFORM 20410-LEO-USRCPN.
006750
006760     IF 88-TXN-ERROR-NO
006770        PERFORM 20420-LEO-CUPON
006780     END-IF.
006790
006800     IF 88-TXN-ERROR-NO
006810        PERFORM 20430-VALIDO-VIGENCIA-CUPON
006820     END-IF.
006830
006840     IF 88-TXN-ERROR-NO
006850        PERFORM 20440-VALIDO-MINIMO-CUPON
006860     END-IF.
006870
006880     IF 88-TXN-ERROR-NO
006890        PERFORM 20450-CALCULO-DESCUENTO
006900     END-IF.
006910
006920     IF 88-TXN-ERROR-NO
006930        PERFORM 20430-VALIDO-VIGENCIA-CUPON
006940     END-IF.
006950
006960     IF 88-TXN-ERROR-NO
006970        PERFORM 20470-MARCO-CUPON-USADO
006980     END-IF.
006990
007000 FIN-20400.
007010     EXIT.
007020
007030 20410-LEO-USRCPN.
007040*--------------------
007050
007060     SET 88-UCPN-ENCONTRADO-NO           TO TRUE.
007070     MOVE 0                              TO WS-UCPN-INDICE.
007080
007090     PERFORM 20415-BUSCO-UN-USRCPN
007100       VARYING WS-SUB-UCPN FROM 1 BY 1
007110         UNTIL WS-SUB-UCPN > WS-USRCPN-COUNT.
007120
007130     IF 88-UCPN-ENCONTRADO-NO
007140        SET 88-TXN-ERROR-SI             TO TRUE
007150        MOVE 'CUPON DE USUARIO INEXISTENTE' TO WS-MJE-ERROR
007160     ELSE
007170        IF WT-UC-USED (WS-UCPN-INDICE) = 'Y'
007180           SET 88-TXN-ERROR-SI          TO TRUE
007190           MOVE 'CUPON YA UTILIZADO'    TO WS-MJE-ERROR
007200        ELSE
007210           IF WT-UC-USER-ID (WS-UCPN-INDICE) NOT = PT-USER-ID
007220              SET 88-TXN-ERROR-SI       TO TRUE
007230              MOVE 'CUPON NO PERTENECE AL USUARIO' TO WS-MJE-ERROR
007240           END-IF
007250        END-IF
007260     END-IF.
007270
007280 FIN-20410.
007290     EXIT.
007300
007310 20415-BUSCO-UN-USRCPN.
007320*-------------------------
007330
007340     IF WT-UC-ID (WS-SUB-UCPN) = PT-USER-COUPON-ID
007350        SET 88-UCPN-ENCONTRADO-SI       TO TRUE
007360        MOVE WS-SUB-UCPN                TO WS-UCPN-INDICE
007370     END-IF.
007380
007390 FIN-20415.
007400     EXIT.
007410
007420 20420-LEO-CUPON.
007430*-------------------
007440
007450     MOVE WT-UC-COUPON-ID (WS-UCPN-INDICE) TO WS-CP-REL-KEY.
007460
007470     READ COUPON INTO REG-COUPON.
007480
007490     IF NOT 88-FS-CP-OK
007500        SET 88-TXN-ERROR-SI             TO TRUE
007510        MOVE 'CUPON INEXISTENTE'        TO WS-MJE-ERROR
007520     END-IF.
007530
007540 FIN-20420.
007550     EXIT.
007560
007570 20430-VALIDO-VIGENCIA-CUPON.
007580*-------------------------------
007590
007600     IF WS-FH-CCYYMMDD > CP-START-DATE
007610     AND WS-FH-CCYYMMDD < CP-END-DATE
007620        CONTINUE
007630     ELSE
007640        SET 88-TXN-ERROR-SI             TO TRUE
007650        MOVE 'CUPON FUERA DE VIGENCIA'  TO WS-MJE-ERROR
007660     END-IF.
007670
007680 FIN-20430.
007690     EXIT.
007700
007710 20440-VALIDO-MINIMO-CUPON.
007720*-----------------------------
007730
007740     IF CP-MIN-PURCHASE > 0
007750     AND WS-IMPORTE-BRUTO < CP-MIN-PURCHASE
007760        SET 88-TXN-ERROR-SI             TO TRUE
007770        MOVE 'COMPRA INFERIOR AL MINIMO DEL CUPON' TO WS-MJE-ERROR
007780     END-IF.
007790
007800 FIN-20440.
007810     EXIT.
007820
007830 20450-CALCULO-DESCUENTO.
007840*---------------------------
007850
007860     INITIALIZE WDSCCALC.
007870     MOVE WS-IMPORTE-BRUTO               TO WDSCCALC-PRECIO.
007880     MOVE CP-DISCOUNT-TYPE               TO WDSCCALC-TIPO.
007890     MOVE CP-DISCOUNT-VALUE              TO WDSCCALC-VALOR.
007900     MOVE CP-MIN-PURCHASE                TO WDSCCALC-MINIMO.
007910     MOVE CP-MAX-DISCOUNT                TO WDSCCALC-MAXIMO.
007920
007930     CALL 'DSCCALC' USING WDSCCALC.
007940
007950     MOVE WDSCCALC-DESCUENTO             TO WS-IMPORTE-DESCUENTO.
007960
007970     SUBTRACT WS-IMPORTE-DESCUENTO FROM WS-IMPORTE-BRUTO
007980       GIVING WS-IMPORTE-NETO.
007990
008000 FIN-20450.
008010     EXIT.
008020
008030 20470-MARCO-CUPON-USADO.
008040*---------------------------
008050
008060     MOVE 'Y'                     TO WT-UC-USED (WS-UCPN-INDICE).
008070     MOVE WS-FH-CCYYMMDD          TO WT-UC-USED-DATE (WS-UCPN-INDICE).
008080     SET 88-CUPON-APLICADO-SI     TO TRUE.
008090
008100 FIN-20470.
008110     EXIT.
008120
008130 20500-DESCUENTO-STOCK.
008140*-------------------------
008150
008160     IF RB-QUANTITY < PT-QUANTITY
008170        SET 88-TXN-ERROR-SI             TO TRUE
008180        MOVE 'STOCK INSUFICIENTE'       TO WS-MJE-ERROR
008190     ELSE
008200        SUBTRACT PT-QUANTITY FROM RB-QUANTITY
008210        REWRITE REG-RANDOMBOX-FD FROM REG-RANDOMBOX
008220        IF NOT 88-FS-RB-OK
008230           MOVE '20500-DESCUENTO-STOCK' TO WCANCELA-PARRAFO
008240           MOVE 'RANDOMBX'              TO WCANCELA-RECURSO
008250           MOVE 'REWRITE'               TO WCANCELA-OPERACION
008260           MOVE FS-RANDOMBOX            TO WCANCELA-CODRET
008270           MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE
008280           PERFORM 99999-CANCELO
008290        END-IF
008300     END-IF.
008310
008320 FIN-20500.
008330     EXIT.
008340
008350 20600-GRABO-COMPRA.
008360*---------------------
008370
008380     ADD 1                               TO WS-PU-NEXT-ID.
008390
008400     INITIALIZE REG-PURCHASE.
008410     MOVE WS-PU-NEXT-ID                  TO PU-ID.
008420     MOVE PT-USER-ID                     TO PU-USER-ID.
008430     MOVE PT-RANDOM-BOX-ID               TO PU-RANDOM-BOX-ID.
008440     MOVE WS-FH-CCYYMMDD                 TO PU-PURCHASE-DATE.
008450     MOVE WS-HORA-HOY                    TO PU-PURCHASE-TIME.
008460     MOVE PT-QUANTITY                    TO PU-QUANTITY.
008470     MOVE WS-IMPORTE-NETO                TO PU-TOTAL-PRICE.
008480     SET 88-PU-COMPLETED                 TO TRUE.
008490
008500     MOVE PU-ID                          TO WS-PU-REL-KEY.
008510
008520     WRITE REG-PURCHASE-FD               FROM REG-PURCHASE.
008530
008540     IF NOT 88-FS-PU-OK
008550        MOVE '20600-GRABO-COMPRA'       TO WCANCELA-PARRAFO
008560        MOVE 'PURCHASE'                 TO WCANCELA-RECURSO
008570        MOVE 'WRITE'                    TO WCANCELA-OPERACION
008580        MOVE FS-PURCHASE                TO WCANCELA-CODRET
008590        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
008600        PERFORM 99999-CANCELO
008610     END-IF.
008620
008630     MOVE PU-ID                          TO WS-ULTIMO-PU-ID.
008640
008650 FIN-20600.
008660     EXIT.
008670
008680 20700-SORTEO-PREMIOS.
008690*------------------------
008700
008710     PERFORM 20710-SORTEO-UNA-UNIDAD
008720       VARYING WS-SUB-UNIDAD FROM 1 BY 1
008730         UNTIL WS-SUB-UNIDAD > PT-QUANTITY.
008740
008750 FIN-20700.
008760     EXIT.
008770
008780 20710-SORTEO-UNA-UNIDAD.
008790*---------------------------
008800
008810     INITIALIZE WRBXDRW.
008820     MOVE PT-RANDOM-BOX-ID                TO WRBXDRW-RANDOM-BOX-ID.
008830     MOVE WS-SEMILLA-SORTEO               TO WRBXDRW-SEMILLA.
008840
008850     CALL 'RBXDRAW' USING WRBXDRW.
008860
008870     MOVE WRBXDRW-SEMILLA                 TO WS-SEMILLA-SORTEO.
008880
008890     IF 88-WRBXDRW-SIN-ITEMS
008900        MOVE '20710-SORTEO-UNA-UNIDAD'   TO WCANCELA-PARRAFO
008910        MOVE 'RBITEM  '                  TO WCANCELA-RECURSO
008920        MOVE 'SORTEO'                    TO WCANCELA-OPERACION
008930        MOVE '99'                        TO WCANCELA-CODRET
008940        MOVE 'CAJA SIN ITEMS CONFIGURADOS' TO WCANCELA-MENSAJE
008950        PERFORM 99999-CANCELO
008960     END-IF.
008970
008980     ADD 1                                TO WS-PR-NEXT-ID.
008990
009000     INITIALIZE REG-PURRES.
009010     MOVE WS-PR-NEXT-ID                   TO PR-ID.
009020     MOVE WS-ULTIMO-PU-ID                 TO PR-PURCHASE-ID.
009030     MOVE WRBXDRW-ITEM-ID                 TO PR-RANDOM-BOX-ITEM-ID.
009040
009050     WRITE REG-PURRES-FD                  FROM REG-PURRES.
009060
009070     IF NOT 88-FS-PR-OK
009080        MOVE '20710-SORTEO-UNA-UNIDAD'   TO WCANCELA-PARRAFO
009090        MOVE 'PURCHRES'                  TO WCANCELA-RECURSO
009100        MOVE 'WRITE'                     TO WCANCELA-OPERACION
009110        MOVE FS-PURRES                   TO WCANCELA-CODRET
009120        MOVE 'ERROR EN WRITE'            TO WCANCELA-MENSAJE
009130        PERFORM 99999-CANCELO
009140     END-IF.
009150
009160     ADD 1                                TO WS-CANT-RESULTADOS.
009170
009180 FIN-20710.
009190     EXIT.
009200
009210 21100-IMPRIMO-DETALLE.
009220*-------------------------
009230
009240     MOVE SPACES                        TO WLINEA.
009250     MOVE 'COMPRA'                      TO P1.
009260     MOVE PT-RANDOM-BOX-ID              TO WS-CT-BOX-ID.
009270     MOVE WS-CT-MILES                   TO P12(1:6).
009280     MOVE WS-CT-UNI                     TO P12(7:3).
009290     MOVE WS-ULTIMO-PU-ID               TO WS-CC-PU-ID.
009300     MOVE WS-CC-MILES                   TO P21(1:6).
009310     MOVE WS-CC-UNI                     TO P21(7:3).
009320     MOVE WS-MJE-ERROR                  TO P41.
009330
009340     WRITE REG-LISTADO-FD               FROM WLINEA.
009350
009360     IF NOT 88-FS-LISTADO-OK
009370        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
009380        MOVE 'PURCLIST'                 TO WCANCELA-RECURSO
009390        MOVE 'WRITE'                    TO WCANCELA-OPERACION
009400        MOVE FS-LISTADO                 TO WCANCELA-CODRET
009410        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
009420        PERFORM 99999-CANCELO
009430     END-IF.
009440
009450 FIN-21100.
009460     EXIT.
009470
009480 30000-FINALIZO.
009490*----------------
009500
009510     PERFORM 30050-GRABO-USRCPN.
009520
009530     PERFORM 30100-TOTALES-CONTROL.
009540
009550     PERFORM 31000-CIERRO-ARCHIVOS.
009560
009570 FIN-30000.
009580     EXIT.
009590
009600 30050-GRABO-USRCPN.
009610*----------------------
009620
009630     PERFORM 30055-GRABO-UN-USRCPN
009640       VARYING WS-SUB-UCPN FROM 1 BY 1
009650         UNTIL WS-SUB-UCPN > WS-USRCPN-COUNT.
009660
009670 FIN-30050.
009680     EXIT.
009690
009700 30055-GRABO-UN-USRCPN.
009710*-------------------------
009720
009730     INITIALIZE REG-USRCPN.
009740     MOVE WT-UC-ID (WS-SUB-UCPN)         TO UC-ID.
009750     MOVE WT-UC-USER-ID (WS-SUB-UCPN)    TO UC-USER-ID.
009760     MOVE WT-UC-COUPON-ID (WS-SUB-UCPN)  TO UC-COUPON-ID.
009770     MOVE WT-UC-USED (WS-SUB-UCPN)       TO UC-USED.
009780     MOVE WT-UC-USED-DATE (WS-SUB-UCPN)  TO UC-USED-DATE.
009790
009800     WRITE REG-USRCPN-NEW-FD             FROM REG-USRCPN.
009810
009820     IF NOT 88-FS-UCN-OK
009830        MOVE '30055-GRABO-UN-USRCPN'    TO WCANCELA-PARRAFO
009840        MOVE 'USRCPNNW'                 TO WCANCELA-RECURSO
009850        MOVE 'WRITE'                    TO WCANCELA-OPERACION
009860        MOVE FS-USRCPN-NEW               TO WCANCELA-CODRET
009870        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
009880        PERFORM 99999-CANCELO
009890     END-IF.
009900
009910 FIN-30055.
009920     EXIT.
009930
009940 30100-TOTALES-CONTROL.
009950*-------------------------
009960
009970     DISPLAY ' '.
009980     DISPLAY '****************************************************'.
009990     DISPLAY '***      PURCPOST - TOTALES DE CONTROL           ***'.
010000     DISPLAY '****************************************************'.
010010     DISPLAY '* TRANSACCIONES LEIDAS  : ' WS-CANT-LEIDOS.
010020     DISPLAY '* COMPRAS POSTEADAS     : ' WS-CANT-COMPRAS-OK.
010030     DISPLAY '* TRANSACCIONES ERRONEAS: ' WS-CANT-ERRONEAS.
010040     DISPLAY '* ITEMS SORTEADOS       : ' WS-CANT-RESULTADOS.
010050     DISPLAY '****************************************************'.
010060
010070 FIN-30100.
010080     EXIT.
010090
010100 31000-CIERRO-ARCHIVOS.
010110*-------------------------
010120
010130     CLOSE PURTXN USER RANDOMBOX COUPON USRCPN-OLD USRCPN-NEW
010140           PURCHASE PURRES LISTADO.
010150
010160 FIN-31000.
010170     EXIT.
010180
010190 99999-CANCELO.
010200*---------------
010210
010220     CALL 'CANCELA'    USING WCANCELA.
010230
010240     CLOSE PURTXN USER RANDOMBOX COUPON USRCPN-OLD USRCPN-NEW
010250           PURCHASE PURRES LISTADO.
010260
010270     STOP RUN.
010280
010290 FIN-99999.
010300     EXIT.
