000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO MAESTRO DE CUPONES DE DESCUENTO                *
000120*ARCHIVO COUPON.DAT - RELATIVO POR CP-ID, CP-CODE SE RESUELVE    *
000130*POR TABLA EN MEMORIA (SEARCH) CARGADA AL INICIO DEL PROGRAMA    *
000140*LONGITUD DE REGISTRO (173)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-05-11 JCV TICKET RB-0019 ALTA DE REGISTRO
000180*  2023-01-18 MLG TICKET RB-0083 TOPE MAXIMO DE DESCUENTO
000190*----------------------------------------------------------------*
000200 01  REG-COUPON.
000210     03 CP-CLAVE.
000220        05 CP-ID                     PIC  9(09).
000230     03 CP-CODE                      PIC  X(08).
000240     03 CP-NAME                      PIC  X(100).
000250     03 CP-DISCOUNT-TYPE             PIC  X(10).
000260        88 88-CP-PERCENTAGE                    VALUE 'PERCENTAGE'.
000270        88 88-CP-FIXED                         VALUE 'FIXED'.
000280     03 CP-DISCOUNT-VALUE            PIC  9(09).
000290     03 CP-MIN-PURCHASE              PIC  9(09).
000300     03 CP-MAX-DISCOUNT              PIC  9(09).
000310     03 CP-VENTANA-VIGENCIA.
000320        05 CP-START-DATE             PIC  9(08).
000330        05 CP-END-DATE               PIC  9(08).
000340*    REDEFINE DE LA VENTANA DE VIGENCIA PARA VALIDACIONES DE
000350*    ANIO/MES/DIA, USADO EN CPNISSUE Y EN PURCPOST (20420).
000360     03 CP-VENTANA-VIGENCIA-R REDEFINES CP-VENTANA-VIGENCIA.
000370        05 CP-SD-CCYY                PIC  9(04).
000380        05 CP-SD-MM                  PIC  9(02).
000390        05 CP-SD-DD                  PIC  9(02).
000400        05 CP-ED-CCYY                PIC  9(04).
000410        05 CP-ED-MM                  PIC  9(02).
000420        05 CP-ED-DD                  PIC  9(02).
000430     03 FILLER                       PIC  X(03) VALUE SPACES.
