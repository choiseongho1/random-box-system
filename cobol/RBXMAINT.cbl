000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     RBXMAINT.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1990-04-02.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA REALIZA EL ABM DE CAJAS SORPRESA (RANDOM BOX) Y DE*
000200*LOS ITEMS-PREMIO QUE PUEDEN SALIR SORTEADOS DE CADA CAJA.       *
000210*SE LEE EL ARCHIVO DE NOVEDADES RBXNOV Y POR CADA NOVEDAD SE     *
000220*ACTUALIZA EL MAESTRO RANDOMBOX (RELATIVO POR RB-ID) O LA TABLA  *
000230*DE ITEMS EN MEMORIA, QUE SE VUELCA COMPLETA AL ARCHIVO RBITEM   *
000240*AL FINALIZAR EL PROCESO (EL ARCHIVO DE ITEMS ES SECUENCIAL, NO  *
000250*ADMITE REWRITE DIRECTO, POR ESO SE TRABAJA POR REEMPLAZO TOTAL).*
000260*POR CADA NOVEDAD DE ALTA O MODIFICACION DE ITEM SE VALIDA QUE   *
000270*LA SUMA DE PROBABILIDADES DE TODOS LOS ITEMS DE LA MISMA CAJA   *
000280*NO SUPERE 100.00 (INSTRUCTIVO DE CAJAS SORPRESA EDUSAM-RB REV.1)*
000290*-----------------------------------------------------------------*
000300*HISTORIA DE MODIFICACIONES:
000310*  1990-04-02 EP           ALTA DEL PROGRAMA (ABM DE MAESTRO DE
000320*                          ARTICULOS DE CATALOGO PROMOCIONAL).
000330*  1993-08-19 EP           SE AGREGA VALIDACION DE PORCENTAJES DE
000340*                          PARTICIPACION DE ARTICULOS EN SORTEOS DE
000350*                          FIN DE ANIO.
000360*  1998-11-23 JCV TK-Y2K05 REVISION Y2K - SE AMPLIAN A CCYYMMDD LOS
000370*                          CAMPOS DE FECHA DEL MAESTRO DE ARTICULOS.
000380*  2022-03-18 EP  RB-0004  SE REESCRIBE EL PROGRAMA PARA LA LINEA
000390*                          RANDOM BOX (ABM DE CAJA SORPRESA, SOLO
000400*                          ALTA DE CAJA EN ESTA ETAPA).
000410*  2022-03-21 EP  RB-0007  SE AGREGA ALTA DE ITEM CON VALIDACION
000420*                          DE PROBABILIDADES.
000430*  2022-04-04 JCV RB-0013  SE UNIFICA EL ARCHIVO DE NOVEDADES EN
000440*                          UN SOLO LAYOUT CON REDEFINES (WRBXNOV).
000450*  2022-09-09 MLG RB-0061  SE AGREGA MODIFICACION DE ITEM.
000460*  2023-02-14 MLG RB-0093  SE VALIDA RAREZA DE ITEM CONTRA LISTA
000470*                          DE VALORES PERMITIDOS.
000480*  2023-06-05 JCV RB-0104  SE CORRIGE 20400-ALTA-ITEM: NO LIMPIABA
000490*                          WS-ITEM-INDICE-MOD ANTES DE SUMAR PROBA-
000500*                          BILIDADES, POR LO QUE UNA MODIFICACION
000510*                          PREVIA EN EL MISMO LOTE PODIA DEJAR EXCLUIDO
000520*                          DE LA SUMA UN ITEM DE OTRA CAJA QUE CAYERA
000530*                          EN LA MISMA POSICION DE TABLA, PERMITIENDO
000540*                          SUPERAR EL 100% DE PROBABILIDAD SIN AVISO.
000550*-----------------------------------------------------------------*
000560
000570 ENVIRONMENT DIVISION.
000580*-------------------------------------------------------------*
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640*-------------------------------------------------------------*
000650 FILE-CONTROL.
000660
000670     SELECT RANDOMBOX        ASSIGN       TO RANDOMBOX
000680                              ORGANIZATION IS RELATIVE
000690                              ACCESS MODE  IS DYNAMIC
000700                              RELATIVE KEY IS WS-RB-REL-KEY
000710                              FILE STATUS  IS FS-RANDOMBOX.
000720
000730     SELECT RBITEM-OLD       ASSIGN       TO RBITEMOL
000740                              ORGANIZATION IS SEQUENTIAL
000750                              FILE STATUS  IS FS-RBITEM-OLD.
000760
000770     SELECT RBITEM-NEW       ASSIGN       TO RBITEMNW
000780                              ORGANIZATION IS SEQUENTIAL
000790                              FILE STATUS  IS FS-RBITEM-NEW.
000800
000810     SELECT RBXNOV           ASSIGN       TO RBXNOV
000820                              ORGANIZATION IS LINE SEQUENTIAL
000830                              FILE STATUS  IS FS-RBXNOV.
000840
000850     SELECT LISTADO          ASSIGN       TO RBXLIST
000860                              ORGANIZATION IS LINE SEQUENTIAL
000870                              FILE STATUS  IS FS-LISTADO.
000880
000890 DATA DIVISION.
000900*-------------------------------------------------------------*
000910
000920 FILE SECTION.
000930*-------------------------------------------------------------*
000940
000950 FD  RANDOMBOX
000960     RECORDING MODE IS F
000970     BLOCK 0.
000980 01  REG-RANDOMBOX-FD                     PIC X(370).
000990
001000 FD  RBITEM-OLD
001010     RECORDING MODE IS F
001020     BLOCK 0.
001030 01  REG-RBITEM-OLD-FD                    PIC X(336).
001040
001050 FD  RBITEM-NEW
001060     RECORDING MODE IS F
001070     BLOCK 0.
001080 01  REG-RBITEM-NEW-FD                    PIC X(336).
001090
001100 FD  RBXNOV
001110     RECORDING MODE IS F
001120     BLOCK 0.
001130 01  REG-RBXNOV-FD                        PIC X(386).
001140
001150 FD  LISTADO
001160     RECORDING MODE IS F
001170     BLOCK 0.
001180 01  REG-LISTADO-FD                       PIC X(132).
001190
001200 WORKING-STORAGE SECTION.
001210*-------------------------------------------------------------*
001220 77  CTE-PROGRAMA                         PIC X(20) VALUE 'RBXMAINT'.
001230
001240 77  FS-RANDOMBOX                         PIC X(02) VALUE ' '.
001250     88 88-FS-RB-OK                                 VALUE '00'.
001260     88 88-FS-RB-NOKEY                              VALUE '23'.
001270
001280 77  FS-RBITEM-OLD                        PIC X(02) VALUE ' '.
001290     88 88-FS-RBIO-OK                               VALUE '00'.
001300     88 88-FS-RBIO-EOF                              VALUE '10'.
001310
001320 77  FS-RBITEM-NEW                        PIC X(02) VALUE ' '.
001330     88 88-FS-RBIN-OK                               VALUE '00'.
001340
001350 77  FS-RBXNOV                            PIC X(02) VALUE ' '.
001360     88 88-FS-RBXNOV-OK                             VALUE '00'.
001370     88 88-FS-RBXNOV-EOF                            VALUE '10'.
001380
001390 77  FS-LISTADO                           PIC X(02) VALUE ' '.
001400     88 88-FS-LISTADO-OK                            VALUE '00'.
001410
001420 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001430 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001440 77  WS-NOV-ERROR                         PIC X(01) VALUE 'N'.
001450     88 88-NOV-ERROR-SI                             VALUE 'S'.
001460     88 88-NOV-ERROR-NO                             VALUE 'N'.
001470
001480 77  WS-RB-REL-KEY                        PIC 9(09) COMP VALUE 0.
001490 77  WS-RB-NEXT-ID                        PIC 9(09) COMP VALUE 0.
001500 77  WS-RBI-NEXT-ID                       PIC 9(09) COMP VALUE 0.
001510
001520 77  WS-CANT-ALTAS-CAJA                   PIC 9(07) COMP VALUE 0.
001530 77  WS-CANT-ALTAS-ITEM                   PIC 9(07) COMP VALUE 0.
001540 77  WS-CANT-MODIF-ITEM                   PIC 9(07) COMP VALUE 0.
001550 77  WS-CANT-ERRONEOS                     PIC 9(07) COMP VALUE 0.
001560 77  WS-CANT-LEIDOS                       PIC 9(07) COMP VALUE 0.
001570
001580 77  WS-SUMA-PROB                         PIC S9(05)V9(02) COMP-3
001590                                           VALUE 0.
001600
001610*    TABLA DE ITEMS EN MEMORIA - SE CARGA AL INICIO DESDE RBITEM-OLD
001620*    Y SE VUELCA COMPLETA A RBITEM-NEW AL FINALIZAR (VER 30050).
001630 01  WT-ITEMS.
001640     03 WS-ITEMS-MAX-OCCURS               PIC 9(05) COMP VALUE 2000.
001650     03 WT-ITEM OCCURS 2000 TIMES
001660                INDEXED BY IDX-ITEM.
001670        05 WT-ITEM-ID                     PIC 9(09).
001680        05 WT-ITEM-RANDOM-BOX-ID          PIC 9(09).
001690        05 WT-ITEM-NAME                   PIC X(100).
001700        05 WT-ITEM-DESCRIPTION            PIC X(200).
001710        05 WT-ITEM-RARITY                 PIC X(09).
001720        05 WT-ITEM-PROBABILITY            PIC S9(03)V9(02) COMP-3.
001730     03 FILLER                            PIC X(01).
001740 77  WS-ITEMS-COUNT                       PIC 9(05) COMP VALUE 0.
001750 77  WS-ITEMS-ENCONTRADO                  PIC X(01) VALUE 'N'.
001760     88 88-ITEM-ENCONTRADO-SI                       VALUE 'S'.
001770     88 88-ITEM-ENCONTRADO-NO                       VALUE 'N'.
001780 77  WS-ITEM-INDICE-MOD                   PIC 9(05) COMP VALUE 0.
001790 77  WS-SUB-ITEMS                         PIC 9(05) COMP VALUE 0.
001800
001810 01  WS-SUMA-PROB-EDICION.
001820     03 WS-SPE-VALOR                      PIC 9(07) VALUE 0.
001830*    REDEFINE DE LA SUMA DE PROBABILIDADES PARA PODER MOSTRAR
001840*    ENTERO Y DECIMAL POR SEPARADO EN EL MENSAJE DE RECHAZO
001850*    (INSTRUCTIVO DE CAJAS SORPRESA EDUSAM-RB REV.1).
001860     03 WS-SPE-VALOR-R REDEFINES WS-SPE-VALOR.
001870        05 WS-SPE-ENTERO                  PIC 9(05).
001880        05 WS-SPE-DECIMAL                 PIC 9(02).
001890     03 FILLER                            PIC X(05) VALUE SPACES.
001900
001910 01  WS-CLAVE-NOVEDAD.
001920     03 WS-CN-BOX-ID                      PIC 9(09) VALUE 0.
001930*    REDEFINE DE LA CLAVE DE CAJA DE LA NOVEDAD EN CURSO, USADA
001940*    PARA EL RENGLON DEL LISTADO OPERATIVO (VER 21100).
001950     03 WS-CN-BOX-ID-R REDEFINES WS-CN-BOX-ID.
001960        05 WS-CN-MILES                    PIC 9(06).
001970        05 WS-CN-UNI                      PIC 9(03).
001980     03 FILLER                            PIC X(05) VALUE SPACES.
001990
002000 01  WS-FECHA-HOY.
002010     03 WS-FH-CCYYMMDD                    PIC 9(08) VALUE 0.
002020*    REDEFINE DE LA FECHA DE CORRIDA PARA ESTAMPAR ALTAS DE CAJA
002030*    CUANDO LA NOVEDAD NO TRAE VENTANA DE VENTA COMPLETA.
002040     03 WS-FH-CCYYMMDD-R REDEFINES WS-FH-CCYYMMDD.
002050        05 WS-FH-CCYY                     PIC 9(04).
002060        05 WS-FH-MM                       PIC 9(02).
002070        05 WS-FH-DD                       PIC 9(02).
002080     03 FILLER                            PIC X(10) VALUE SPACES.
002090
002100*    DEFINICION DE REGISTRO DE CAJAS SORPRESA
002110 COPY WRANBOX.
002120
002130*    DEFINICION DE REGISTRO DE ITEMS-PREMIO
002140 COPY WRBITEM.
002150
002160*    DEFINICION DE REGISTRO DE NOVEDADES
002170 COPY WRBXNOV.
002180
002190*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
002200 COPY WLINEA.
002210
002220*    DEFINICION DE COPY WORKING DE LA RUTINA DE CANCELACION
002230 COPY WCANCELA.
002240
002250 PROCEDURE DIVISION.
002260*-------------------------------------------------------------*
002270
002280 00000-CUERPO-PRINCIPAL.
002290*-----------------------
002300
002310     PERFORM 10000-INICIO           THRU FIN-10000.
002320
002330     PERFORM 20000-PROCESO          THRU FIN-20000
002340       UNTIL 88-FS-RBXNOV-EOF.
002350
002360     PERFORM 30000-FINALIZO         THRU FIN-30000.
002370
002380     STOP RUN.
002390
002400 10000-INICIO.
002410*-------------
002420
002430     INITIALIZE WCANCELA.
002440     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
002450
002460     ACCEPT WS-FH-CCYYMMDD               FROM DATE YYYYMMDD.
002470
002480     PERFORM 10100-ABRO-ARCHIVOS.
002490
002500     PERFORM 10150-DETERMINO-PROXIMO-ID-CAJA.
002510
002520     PERFORM 10160-CARGO-TABLA-ITEMS.
002530
002540     PERFORM 10200-1RA-LECTURA-RBXNOV.
002550
002560 FIN-10000.
002570     EXIT.
002580
002590 10100-ABRO-ARCHIVOS.
002600*--------------------
002610
002620     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
002630
002640     OPEN I-O      RANDOMBOX.
002650     IF NOT 88-FS-RB-OK
002660        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002670        MOVE 'RANDOMBX'                  TO WCANCELA-RECURSO
002680        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
002690        MOVE FS-RANDOMBOX                TO WCANCELA-CODRET
002700        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002710        PERFORM 99999-CANCELO
002720     END-IF.
002730
002740     OPEN INPUT    RBITEM-OLD.
002750     IF NOT 88-FS-RBIO-OK
002760        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002770        MOVE 'RBITEMOL'                  TO WCANCELA-RECURSO
002780        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002790        MOVE FS-RBITEM-OLD                TO WCANCELA-CODRET
002800        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002810        PERFORM 99999-CANCELO
002820     END-IF.
002830
002840     OPEN OUTPUT   RBITEM-NEW.
002850     IF NOT 88-FS-RBIN-OK
002860        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002870        MOVE 'RBITEMNW'                  TO WCANCELA-RECURSO
002880        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
002890        MOVE FS-RBITEM-NEW                TO WCANCELA-CODRET
002900        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002910        PERFORM 99999-CANCELO
002920     END-IF.
002930
002940     OPEN INPUT    RBXNOV.
002950     IF NOT 88-FS-RBXNOV-OK
002960        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002970        MOVE 'RBXNOV  '                  TO WCANCELA-RECURSO
002980        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002990        MOVE FS-RBXNOV                   TO WCANCELA-CODRET
003000        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003010        PERFORM 99999-CANCELO
003020     END-IF.
003030
003040     OPEN OUTPUT   LISTADO.
003050     IF NOT 88-FS-LISTADO-OK
003060        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003070        MOVE 'RBXLIST '                  TO WCANCELA-RECURSO
003080        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003090        MOVE FS-LISTADO                  TO WCANCELA-CODRET
003100        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003110        PERFORM 99999-CANCELO
003120     END-IF.
003130
003140 FIN-10100.
003150     EXIT.
003160
003170 10150-DETERMINO-PROXIMO-ID-CAJA.
003180*--------------------------------
003190
003200     MOVE '10150-DETERMINO-PROXIMO-ID-CAJA' TO WS-PARRAFO.
003210     MOVE 0                               TO WS-RB-NEXT-ID.
003220
003230     MOVE 1                               TO WS-RB-REL-KEY.
003240
003250     PERFORM 10155-LEO-SIGUIENTE-CAJA
003260       UNTIL 88-FS-RB-NOKEY.
003270
003280 FIN-10150.
003290     EXIT.
003300
003310 10155-LEO-SIGUIENTE-CAJA.
003320*--------------------------
003330
003340     READ RANDOMBOX.
003350
003360     IF 88-FS-RB-OK
003370        MOVE RB-ID                       TO WS-RB-NEXT-ID
003380        ADD 1                            TO WS-RB-REL-KEY
003390     END-IF.
003400
003410 FIN-10155.
003420     EXIT.
003430
003440 10160-CARGO-TABLA-ITEMS.
003450*------------------------
003460
003470     MOVE '10160-CARGO-TABLA-ITEMS'      TO WS-PARRAFO.
003480     MOVE 0                              TO WS-ITEMS-COUNT.
003490     MOVE 0                              TO WS-RBI-NEXT-ID.
003500
003510     PERFORM 11100-READ-RBITEM-OLD.
003520
003530     PERFORM 10165-CARGO-UN-ITEM
003540       UNTIL 88-FS-RBIO-EOF.
003550
003560 FIN-10160.
003570     EXIT.
003580
003590 10165-CARGO-UN-ITEM.
003600*----------------------
003610
003620     ADD 1                               TO WS-ITEMS-COUNT.
003630
003640     IF WS-ITEMS-COUNT > WS-ITEMS-MAX-OCCURS
003650        MOVE '10165-CARGO-UN-ITEM'       TO WCANCELA-PARRAFO
003660        MOVE 'WT-ITEM '                  TO WCANCELA-RECURSO
003670        MOVE 'TABLE LOAD'                TO WCANCELA-OPERACION
003680        MOVE '99'                        TO WCANCELA-CODRET
003690        MOVE 'TABLA DE ITEMS LLENA'      TO WCANCELA-MENSAJE
003700        PERFORM 99999-CANCELO
003710     END-IF.
003720
003730     MOVE RBI-ID          TO WT-ITEM-ID (WS-ITEMS-COUNT).
003740     MOVE RBI-RANDOM-BOX-ID
003750                          TO WT-ITEM-RANDOM-BOX-ID (WS-ITEMS-COUNT).
003760     MOVE RBI-NAME        TO WT-ITEM-NAME (WS-ITEMS-COUNT).
003770     MOVE RBI-DESCRIPTION
003780                          TO WT-ITEM-DESCRIPTION (WS-ITEMS-COUNT).
003790     MOVE RBI-RARITY      TO WT-ITEM-RARITY (WS-ITEMS-COUNT).
003800     MOVE RBI-PROBABILITY-R3
003810                          TO WT-ITEM-PROBABILITY (WS-ITEMS-COUNT).
003820
003830     IF RBI-ID > WS-RBI-NEXT-ID
003840        MOVE RBI-ID                      TO WS-RBI-NEXT-ID
003850     END-IF.
003860
003870     PERFORM 11100-READ-RBITEM-OLD.
003880
003890 FIN-10165.
003900     EXIT.
003910
003920 10200-1RA-LECTURA-RBXNOV.
003930*--------------------------
003940
003950     PERFORM 11000-READ-RBXNOV.
003960
003970 FIN-10200.
003980     EXIT.
003990
004000 11000-READ-RBXNOV.
004010*-------------------
004020
004030     MOVE '11000-READ-RBXNOV'           TO WS-PARRAFO.
004040
004050     INITIALIZE REG-RBXNOV.
004060
004070     READ RBXNOV   INTO REG-RBXNOV.
004080
004090     EVALUATE TRUE
004100         WHEN 88-FS-RBXNOV-OK
004110              ADD 1                      TO WS-CANT-LEIDOS
004120
004130         WHEN 88-FS-RBXNOV-EOF
004140              CONTINUE
004150
004160         WHEN OTHER
004170              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
004180              MOVE 'RBXNOV  '            TO WCANCELA-RECURSO
004190              MOVE 'READ'                TO WCANCELA-OPERACION
004200              MOVE FS-RBXNOV             TO WCANCELA-CODRET
004210              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
004220              PERFORM 99999-CANCELO
004230     END-EVALUATE.
004240
004250 FIN-11000.
004260     EXIT.
004270
004280 11100-READ-RBITEM-OLD.
004290*-----------------------
004300
004310     MOVE '11100-READ-RBITEM-OLD'       TO WS-PARRAFO.
004320
004330     INITIALIZE REG-RBITEM.
004340
004350     READ RBITEM-OLD   INTO REG-RBITEM.
004360
004370     EVALUATE TRUE
004380         WHEN 88-FS-RBIO-OK
004390              CONTINUE
004400
004410         WHEN 88-FS-RBIO-EOF
004420              CONTINUE
004430
004440         WHEN OTHER
004450              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
004460              MOVE 'RBITEMOL'            TO WCANCELA-RECURSO
004470              MOVE 'READ'                TO WCANCELA-OPERACION
004480              MOVE FS-RBITEM-OLD         TO WCANCELA-CODRET
004490              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
004500              PERFORM 99999-CANCELO
004510     END-EVALUATE.
004520
004530 FIN-11100.
004540     EXIT.
004550
004560 20000-PROCESO.
004570*--------------
004580
004590     SET 88-NOV-ERROR-NO                TO TRUE.
004600     MOVE SPACES                        TO WS-MJE-ERROR.
004610
004620     PERFORM 20100-VALIDO-NOVEDAD.
004630
004640     IF 88-NOV-ERROR-NO
004650        PERFORM 20200-PROCESO-NOVEDAD
004660     ELSE
004670        ADD 1                           TO WS-CANT-ERRONEOS
004680     END-IF.
004690
004700     PERFORM 21100-IMPRIMO-DETALLE.
004710
004720     PERFORM 11000-READ-RBXNOV.
004730
004740 FIN-20000.
004750     EXIT.
004760
004770 20100-VALIDO-NOVEDAD.
004780*----------------------
004790
004800     IF NOT 88-RBN-ALTA-CAJA
004810     AND NOT 88-RBN-ALTA-ITEM
004820     AND NOT 88-RBN-MODIFICA-ITEM
004830        SET 88-NOV-ERROR-SI             TO TRUE
004840        MOVE 'TIPO DE NOVEDAD INVALIDO' TO WS-MJE-ERROR
004850     END-IF.
004860
004870     IF 88-NOV-ERROR-NO
004880     AND 88-RBN-ALTA-CAJA
004890     AND RBN-SALES-END-DATE < RBN-SALES-START-DATE
004900        SET 88-NOV-ERROR-SI             TO TRUE
004910        MOVE 'FECHA FIN ANTERIOR A INICIO' TO WS-MJE-ERROR
004920     END-IF.
004930
004940     IF 88-NOV-ERROR-NO
004950     AND (88-RBN-ALTA-ITEM OR 88-RBN-MODIFICA-ITEM)
004960     AND (RBN-PROBABILIDAD <= 0 OR RBN-PROBABILIDAD > 100)
004970        SET 88-NOV-ERROR-SI             TO TRUE
004980        MOVE 'PROBABILIDAD FUERA DE RANGO' TO WS-MJE-ERROR
004990     END-IF.
005000
005010     IF 88-NOV-ERROR-NO
005020     AND (88-RBN-ALTA-ITEM OR 88-RBN-MODIFICA-ITEM)
005030     AND NOT 88-RBN-COMMON
005040     AND NOT 88-RBN-RARE
005050     AND NOT 88-RBN-EPIC
005060     AND NOT 88-RBN-LEGENDARY
005070        SET 88-NOV-ERROR-SI             TO TRUE
005080        MOVE 'RAREZA DE ITEM INVALIDA'  TO WS-MJE-ERROR
005090     END-IF.
005100
005110 FIN-20100.
005120     EXIT.
005130
005140 20200-PROCESO-NOVEDAD.
005150*-----------------------
005160
005170     EVALUATE TRUE
005180         WHEN 88-RBN-ALTA-CAJA
005190              PERFORM 20300-ALTA-CAJA
005200
005210         WHEN 88-RBN-ALTA-ITEM
005220              PERFORM 20400-ALTA-ITEM
005230
005240         WHEN 88-RBN-MODIFICA-ITEM
005250              PERFORM 20500-MODIFICA-ITEM
005260     END-EVALUATE.
005270
005280 FIN-20200.
005290     EXIT.
005300
005310 20300-ALTA-CAJA.
005320*-----------------
005330
005340     ADD 1                              TO WS-RB-NEXT-ID.
005350
005360     INITIALIZE REG-RANDOMBOX.
005370     MOVE WS-RB-NEXT-ID                 TO RB-ID.
005380     MOVE RBN-NAME                      TO RB-NAME.
005390     MOVE RBN-DESCRIPTION               TO RB-DESCRIPTION.
005400     MOVE RBN-PRICE                     TO RB-PRICE.
005410     MOVE RBN-QUANTITY                  TO RB-QUANTITY.
005420     MOVE RBN-SALES-START-DATE          TO RB-SALES-START-DATE.
005430     MOVE RBN-SALES-START-TIME          TO RB-SALES-START-TIME.
005440     MOVE RBN-SALES-END-DATE            TO RB-SALES-END-DATE.
005450     MOVE RBN-SALES-END-TIME            TO RB-SALES-END-TIME.
005460
005470     MOVE RB-ID                         TO WS-RB-REL-KEY.
005480
005490     WRITE REG-RANDOMBOX-FD             FROM REG-RANDOMBOX.
005500
005510     IF NOT 88-FS-RB-OK
005520        MOVE '20300-ALTA-CAJA'          TO WCANCELA-PARRAFO
005530        MOVE 'RANDOMBX'                 TO WCANCELA-RECURSO
005540        MOVE 'WRITE'                    TO WCANCELA-OPERACION
005550        MOVE FS-RANDOMBOX                TO WCANCELA-CODRET
005560        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
005570        PERFORM 99999-CANCELO
005580     END-IF.
005590
005600     ADD 1                              TO WS-CANT-ALTAS-CAJA.
005610     MOVE 'ALTA DE CAJA EFECTUADA'      TO WS-MJE-ERROR.
005620
005630 FIN-20300.
005640     EXIT.
005650
005660 20400-ALTA-ITEM.
005670*-----------------
005680*    2023-06-05 JCV RB-0104: SE LIMPIA EL INDICE DE MODIFICACION
005690*    ANTES DE SUMAR, PUES LA TABLA DE ITEMS ES UNICA PARA TODAS LAS
005700*    CAJAS Y UN 20500 ANTERIOR EN EL MISMO LOTE PODIA DEJARLO APUNTANDO
005710*    A LA POSICION DE UN ITEM DE OTRA CAJA.
005720
005730     MOVE 0                             TO WS-ITEM-INDICE-MOD.
005740     MOVE RBN-RANDOM-BOX-ID             TO WS-RB-REL-KEY.
005750
005760     READ RANDOMBOX INTO REG-RANDOMBOX.
005770
005780     IF NOT 88-FS-RB-OK
005790        SET 88-NOV-ERROR-SI             TO TRUE
005800        MOVE 'CAJA INEXISTENTE'         TO WS-MJE-ERROR
005810     ELSE
005820        PERFORM 20410-SUMO-PROBABILIDADES
005830        IF (WS-SUMA-PROB + RBN-PROBABILIDAD) > 100
005840           SET 88-NOV-ERROR-SI          TO TRUE
005850           MOVE 'SUMA DE PROBABILIDADES SUPERA 100' TO WS-MJE-ERROR
005860           COMPUTE WS-SPE-VALOR = WS-SUMA-PROB + RBN-PROBABILIDAD
005870           DISPLAY 'RBXMAINT SUMA RECHAZADA CAJA=' RBN-RANDOM-BOX-ID
005880                   ' SUMA=' WS-SPE-ENTERO '.' WS-SPE-DECIMAL
005890        ELSE
005900           ADD 1                        TO WS-RBI-NEXT-ID
005910           ADD 1                        TO WS-ITEMS-COUNT
005920           IF WS-ITEMS-COUNT > WS-ITEMS-MAX-OCCURS
005930              MOVE '20400-ALTA-ITEM'    TO WCANCELA-PARRAFO
005940              MOVE 'WT-ITEM '           TO WCANCELA-RECURSO
005950              MOVE 'TABLE INSERT'       TO WCANCELA-OPERACION
005960              MOVE '99'                 TO WCANCELA-CODRET
005970              MOVE 'TABLA DE ITEMS LLENA' TO WCANCELA-MENSAJE
005980              PERFORM 99999-CANCELO
005990           END-IF
006000           MOVE WS-RBI-NEXT-ID
006010                TO WT-ITEM-ID (WS-ITEMS-COUNT)
006020           MOVE RBN-RANDOM-BOX-ID
006030                TO WT-ITEM-RANDOM-BOX-ID (WS-ITEMS-COUNT)
006040           MOVE RBN-ITEM-NAME
006050                TO WT-ITEM-NAME (WS-ITEMS-COUNT)
006060           MOVE RBN-ITEM-DESCRIPTION
006070                TO WT-ITEM-DESCRIPTION (WS-ITEMS-COUNT)
006080           MOVE RBN-RARITY
006090                TO WT-ITEM-RARITY (WS-ITEMS-COUNT)
006100           MOVE RBN-PROBABILIDAD
006110                TO WT-ITEM-PROBABILITY (WS-ITEMS-COUNT)
006120           ADD 1                        TO WS-CANT-ALTAS-ITEM
006130           MOVE 'ALTA DE ITEM EFECTUADA' TO WS-MJE-ERROR
006140        END-IF
006150     END-IF.
006160
006170 FIN-20400.
006180     EXIT.
006190
006200 20410-SUMO-PROBABILIDADES.
006210*---------------------------
006220
006230     MOVE 0                             TO WS-SUMA-PROB.
006240
006250     PERFORM 20415-ACUMULO-UN-ITEM
006260       VARYING WS-SUB-ITEMS FROM 1 BY 1
006270         UNTIL WS-SUB-ITEMS > WS-ITEMS-COUNT.
006280
006290 FIN-20410.
006300     EXIT.
006310
006320 20415-ACUMULO-UN-ITEM.
006330*------------------------
006340
006350     IF WT-ITEM-RANDOM-BOX-ID (WS-SUB-ITEMS) = RBN-RANDOM-BOX-ID
006360     AND WS-SUB-ITEMS NOT = WS-ITEM-INDICE-MOD
006370        ADD WT-ITEM-PROBABILITY (WS-SUB-ITEMS) TO WS-SUMA-PROB
006380     END-IF.
006390
006400 FIN-20415.
006410     EXIT.
006420
006430 20500-MODIFICA-ITEM.
006440*---------------------
006450
006460     SET 88-ITEM-ENCONTRADO-NO          TO TRUE.
006470     MOVE 0                             TO WS-ITEM-INDICE-MOD.
006480
006490     PERFORM 20510-BUSCO-UN-ITEM
006500       VARYING WS-SUB-ITEMS FROM 1 BY 1
006510         UNTIL WS-SUB-ITEMS > WS-ITEMS-COUNT.
006520
006530     IF 88-ITEM-ENCONTRADO-NO
006540        SET 88-NOV-ERROR-SI             TO TRUE
006550        MOVE 'ITEM INEXISTENTE'         TO WS-MJE-ERROR
006560     ELSE
006570        PERFORM 20410-SUMO-PROBABILIDADES
006580        IF (WS-SUMA-PROB + RBN-PROBABILIDAD) > 100
006590           SET 88-NOV-ERROR-SI          TO TRUE
006600           MOVE 'SUMA DE PROBABILIDADES SUPERA 100' TO WS-MJE-ERROR
006610           COMPUTE WS-SPE-VALOR = WS-SUMA-PROB + RBN-PROBABILIDAD
006620           DISPLAY 'RBXMAINT SUMA RECHAZADA CAJA=' RBN-RANDOM-BOX-ID
006630                   ' SUMA=' WS-SPE-ENTERO '.' WS-SPE-DECIMAL
006640        ELSE
006650           MOVE RBN-ITEM-NAME
006660                TO WT-ITEM-NAME (WS-ITEM-INDICE-MOD)
006670           MOVE RBN-ITEM-DESCRIPTION
006680                TO WT-ITEM-DESCRIPTION (WS-ITEM-INDICE-MOD)
006690           MOVE RBN-RARITY
006700                TO WT-ITEM-RARITY (WS-ITEM-INDICE-MOD)
006710           MOVE RBN-PROBABILIDAD
006720                TO WT-ITEM-PROBABILITY (WS-ITEM-INDICE-MOD)
006730           ADD 1                        TO WS-CANT-MODIF-ITEM
006740           MOVE 'MODIFICACION DE ITEM EFECTUADA' TO WS-MJE-ERROR
006750        END-IF
006760     END-IF.
006770
006780 FIN-20500.
006790     EXIT.
006800
006810 20510-BUSCO-UN-ITEM.
006820*-----------------------
006830
006840     IF WT-ITEM-ID (WS-SUB-ITEMS) = RBN-ITEM-ID
006850        SET 88-ITEM-ENCONTRADO-SI       TO TRUE
006860        MOVE WS-SUB-ITEMS               TO WS-ITEM-INDICE-MOD
006870     END-IF.
006880
006890 FIN-20510.
006900     EXIT.
006910
006920 21100-IMPRIMO-DETALLE.
006930*-----------------------
006940
006950     MOVE SPACES                        TO WLINEA.
006960     MOVE RBN-TIPO                      TO P1.
006970     MOVE RBN-RANDOM-BOX-ID             TO WS-CN-BOX-ID.
006980     MOVE WS-CN-MILES                   TO P12(1:6).
006990     MOVE WS-CN-UNI                     TO P12(7:3).
007000     MOVE WS-MJE-ERROR                  TO P41.
007010
007020     WRITE REG-LISTADO-FD               FROM WLINEA.
007030
007040     IF NOT 88-FS-LISTADO-OK
007050        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
007060        MOVE 'RBXLIST '                 TO WCANCELA-RECURSO
007070        MOVE 'WRITE'                    TO WCANCELA-OPERACION
007080        MOVE FS-LISTADO                  TO WCANCELA-CODRET
007090        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
007100        PERFORM 99999-CANCELO
007110     END-IF.
007120
007130 FIN-21100.
007140     EXIT.
007150
007160 30000-FINALIZO.
007170*----------------
007180
007190     PERFORM 30050-GRABO-ITEMS.
007200
007210     PERFORM 30100-TOTALES-CONTROL.
007220
007230     PERFORM 31000-CIERRO-ARCHIVOS.
007240
007250 FIN-30000.
007260     EXIT.
007270
007280 30050-GRABO-ITEMS.
007290*-------------------
007300
007310     PERFORM 30055-GRABO-UN-ITEM
007320       VARYING WS-SUB-ITEMS FROM 1 BY 1
007330         UNTIL WS-SUB-ITEMS > WS-ITEMS-COUNT.
007340
007350 FIN-30050.
007360     EXIT.
007370
007380 30055-GRABO-UN-ITEM.
007390*-----------------------
007400
007410     INITIALIZE REG-RBITEM.
007420     MOVE WT-ITEM-ID (WS-SUB-ITEMS)          TO RBI-ID.
007430     MOVE WT-ITEM-RANDOM-BOX-ID (WS-SUB-ITEMS)
007440                                              TO RBI-RANDOM-BOX-ID.
007450     MOVE WT-ITEM-NAME (WS-SUB-ITEMS)        TO RBI-NAME.
007460     MOVE WT-ITEM-DESCRIPTION (WS-SUB-ITEMS) TO RBI-DESCRIPTION.
007470     MOVE WT-ITEM-RARITY (WS-SUB-ITEMS)      TO RBI-RARITY.
007480     MOVE WT-ITEM-PROBABILITY (WS-SUB-ITEMS) TO RBI-PROBABILITY-R3.
007490
007500     WRITE REG-RBITEM-NEW-FD                 FROM REG-RBITEM.
007510
007520     IF NOT 88-FS-RBIN-OK
007530        MOVE '30055-GRABO-UN-ITEM'            TO WCANCELA-PARRAFO
007540        MOVE 'RBITEMNW'                       TO WCANCELA-RECURSO
007550        MOVE 'WRITE'                          TO WCANCELA-OPERACION
007560        MOVE FS-RBITEM-NEW                     TO WCANCELA-CODRET
007570        MOVE 'ERROR EN WRITE'                 TO WCANCELA-MENSAJE
007580        PERFORM 99999-CANCELO
007590     END-IF.
007600
007610 FIN-30055.
007620     EXIT.
007630
007640 30100-TOTALES-CONTROL.
007650*-----------------------
007660
007670     DISPLAY ' '.
007680     DISPLAY '****************************************************'.
007690     DISPLAY '***      RBXMAINT - TOTALES DE CONTROL          ***'.
007700     DISPLAY '****************************************************'.
007710     DISPLAY '* NOVEDADES LEIDAS      : ' WS-CANT-LEIDOS.
007720     DISPLAY '* ALTAS DE CAJA         : ' WS-CANT-ALTAS-CAJA.
007730     DISPLAY '* ALTAS DE ITEM         : ' WS-CANT-ALTAS-ITEM.
007740     DISPLAY '* MODIFICACIONES ITEM   : ' WS-CANT-MODIF-ITEM.
007750     DISPLAY '* NOVEDADES ERRONEAS    : ' WS-CANT-ERRONEOS.
007760     DISPLAY '* ITEMS GRABADOS        : ' WS-ITEMS-COUNT.
007770     DISPLAY '****************************************************'.
007780
007790 FIN-30100.
007800     EXIT.
007810
007820 31000-CIERRO-ARCHIVOS.
007830*-----------------------
007840
007850     CLOSE RANDOMBOX RBITEM-OLD RBITEM-NEW RBXNOV LISTADO.
007860
007870 FIN-31000.
007880     EXIT.
007890
007900 99999-CANCELO.
007910*---------------
007920
007930     CALL 'CANCELA'    USING WCANCELA.
007940
007950     CLOSE RANDOMBOX RBITEM-OLD RBITEM-NEW RBXNOV LISTADO.
007960
007970     STOP RUN.
007980
007990 FIN-99999.
008000     EXIT.
