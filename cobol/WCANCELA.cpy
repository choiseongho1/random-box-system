000100*----------------------------------------------------------------*
000110*COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA              *
000120*SE COMPLETA ANTES DE PERFORM xxxxx-CANCELO Y SE PASA POR CALL   *
000130*LONGITUD DE REGISTRO (182)                                      *
000140*----------------------------------------------------------------*
000150 01  WCANCELA.
000160     03 WCANCELA-PROGRAMA             PIC  X(20).
000170     03 WCANCELA-PARRAFO              PIC  X(50).
000180     03 WCANCELA-RECURSO              PIC  X(08).
000190     03 WCANCELA-OPERACION            PIC  X(10).
000200     03 WCANCELA-CODRET               PIC  X(02).
000210     03 WCANCELA-MENSAJE              PIC  X(80).
000220     03 FILLER                        PIC  X(12).
