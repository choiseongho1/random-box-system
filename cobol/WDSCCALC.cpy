000100*----------------------------------------------------------------*
000110*COPY DE COMUNICACION CON LA RUTINA DSCCALC                      *
000120*CALCULA EL DESCUENTO DE UN CUPON SOBRE UN IMPORTE DE COMPRA     *
000130*LONGITUD DE REGISTRO (52)                                       *
000140*----------------------------------------------------------------*
000150 01  WDSCCALC.
000160     03 WDSCCALC-ENTRADA.
000170        05 WDSCCALC-PRECIO            PIC  9(09).
000180        05 WDSCCALC-TIPO              PIC  X(10).
000190           88 88-DSC-ES-PERCENTAGE              VALUE 'PERCENTAGE'.
000200           88 88-DSC-ES-FIXED                   VALUE 'FIXED'.
000210        05 WDSCCALC-VALOR             PIC  9(09).
000220        05 WDSCCALC-MINIMO            PIC  9(09).
000230        05 WDSCCALC-MAXIMO            PIC  9(09).
000240     03 WDSCCALC-SALIDA.
000250        05 WDSCCALC-DESCUENTO         PIC  9(09).
000260        05 FILLER                     PIC  X(05).
