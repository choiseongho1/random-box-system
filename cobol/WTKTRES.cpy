000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE RESERVA DE ENTRADA                          *
000120*ARCHIVO TICKETRES.DAT - SECUENCIAL, CLAVE TR-ID                 *
000130*LONGITUD DE REGISTRO (045)                                      *
000140*----------------------------------------------------------------*
000150*HISTORIA:
000160*  2022-06-09 JCV TICKET RB-0028 ALTA DE REGISTRO
000170*  2022-06-09 JCV TICKET RB-0028 CORRIGE LONGITUD DE REGISTRO Y
000180*                          AGREGA FILLER DE RELLENO
000190*----------------------------------------------------------------*
000200 01  REG-TKTRES.
000210     03 TR-CLAVE.
000220        05 TR-ID                     PIC  9(09).
000230     03 TR-USER-ID                   PIC  9(09).
000240     03 TR-TICKET-ID                 PIC  9(09).
000250     03 TR-RESERVATION-DATE          PIC  9(08).
000260     03 TR-STATUS                    PIC  X(09).
000270        88 88-TR-RESERVED                      VALUE 'RESERVED'.
000280        88 88-TR-CANCELLED                     VALUE 'CANCELLED'.
000290     03 FILLER                       PIC  X(01) VALUE SPACES.
