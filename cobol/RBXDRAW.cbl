000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     RBXDRAW.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1991-09-05.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*RUTINA DE SORTEO PONDERADO DE UN ITEM-PREMIO DE UNA CAJA SORPRESA*
000200*LLAMADA POR PURCPOST UNA VEZ POR CADA UNIDAD COMPRADA (VER PASO  *
000210*8 DEL INSTRUCTIVO DE COMPRAS EDUSAM-RB REV.2).  POR CADA LLAMADA *
000220*SE RELEE LA TABLA DE ITEMS DE LA CAJA DESDE RBITEM.DAT (ORDEN DE *
000230*GRABACION = ORDEN DE SORTEO), SE OBTIENE UN VALOR ALEATORIO R    *
000240*ENTRE 0.00 Y 99.99 (DOS DECIMALES) LLAMANDO A RNDGEN, Y SE       *
000250*RECORRE LA TABLA ACUMULANDO PROBABILIDADES HASTA QUE R QUEDE     *
000260*CUBIERTO POR EL ACUMULADO; SI POR ARRASTRE DE REDONDEO NINGUN    *
000270*ITEM CUBRE A R, SE DEVUELVE EL ULTIMO ITEM DE LA TABLA.          *
000280*-----------------------------------------------------------------*
000290*HISTORIA DE MODIFICACIONES:
000300*  1991-09-05 EP           ALTA DEL PROGRAMA (SORTEO PONDERADO DE UN
000310*                          PREMIO DE LA TOMBOLA DE FIN DE ANIO).
000320*  1995-03-30 EP           SE CORRIGE ARRASTRE DE REDONDEO EN LA SUMA
000330*                          DE PROBABILIDADES, SE AGREGA FALLBACK.
000340*  1998-12-04 JCV TK-Y2K06 REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD
000350*                          EN ESTE PROGRAMA, NO REQUIERE CAMBIOS.
000360*  2022-04-18 EP  RB-0017  SE REESCRIBE PARA EL SORTEO DE ITEMS-PREMIO
000370*                          DE CAJA SORPRESA DE LA LINEA RANDOM BOX.
000380*  2022-06-30 EP  RB-0039  SE AGREGA FALLBACK AL ULTIMO ITEM PARA
000390*                          CUBRIR ARRASTRE DE REDONDEO EN LA SUMA.
000400*  2023-02-14 MLG RB-0093  LA SEMILLA SE DEVUELVE AL LLAMANTE PARA
000410*                          ENCADENAR SORTEOS DE LA MISMA CORRIDA.
000420*-----------------------------------------------------------------*
000430
000440 ENVIRONMENT DIVISION.
000450*-------------------------------------------------------------*
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510*-------------------------------------------------------------*
000520 FILE-CONTROL.
000530
000540     SELECT RBITEM            ASSIGN       TO RBITEM
000550                               ORGANIZATION IS SEQUENTIAL
000560                               FILE STATUS  IS FS-RBITEM.
000570
000580 DATA DIVISION.
000590*-------------------------------------------------------------*
000600
000610 FILE SECTION.
000620*-------------------------------------------------------------*
000630
000640 FD  RBITEM
000650     RECORDING MODE IS F
000660     BLOCK 0.
000670 01  REG-RBITEM-FD                        PIC X(336).
000680
000690 WORKING-STORAGE SECTION.
000700*-------------------------------------------------------------*
000710 77  CTE-PROGRAMA                         PIC X(20) VALUE 'RBXDRAW'.
000720
000730 77  FS-RBITEM                            PIC X(02) VALUE ' '.
000740     88 88-FS-RBITEM-OK                             VALUE '00'.
000750     88 88-FS-RBITEM-EOF                            VALUE '10'.
000760
000770 77  WS-ITEMS-MAX-OCCURS                  PIC 9(05) COMP VALUE 2000.
000780 01  WT-TABLA-SORTEO.
000790     03 WT-DRAW-ITEM OCCURS 2000 TIMES
000800                      INDEXED BY IDX-DRAW-ITEM.
000810        05 WT-DRAW-ITEM-ID                PIC 9(09).
000820        05 WT-DRAW-ITEM-NAME              PIC X(100).
000830        05 WT-DRAW-ITEM-RARITY            PIC X(09).
000840        05 WT-DRAW-ITEM-PROBABILITY       PIC S9(03)V9(02) COMP-3.
000850     03 FILLER                            PIC X(01).
000860 77  WS-ITEMS-COUNT                       PIC 9(05) COMP VALUE 0.
000870 77  WS-SUB-DRAW                          PIC 9(05) COMP VALUE 0.
000880 77  WS-SUB-FOUND                         PIC 9(05) COMP VALUE 0.
000890
000900 77  WS-ITEM-ENCONTRADO                   PIC X(01) VALUE 'N'.
000910     88 88-ITEM-ENCONTRADO-SI                       VALUE 'S'.
000920     88 88-ITEM-ENCONTRADO-NO                       VALUE 'N'.
000930
000940 77  WS-PROB-ACUM                         PIC S9(05)V9(02) COMP-3
000950                                           VALUE 0.
000960 77  WS-COCIENTE-R                        PIC 9(09) COMP.
000970 77  WS-R-CRUDO                           PIC 9(04) COMP.
000980
000990*    AREA DE DIAGNOSTICO DEL COCIENTE DESCARTADO DEL DIVIDE DE
001000*    2000-SORTEAR-PREMIO (SOLO SE USA EL RESTO, VER WS-R-CRUDO).
001010 01  WS-COCIENTE-DISPLAY.
001020     03 WS-CD-VALOR                       PIC 9(09) VALUE 0.
001030*   REDEFINE DEL COCIENTE PARA MOSTRARLO EN DOS MITADES EN EL
001040*   DISPLAY DE DIAGNOSTICO CUANDO WS-TRACE-ACTIVO = 'S'.
001050     03 WS-CD-VALOR-R REDEFINES WS-CD-VALOR.
001060        05 WS-CD-MITAD-ALTA               PIC 9(05).
001070        05 WS-CD-MITAD-BAJA               PIC 9(04).
001080     03 FILLER                            PIC X(10) VALUE SPACES.
001090
001100*    AREA DE VALOR ALEATORIO DE 2 DECIMALES (0.00 A 99.99) PARA
001110*    COMPARAR CONTRA EL ACUMULADO DE PROBABILIDADES DE LA TABLA.
001120 01  WS-VALOR-SORTEO.
001130     03 WS-R-VALOR                        PIC 9(04) VALUE 0.
001140*   REDEFINE DEL VALOR SORTEADO PARA SEPARAR ENTERO Y DECIMAL EN
001150*   LOS DISPLAY DE DIAGNOSTICO (VER 2000-SORTEAR-PREMIO).
001160     03 WS-R-VALOR-R REDEFINES WS-R-VALOR.
001170        05 WS-RV-ENTERO                   PIC 9(02).
001180        05 WS-RV-DECIMAL                  PIC 9(02).
001190     03 FILLER                            PIC X(10) VALUE SPACES.
001200
001210 01  WS-CLAVE-SORTEO.
001220     03 WS-CS-BOX-ID                      PIC 9(09) VALUE 0.
001230*   REDEFINE DE LA CAJA SORTEADA, MISMO CRITERIO QUE WS-CN-BOX-ID
001240*   DE RBXMAINT, USADO EN LOS DISPLAY DE DIAGNOSTICO DE SORTEO.
001250     03 WS-CS-BOX-ID-R REDEFINES WS-CS-BOX-ID.
001260        05 WS-CS-MILES                    PIC 9(06).
001270        05 WS-CS-UNI                      PIC 9(03).
001280     03 FILLER                            PIC X(10) VALUE SPACES.
001290
001300 01  WS-SWITCHES.
001310     03 WS-TRACE-ACTIVO                   PIC X(01) VALUE 'N'.
001320        88 88-TRACE-SI                             VALUE 'S'.
001330        88 88-TRACE-NO                             VALUE 'N'.
001340     03 FILLER                            PIC X(04) VALUE SPACES.
001350
001360*    DEFINICION DE COPY WORKING DE LA RUTINA DE CANCELACION
001370 COPY WCANCELA.
001380
001390*-------------------------------------------------------------*
001400 LINKAGE SECTION.
001410*-------------------------------------------------------------*
001420 COPY WRBXDRW.
001430
001440 COPY WRNDGEN.
001450
001460*-------------------------------------------------------------*
001470 PROCEDURE DIVISION USING WRBXDRW.
001480*-------------------------------------------------------------*
001490
001500 0000-CUERPO-PRINCIPAL SECTION.
001510*-----------------------------
001520
001530     INITIALIZE WCANCELA.
001540     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
001550
001560     MOVE WRBXDRW-RANDOM-BOX-ID          TO WS-CS-BOX-ID.
001570     SET 88-ITEM-ENCONTRADO-NO           TO TRUE.
001580
001590     PERFORM 1000-CARGO-TABLA-ITEMS     THRU FIN-1000.
001600
001610     IF WS-ITEMS-COUNT = 0
001620        SET 88-WRBXDRW-SIN-ITEMS         TO TRUE
001630     ELSE
001640        SET 88-WRBXDRW-OK                TO TRUE
001650        PERFORM 2000-SORTEAR-PREMIO     THRU FIN-2000
001660     END-IF.
001670
001680     GOBACK.
001690
001700 1000-CARGO-TABLA-ITEMS.
001710*-----------------------
001720
001730     OPEN INPUT RBITEM.
001740
001750     IF NOT 88-FS-RBITEM-OK
001760        MOVE '1000-CARGO-TABLA-ITEMS'     TO WCANCELA-PARRAFO
001770        MOVE 'RBITEM  '                   TO WCANCELA-RECURSO
001780        MOVE 'OPEN'                       TO WCANCELA-OPERACION
001790        MOVE FS-RBITEM                    TO WCANCELA-CODRET
001800        MOVE 'ERROR EN OPEN'              TO WCANCELA-MENSAJE
001810        PERFORM 99999-CANCELO
001820     END-IF.
001830
001840     MOVE 0                               TO WS-ITEMS-COUNT.
001850
001860     PERFORM 1100-LEO-RBITEM.
001870
001880     PERFORM 1200-CARGO-UN-ITEM
001890       UNTIL 88-FS-RBITEM-EOF.
001900
001910     CLOSE RBITEM.
001920
001930 FIN-1000.
001940     EXIT.
001950
001960 1100-LEO-RBITEM.
001970*-----------------
001980
001990     READ RBITEM INTO REG-RBITEM.
002000
002010     IF NOT 88-FS-RBITEM-OK
002020     AND NOT 88-FS-RBITEM-EOF
002030        MOVE '1100-LEO-RBITEM'            TO WCANCELA-PARRAFO
002040        MOVE 'RBITEM  '                   TO WCANCELA-RECURSO
002050        MOVE 'READ'                       TO WCANCELA-OPERACION
002060        MOVE FS-RBITEM                    TO WCANCELA-CODRET
002070        MOVE 'ERROR EN READ'              TO WCANCELA-MENSAJE
002080        PERFORM 99999-CANCELO
002090     END-IF.
002100
002110 FIN-1100.
002120     EXIT.
002130
002140 1200-CARGO-UN-ITEM.
002150*--------------------
002160
002170     IF RBI-RANDOM-BOX-ID = WRBXDRW-RANDOM-BOX-ID
002180        ADD 1                             TO WS-ITEMS-COUNT
002190        IF WS-ITEMS-COUNT > WS-ITEMS-MAX-OCCURS
002200           MOVE '1200-CARGO-UN-ITEM'      TO WCANCELA-PARRAFO
002210           MOVE 'WT-ITEM '                TO WCANCELA-RECURSO
002220           MOVE 'TABLE INSERT'            TO WCANCELA-OPERACION
002230           MOVE '99'                      TO WCANCELA-CODRET
002240           MOVE 'TABLA DE ITEMS LLENA'    TO WCANCELA-MENSAJE
002250           PERFORM 99999-CANCELO
002260        END-IF
002270        MOVE RBI-ID
002280             TO WT-DRAW-ITEM-ID (WS-ITEMS-COUNT)
002290        MOVE RBI-NAME
002300             TO WT-DRAW-ITEM-NAME (WS-ITEMS-COUNT)
002310        MOVE RBI-RARITY
002320             TO WT-DRAW-ITEM-RARITY (WS-ITEMS-COUNT)
002330        MOVE RBI-PROBABILITY-R3
002340             TO WT-DRAW-ITEM-PROBABILITY (WS-ITEMS-COUNT)
002350     END-IF.
002360
002370     PERFORM 1100-LEO-RBITEM.
002380
002390 FIN-1200.
002400     EXIT.
002410
002420 2000-SORTEAR-PREMIO.
002430*---------------------
002440
002450     MOVE WRBXDRW-SEMILLA                 TO WRNDGEN-SEMILLA.
002460
002470     CALL 'RNDGEN' USING WRNDGEN.
002480
002490     MOVE WRNDGEN-SEMILLA                 TO WRBXDRW-SEMILLA.
002500
002510     DIVIDE WRNDGEN-VALOR BY 10000
002520       GIVING WS-COCIENTE-R
002530       REMAINDER WS-R-CRUDO.
002540
002550     MOVE WS-R-CRUDO                      TO WS-R-VALOR.
002560     MOVE WS-COCIENTE-R                   TO WS-CD-VALOR.
002570
002580     IF 88-TRACE-SI
002590        DISPLAY 'RBXDRAW SORTEO CAJA=' WS-CS-MILES '.' WS-CS-UNI
002600                ' R=' WS-RV-ENTERO '.' WS-RV-DECIMAL
002610                ' COC=' WS-CD-MITAD-ALTA '/' WS-CD-MITAD-BAJA
002620     END-IF.
002630
002640     MOVE 0                                TO WS-PROB-ACUM.
002650     SET 88-ITEM-ENCONTRADO-NO             TO TRUE.
002660     MOVE 0                                TO WS-SUB-FOUND.
002670
002680     PERFORM 2100-RECORRO-ACUMULADO
002690       VARYING WS-SUB-DRAW FROM 1 BY 1
002700         UNTIL WS-SUB-DRAW > WS-ITEMS-COUNT
002710            OR 88-ITEM-ENCONTRADO-SI.
002720
002730     IF 88-ITEM-ENCONTRADO-SI
002740        MOVE WT-DRAW-ITEM-ID (WS-SUB-FOUND)
002750             TO WRBXDRW-ITEM-ID
002760        MOVE WT-DRAW-ITEM-NAME (WS-SUB-FOUND)
002770             TO WRBXDRW-ITEM-NAME
002780        MOVE WT-DRAW-ITEM-RARITY (WS-SUB-FOUND)
002790             TO WRBXDRW-ITEM-RARITY
002800     ELSE
002810        MOVE WT-DRAW-ITEM-ID (WS-ITEMS-COUNT)
002820             TO WRBXDRW-ITEM-ID
002830        MOVE WT-DRAW-ITEM-NAME (WS-ITEMS-COUNT)
002840             TO WRBXDRW-ITEM-NAME
002850        MOVE WT-DRAW-ITEM-RARITY (WS-ITEMS-COUNT)
002860             TO WRBXDRW-ITEM-RARITY
002870     END-IF.
002880
002890 FIN-2000.
002900     EXIT.
002910
002920 2100-RECORRO-ACUMULADO.
002930*-------------------------
002940
002950     ADD WT-DRAW-ITEM-PROBABILITY (WS-SUB-DRAW) TO WS-PROB-ACUM.
002960
002970     IF WS-R-VALOR <= WS-PROB-ACUM
002980        SET 88-ITEM-ENCONTRADO-SI          TO TRUE
002990        MOVE WS-SUB-DRAW                   TO WS-SUB-FOUND
003000     END-IF.
003010
003020 FIN-2100.
003030     EXIT.
003040
003050 99999-CANCELO.
003060*---------------
003070
003080     CALL 'CANCELA'    USING WCANCELA.
003090
003100     CLOSE RBITEM.
003110
003120     STOP RUN.
003130
003140 FIN-99999.
003150     EXIT.
