000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO MAESTRO DE ENTRADAS (TICKET)                   *
000120*ARCHIVO TICKET.DAT - RELATIVO POR TK-ID                         *
000130*MISMA FORMA QUE RANDOM-BOX, MAS DATOS DEL EVENTO                *
000140*LONGITUD DE REGISTRO (474)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-06-06 JCV TICKET RB-0026 ALTA DE REGISTRO
000180*  2022-10-20 MLG TICKET RB-0066 AGREGADO VENUE Y FECHA EVENTO
000190*----------------------------------------------------------------*
000200 01  REG-TICKET.
000210     03 TK-CLAVE.
000220        05 TK-ID                     PIC  9(09).
000230     03 TK-NAME                      PIC  X(100).
000240     03 TK-DESCRIPTION               PIC  X(200).
000250     03 TK-PRICE                     PIC  9(09).
000260     03 TK-QUANTITY                  PIC  9(09).
000270     03 TK-EVENTO.
000280        05 TK-EVENT-DATE             PIC  9(08).
000290        05 TK-EVENT-TIME             PIC  9(06).
000300     03 TK-VENUE                     PIC  X(100).
000310     03 TK-VENTANA-VENTA.
000320        05 TK-SALES-START-DATE       PIC  9(08).
000330        05 TK-SALES-START-TIME       PIC  9(06).
000340        05 TK-SALES-END-DATE         PIC  9(08).
000350        05 TK-SALES-END-TIME         PIC  9(06).
000360*    REDEFINE DE LA FECHA DEL EVENTO, USADA EN TKTMAINT PARA
000370*    VALIDAR QUE EL EVENTO NO SEA ANTERIOR AL FIN DE VENTA.
000380     03 TK-EVENT-DATE-R REDEFINES TK-EVENTO.
000390        05 TK-ED-CCYY                PIC  9(04).
000400        05 TK-ED-MM                  PIC  9(02).
000410        05 TK-ED-DD                  PIC  9(02).
000420        05 FILLER                    PIC  X(06).
000430     03 FILLER                       PIC  X(05) VALUE SPACES.
