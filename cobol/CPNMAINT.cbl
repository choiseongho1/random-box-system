000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     CPNMAINT.
000130 AUTHOR.         R D VIERA.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1986-03-27.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA REALIZA EL ABM DE CUPONES DE DESCUENTO. SE LEE EL  *
000200*ARCHIVO DE NOVEDADES CPNNOV Y POR CADA NOVEDAD SE DA DE ALTA O   *
000210*SE MODIFICA UN CUPON EN EL MAESTRO COUPON (RELATIVO POR CP-ID).  *
000220*EL CODIGO DE CUPON (CP-CODE) NO LO TRAE LA NOVEDAD: SE GENERA    *
000230*EN ESTE PROGRAMA POR SORTEO (CALL RNDGEN) VERIFICANDO QUE NO     *
000240*COLISIONE CON NINGUN CODIGO YA ASIGNADO (TABLA EN MEMORIA WT-CPN *
000250*CARGADA AL INICIO POR RECORRIDO ASCENDENTE DEL MAESTRO, MISMO    *
000260*CRITERIO CON QUE RBXMAINT DETERMINA EL PROXIMO RB-ID).           *
000270*-----------------------------------------------------------------*
000280*HISTORIA DE MODIFICACIONES:
000290*  1986-03-27 RDV          ALTA DEL PROGRAMA (ABM DE VALES DE
000300*                          DESCUENTO CON CODIGO GENERADO POR SORTEO).
000310*  1989-11-09 EP           SE VALIDA QUE EL CODIGO GENERADO NO
000320*                          COLISIONE CON NINGUNO YA ASIGNADO.
000330*  1998-07-30 JCV TK-Y2K09 REVISION Y2K - SE AMPLIAN A CCYYMMDD LAS
000340*                          FECHAS DE VIGENCIA DEL MAESTRO DE VALES.
000350*  2022-05-11 JCV RB-0019  SE REESCRIBE PARA EL ABM DE CUPONES DE LA
000360*                          LINEA RANDOM BOX (SOLO ALTA EN ESTA ETAPA).
000370*  2022-06-02 JCV RB-0025  SE AGREGA MODIFICACION DE CUPON.
000380*  2023-01-18 MLG RB-0083  SE VALIDA TOPE MAXIMO DE DESCUENTO.
000390*-----------------------------------------------------------------*
000400
000410 ENVIRONMENT DIVISION.
000420*-------------------------------------------------------------*
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480*-------------------------------------------------------------*
000490 FILE-CONTROL.
000500
000510     SELECT COUPON           ASSIGN       TO COUPON
000520                              ORGANIZATION IS RELATIVE
000530                              ACCESS MODE  IS DYNAMIC
000540                              RELATIVE KEY IS WS-CP-REL-KEY
000550                              FILE STATUS  IS FS-COUPON.
000560
000570     SELECT CPNNOV           ASSIGN       TO CPNNOV
000580                              ORGANIZATION IS LINE SEQUENTIAL
000590                              FILE STATUS  IS FS-CPNNOV.
000600
000610     SELECT LISTADO          ASSIGN       TO CPMLIST
000620                              ORGANIZATION IS LINE SEQUENTIAL
000630                              FILE STATUS  IS FS-LISTADO.
000640
000650 DATA DIVISION.
000660*-------------------------------------------------------------*
000670
000680 FILE SECTION.
000690*-------------------------------------------------------------*
000700
000710 FD  COUPON
000720     RECORDING MODE IS F
000730     BLOCK 0.
000740 01  REG-COUPON-FD                        PIC X(173).
000750
000760 FD  CPNNOV
000770     RECORDING MODE IS F
000780     BLOCK 0.
000790 01  REG-CPNNOV-FD                        PIC X(185).
000800
000810 FD  LISTADO
000820     RECORDING MODE IS F
000830     BLOCK 0.
000840 01  REG-LISTADO-FD                       PIC X(132).
000850
000860 WORKING-STORAGE SECTION.
000870*-------------------------------------------------------------*
000880 77  CTE-PROGRAMA                         PIC X(20) VALUE 'CPNMAINT'.
000890
000900 77  FS-COUPON                            PIC X(02) VALUE ' '.
000910     88 88-FS-CP-OK                                 VALUE '00'.
000920     88 88-FS-CP-NOKEY                              VALUE '23'.
000930
000940 77  FS-CPNNOV                            PIC X(02) VALUE ' '.
000950     88 88-FS-CPNNOV-OK                             VALUE '00'.
000960     88 88-FS-CPNNOV-EOF                            VALUE '10'.
000970
000980 77  FS-LISTADO                           PIC X(02) VALUE ' '.
000990     88 88-FS-LISTADO-OK                            VALUE '00'.
001000
001010 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001020 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001030 77  WS-NOV-ERROR                         PIC X(01) VALUE 'N'.
001040     88 88-NOV-ERROR-SI                             VALUE 'S'.
001050     88 88-NOV-ERROR-NO                             VALUE 'N'.
001060
001070 77  WS-CP-REL-KEY                        PIC 9(09) COMP VALUE 0.
001080 77  WS-CP-NEXT-ID                        PIC 9(09) COMP VALUE 0.
001090
001100 77  WS-CANT-ALTAS-CUPON                  PIC 9(07) COMP VALUE 0.
001110 77  WS-CANT-MODIF-CUPON                  PIC 9(07) COMP VALUE 0.
001120 77  WS-CANT-ERRONEOS                     PIC 9(07) COMP VALUE 0.
001130 77  WS-CANT-LEIDOS                       PIC 9(07) COMP VALUE 0.
001140
001150*    TABLA DE CODIGOS DE CUPON YA ASIGNADOS, EN MEMORIA - SE CARGA
001160*    AL INICIO JUNTO CON LA DETERMINACION DEL PROXIMO CP-ID (VER
001170*    10150) Y SE CONSULTA EN 20350-GENERO-CODIGO PARA EVITAR
001180*    COLISIONES DE CODIGO.
001190 01  WT-CODIGOS.
001200     03 WS-CPN-MAX-OCCURS                PIC 9(05) COMP VALUE 2000.
001210     03 WT-CPN OCCURS 2000 TIMES
001220               INDEXED BY IDX-CPN.
001230        05 WT-CPN-CODE                   PIC X(08).
001240     03 FILLER                           PIC X(01).
001250 77  WS-CPN-COUNT                        PIC 9(05) COMP VALUE 0.
001260 77  WS-SUB-CPN                          PIC 9(05) COMP VALUE 0.
001270 77  WS-CODIGO-ENCONTRADO                PIC X(01) VALUE 'N'.
001280     88 88-CODIGO-ENCONTRADO-SI                    VALUE 'S'.
001290     88 88-CODIGO-ENCONTRADO-NO                    VALUE 'N'.
001300
001310*    TABLA DE 36 CARACTERES PERMITIDOS EN UN CODIGO DE CUPON
001320*    (LETRAS MAYUSCULAS Y DIGITOS) - REDEFINIDA COMO TABLA DE UN
001330*    CARACTER PARA PODER INDEXARLA DESDE 20360-ARMO-CODIGO.
001340 01  WS-ALFABETO-VALORES                 PIC X(36) VALUE
001350            'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
001360 01  WS-TABLA-ALFABETO REDEFINES WS-ALFABETO-VALORES.
001370     03 WS-ALFA-CHAR                     PIC X(01) OCCURS 36 TIMES.
001380
001390 77  WS-CODIGO-GENERADO                  PIC X(08) VALUE SPACES.
001400 77  WS-SUB-POSICION                     PIC 9(02) COMP VALUE 0.
001410 77  WS-INTENTOS-CODIGO                  PIC 9(05) COMP VALUE 0.
001420 77  WS-CODIGO-OK                        PIC X(01) VALUE 'N'.
001430     88 88-CODIGO-OK-SI                            VALUE 'S'.
001440     88 88-CODIGO-OK-NO                            VALUE 'N'.
001450
001460 77  WS-SEMILLA-CODIGO                   PIC S9(09) COMP VALUE 0.
001470
001480 01  WS-CLAVE-NOVEDAD.
001490     03 WS-CN-CPN-ID                     PIC 9(09) VALUE 0.
001500*    REDEFINE DE LA CLAVE DE CUPON DE LA NOVEDAD EN CURSO, USADA
001510*    PARA EL RENGLON DEL LISTADO OPERATIVO (VER 21100).
001520     03 WS-CN-CPN-ID-R REDEFINES WS-CN-CPN-ID.
001530        05 WS-CN-MILES                   PIC 9(06).
001540        05 WS-CN-UNI                     PIC 9(03).
001550     03 FILLER                           PIC X(05) VALUE SPACES.
001560
001570*    DEFINICION DE REGISTRO DE NOVEDADES DE CUPON
001580 COPY WCPNNOV.
001590
001600*    DEFINICION DE REGISTRO DE CUPONES
001610 COPY WCOUPON.
001620
001630*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
001640 COPY WLINEA.
001650
001660*    DEFINICION DE COPY WORKING DE LA RUTINA CANCELA
001670 COPY WCANCELA.
001680
001690*    DEFINICION DE COPY WORKING DE LA RUTINA RNDGEN
001700 COPY WRNDGEN.
001710
001720 PROCEDURE DIVISION.
001730*-------------------------------------------------------------*
001740
001750 00000-CUERPO-PRINCIPAL.
001760*-----------------------
001770
001780     PERFORM 10000-INICIO           THRU FIN-10000.
001790
001800     PERFORM 20000-PROCESO          THRU FIN-20000
001810       UNTIL 88-FS-CPNNOV-EOF.
001820
001830     PERFORM 30000-FINALIZO         THRU FIN-30000.
001840
001850     STOP RUN.
001860
001870 10000-INICIO.
001880*-------------
001890
001900     INITIALIZE WCANCELA.
001910     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
001920
001930     PERFORM 10100-ABRO-ARCHIVOS.
001940
001950     PERFORM 10150-DETERMINO-PROXIMO-ID-CUPON.
001960
001970     PERFORM 10200-1RA-LECTURA-CPNNOV.
001980
001990 FIN-10000.
002000     EXIT.
002010
002020 10100-ABRO-ARCHIVOS.
002030*--------------------
002040
002050     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
002060
002070     OPEN I-O      COUPON.
002080     IF NOT 88-FS-CP-OK
002090        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002100        MOVE 'COUPON  '                  TO WCANCELA-RECURSO
002110        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
002120        MOVE FS-COUPON                   TO WCANCELA-CODRET
002130        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002140        PERFORM 99999-CANCELO
002150     END-IF.
002160
002170     OPEN INPUT    CPNNOV.
002180     IF NOT 88-FS-CPNNOV-OK
002190        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002200        MOVE 'CPNNOV  '                  TO WCANCELA-RECURSO
002210        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002220        MOVE FS-CPNNOV                   TO WCANCELA-CODRET
002230        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002240        PERFORM 99999-CANCELO
002250     END-IF.
002260
002270     OPEN OUTPUT   LISTADO.
002280     IF NOT 88-FS-LISTADO-OK
002290        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002300        MOVE 'CPMLIST '                  TO WCANCELA-RECURSO
002310        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
002320        MOVE FS-LISTADO                  TO WCANCELA-CODRET
002330        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002340        PERFORM 99999-CANCELO
002350     END-IF.
002360
002370 FIN-10100.
002380     EXIT.
002390
002400 10150-DETERMINO-PROXIMO-ID-CUPON.
002410*------------------------------------
002420
002430     MOVE '10150-DETERMINO-PROXIMO-ID-CUPON' TO WS-PARRAFO.
002440     MOVE 0                               TO WS-CP-NEXT-ID.
002450     MOVE 0                               TO WS-CPN-COUNT.
002460
002470     MOVE 1                               TO WS-CP-REL-KEY.
002480
002490     PERFORM 10155-LEO-SIGUIENTE-CUPON
002500       UNTIL 88-FS-CP-NOKEY.
002510
002520 FIN-10150.
002530     EXIT.
002540
002550 10155-LEO-SIGUIENTE-CUPON.
002560*-----------------------------
002570
002580     READ COUPON INTO REG-COUPON.
002590
002600     IF 88-FS-CP-OK
002610        MOVE CP-ID                       TO WS-CP-NEXT-ID
002620        ADD 1                            TO WS-CPN-COUNT
002630        IF WS-CPN-COUNT > WS-CPN-MAX-OCCURS
002640           MOVE '10155-LEO-SIGUIENTE-CUPON' TO WCANCELA-PARRAFO
002650           MOVE 'WT-CPN  '                TO WCANCELA-RECURSO
002660           MOVE 'TABLE LOAD'              TO WCANCELA-OPERACION
002670           MOVE '99'                      TO WCANCELA-CODRET
002680           MOVE 'TABLA DE CODIGOS LLENA'  TO WCANCELA-MENSAJE
002690           PERFORM 99999-CANCELO
002700        END-IF
002710        MOVE CP-CODE                      TO WT-CPN-CODE (WS-CPN-COUNT)
002720        ADD 1                             TO WS-CP-REL-KEY
002730     END-IF.
002740
002750 FIN-10155.
002760     EXIT.
002770
002780 10200-1RA-LECTURA-CPNNOV.
002790*----------------------------
002800
002810     PERFORM 11000-READ-CPNNOV.
002820
002830 FIN-10200.
002840     EXIT.
002850
002860 11000-READ-CPNNOV.
002870*---------------------
002880
002890     MOVE '11000-READ-CPNNOV'           TO WS-PARRAFO.
002900
002910     INITIALIZE REG-CPNNOV.
002920
002930     READ CPNNOV   INTO REG-CPNNOV.
002940
002950     EVALUATE TRUE
002960         WHEN 88-FS-CPNNOV-OK
002970              ADD 1                      TO WS-CANT-LEIDOS
002980
002990         WHEN 88-FS-CPNNOV-EOF
003000              CONTINUE
003010
003020         WHEN OTHER
003030              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
003040              MOVE 'CPNNOV  '            TO WCANCELA-RECURSO
003050              MOVE 'READ'                TO WCANCELA-OPERACION
003060              MOVE FS-CPNNOV             TO WCANCELA-CODRET
003070              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
003080              PERFORM 99999-CANCELO
003090     END-EVALUATE.
003100
003110 FIN-11000.
003120     EXIT.
003130
003140 20000-PROCESO.
003150*--------------
003160
003170     SET 88-NOV-ERROR-NO                TO TRUE.
003180     MOVE SPACES                        TO WS-MJE-ERROR.
003190
003200     PERFORM 20250-VALIDO-NOVEDAD.
003210
003220     IF 88-NOV-ERROR-NO
003230        PERFORM 20200-PROCESO-NOVEDAD
003240     ELSE
003250        ADD 1                           TO WS-CANT-ERRONEOS
003260     END-IF.
003270
003280     PERFORM 21100-IMPRIMO-DETALLE.
003290
003300     PERFORM 11000-READ-CPNNOV.
003310
003320 FIN-20000.
003330     EXIT.
003340
003350 20250-VALIDO-NOVEDAD.
003360*------------------------
003370
003380     IF NOT 88-CN-ALTA-CUPON
003390     AND NOT 88-CN-MODIFICA-CUPON
003400        SET 88-NOV-ERROR-SI             TO TRUE
003410        MOVE 'TIPO DE NOVEDAD INVALIDO' TO WS-MJE-ERROR
003420     END-IF.
003430
003440     IF 88-NOV-ERROR-NO
003450     AND CN-END-DATE < CN-START-DATE
003460        SET 88-NOV-ERROR-SI             TO TRUE
003470        MOVE 'FECHA FIN ANTERIOR A INICIO' TO WS-MJE-ERROR
003480     END-IF.
003490
003500     IF 88-NOV-ERROR-NO
003510     AND CN-DISCOUNT-VALUE = 0
003520        SET 88-NOV-ERROR-SI             TO TRUE
003530        MOVE 'VALOR DE DESCUENTO EN CERO' TO WS-MJE-ERROR
003540     END-IF.
003550
003560     IF 88-NOV-ERROR-NO
003570     AND 88-CN-PERCENTAGE
003580     AND CN-DISCOUNT-VALUE > 100
003590        SET 88-NOV-ERROR-SI             TO TRUE
003600        MOVE 'PORCENTAJE MAYOR A 100'   TO WS-MJE-ERROR
003610     END-IF.
003620
003630*    NOTA: LA VALIDACION DE "SI VIENE TOPE MAXIMO, DEBE SER MAYOR
003640*    A CERO" DEL INSTRUCTIVO ORIGINAL SE CUMPLE SIEMPRE EN ESTE
003650*    CAMPO POR SER PIC 9 SIN SIGNO (NO ADMITE VALOR NEGATIVO); NO
003660*    SE AGREGA CHEQUEO ADICIONAL POR SER INALCANZABLE (RB-0083).
003670
003680 FIN-20250.
003690     EXIT.
003700
003710 20200-PROCESO-NOVEDAD.
003720*-------------------------
003730
003740     EVALUATE TRUE
003750         WHEN 88-CN-ALTA-CUPON
003760              PERFORM 20300-ALTA-CUPON
003770
003780         WHEN 88-CN-MODIFICA-CUPON
003790              PERFORM 20400-MODIFICA-CUPON
003800     END-EVALUATE.
003810
003820 FIN-20200.
003830     EXIT.
003840
003850 20300-ALTA-CUPON.
003860*--------------------
003870
003880     ADD 1                              TO WS-CP-NEXT-ID.
003890
003900     PERFORM 20350-GENERO-CODIGO.
003910
003920     INITIALIZE REG-COUPON.
003930     MOVE WS-CP-NEXT-ID                 TO CP-ID.
003940     MOVE WS-CODIGO-GENERADO            TO CP-CODE.
003950     MOVE CN-NAME                       TO CP-NAME.
003960     MOVE CN-DISCOUNT-TYPE              TO CP-DISCOUNT-TYPE.
003970     MOVE CN-DISCOUNT-VALUE             TO CP-DISCOUNT-VALUE.
003980     MOVE CN-MIN-PURCHASE               TO CP-MIN-PURCHASE.
003990     MOVE CN-MAX-DISCOUNT               TO CP-MAX-DISCOUNT.
004000     MOVE CN-START-DATE                 TO CP-START-DATE.
004010     MOVE CN-END-DATE                   TO CP-END-DATE.
004020
004030     MOVE CP-ID                         TO WS-CP-REL-KEY.
004040
004050     WRITE REG-COUPON-FD                FROM REG-COUPON.
004060
004070     IF NOT 88-FS-CP-OK
004080        MOVE '20300-ALTA-CUPON'         TO WCANCELA-PARRAFO
004090        MOVE 'COUPON  '                 TO WCANCELA-RECURSO
004100        MOVE 'WRITE'                    TO WCANCELA-OPERACION
004110        MOVE FS-COUPON                  TO WCANCELA-CODRET
004120        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
004130        PERFORM 99999-CANCELO
004140     END-IF.
004150
004160     ADD 1                              TO WS-CPN-COUNT.
004170     MOVE WS-CODIGO-GENERADO            TO WT-CPN-CODE (WS-CPN-COUNT).
004180
004190     MOVE CP-ID                         TO WS-CN-CPN-ID.
004200     ADD 1                              TO WS-CANT-ALTAS-CUPON.
004210     MOVE 'ALTA DE CUPON EFECTUADA'     TO WS-MJE-ERROR.
004220
004230 FIN-20300.
004240     EXIT.
004250
004260 20350-GENERO-CODIGO.
004270*-----------------------
004280
004290     SET 88-CODIGO-OK-NO                TO TRUE.
004300     MOVE 0                             TO WS-INTENTOS-CODIGO.
004310
004320     PERFORM 20355-PROBAR-UN-CODIGO
004330       UNTIL 88-CODIGO-OK-SI
004340          OR WS-INTENTOS-CODIGO > 999.
004350
004360     IF 88-CODIGO-OK-NO
004370        MOVE '20350-GENERO-CODIGO'      TO WCANCELA-PARRAFO
004380        MOVE 'WT-CPN  '                 TO WCANCELA-RECURSO
004390        MOVE 'GENERAR CODIGO'           TO WCANCELA-OPERACION
004400        MOVE '99'                       TO WCANCELA-CODRET
004410        MOVE 'NO SE PUDO GENERAR CODIGO UNICO' TO WCANCELA-MENSAJE
004420        PERFORM 99999-CANCELO
004430     END-IF.
004440
004450 FIN-20350.
004460     EXIT.
004470
004480 20355-PROBAR-UN-CODIGO.
004490*--------------------------
004500
004510     ADD 1                              TO WS-INTENTOS-CODIGO.
004520
004530     PERFORM 20360-ARMO-CODIGO.
004540
004550     PERFORM 20370-BUSCO-CODIGO.
004560
004570     IF 88-CODIGO-ENCONTRADO-NO
004580        SET 88-CODIGO-OK-SI             TO TRUE
004590     END-IF.
004600
004610 FIN-20355.
004620     EXIT.
004630
004640 20360-ARMO-CODIGO.
004650*---------------------
004660
004670     MOVE SPACES                        TO WS-CODIGO-GENERADO.
004680
004690     PERFORM 20365-ARMO-UNA-POSICION
004700       VARYING WS-SUB-POSICION FROM 1 BY 1
004710         UNTIL WS-SUB-POSICION > 8.
004720
004730 FIN-20360.
004740     EXIT.
004750
004760 20365-ARMO-UNA-POSICION.
004770*---------------------------
004780
004790     INITIALIZE WRNDGEN.
004800     MOVE WS-SEMILLA-CODIGO              TO WRNDGEN-SEMILLA.
004810
004820     CALL 'RNDGEN' USING WRNDGEN.
004830
004840     MOVE WRNDGEN-SEMILLA                TO WS-SEMILLA-CODIGO.
004850
004860     DIVIDE WRNDGEN-VALOR BY 36
004870       GIVING WS-SUB-CPN
004880       REMAINDER WS-SUB-CPN.
004890
004900     ADD 1                                TO WS-SUB-CPN.
004910
004920     MOVE WS-ALFA-CHAR (WS-SUB-CPN)
004930          TO WS-CODIGO-GENERADO (WS-SUB-POSICION:1).
004940
004950 FIN-20365.
004960     EXIT.
004970
004980 20370-BUSCO-CODIGO.
004990*----------------------
005000
005010     SET 88-CODIGO-ENCONTRADO-NO        TO TRUE.
005020
005030     PERFORM 20375-COMPARO-UN-CODIGO
005040       VARYING WS-SUB-CPN FROM 1 BY 1
005050         UNTIL WS-SUB-CPN > WS-CPN-COUNT.
005060
005070 FIN-20370.
005080     EXIT.
005090
005100 20375-COMPARO-UN-CODIGO.
005110*---------------------------
005120
005130     IF WT-CPN-CODE (WS-SUB-CPN) = WS-CODIGO-GENERADO
005140        SET 88-CODIGO-ENCONTRADO-SI     TO TRUE
005150     END-IF.
005160
005170 FIN-20375.
005180     EXIT.
005190
005200 20400-MODIFICA-CUPON.
005210*------------------------
005220
005230     MOVE CN-COUPON-ID                   TO WS-CP-REL-KEY.
005240
005250     READ COUPON INTO REG-COUPON.
005260
005270     IF NOT 88-FS-CP-OK
005280        SET 88-NOV-ERROR-SI             TO TRUE
005290        MOVE 'CUPON INEXISTENTE'        TO WS-MJE-ERROR
005300     ELSE
005310        MOVE CN-NAME                    TO CP-NAME
005320        MOVE CN-DISCOUNT-TYPE           TO CP-DISCOUNT-TYPE
005330        MOVE CN-DISCOUNT-VALUE          TO CP-DISCOUNT-VALUE
005340        MOVE CN-MIN-PURCHASE            TO CP-MIN-PURCHASE
005350        MOVE CN-MAX-DISCOUNT            TO CP-MAX-DISCOUNT
005360        MOVE CN-START-DATE              TO CP-START-DATE
005370        MOVE CN-END-DATE                TO CP-END-DATE
005380
005390        REWRITE REG-COUPON-FD           FROM REG-COUPON
005400
005410        IF NOT 88-FS-CP-OK
005420           MOVE '20400-MODIFICA-CUPON'  TO WCANCELA-PARRAFO
005430           MOVE 'COUPON  '              TO WCANCELA-RECURSO
005440           MOVE 'REWRITE'               TO WCANCELA-OPERACION
005450           MOVE FS-COUPON               TO WCANCELA-CODRET
005460           MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE
005470           PERFORM 99999-CANCELO
005480        END-IF
005490
005500        MOVE CP-ID                      TO WS-CN-CPN-ID
005510        ADD 1                           TO WS-CANT-MODIF-CUPON
005520        MOVE 'MODIFICACION DE CUPON EFECTUADA' TO WS-MJE-ERROR
005530     END-IF.
005540
005550 FIN-20400.
005560     EXIT.
005570
005580 21100-IMPRIMO-DETALLE.
005590*-------------------------
005600
005610     MOVE SPACES                        TO WLINEA.
005620     MOVE CN-TIPO                       TO P1.
005630     MOVE WS-CN-MILES                   TO P12(1:6).
005640     MOVE WS-CN-UNI                     TO P12(7:3).
005650     MOVE WS-MJE-ERROR                  TO P41.
005660
005670     WRITE REG-LISTADO-FD               FROM WLINEA.
005680
005690     IF NOT 88-FS-LISTADO-OK
005700        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
005710        MOVE 'CPMLIST '                 TO WCANCELA-RECURSO
005720        MOVE 'WRITE'                    TO WCANCELA-OPERACION
005730        MOVE FS-LISTADO                 TO WCANCELA-CODRET
005740        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
005750        PERFORM 99999-CANCELO
005760     END-IF.
005770
005780 FIN-21100.
005790     EXIT.
005800
005810 30000-FINALIZO.
005820*----------------
005830
005840     PERFORM 30100-TOTALES-CONTROL.
005850
005860     PERFORM 31000-CIERRO-ARCHIVOS.
005870
005880 FIN-30000.
005890     EXIT.
005900
005910 30100-TOTALES-CONTROL.
005920*-------------------------
005930
005940     DISPLAY ' '.
005950     DISPLAY '****************************************************'.
005960     DISPLAY '***      CPNMAINT - TOTALES DE CONTROL           ***'.
005970     DISPLAY '****************************************************'.
005980     DISPLAY '* NOVEDADES LEIDAS      : ' WS-CANT-LEIDOS.
005990     DISPLAY '* ALTAS DE CUPON        : ' WS-CANT-ALTAS-CUPON.
006000     DISPLAY '* MODIFICACIONES CUPON  : ' WS-CANT-MODIF-CUPON.
006010     DISPLAY '* NOVEDADES ERRONEAS    : ' WS-CANT-ERRONEOS.
006020     DISPLAY '****************************************************'.
006030
006040 FIN-30100.
006050     EXIT.
006060
006070 31000-CIERRO-ARCHIVOS.
006080*-------------------------
006090
006100     CLOSE COUPON CPNNOV LISTADO.
006110
006120 FIN-31000.
006130     EXIT.
006140
006150 99999-CANCELO.
006160*---------------
006170
006180     CALL 'CANCELA'    USING WCANCELA.
006190
006200     CLOSE COUPON CPNNOV LISTADO.
006210
006220     STOP RUN.
006230
006240 FIN-99999.
006250     EXIT.
