000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     DSCCALC.
000130 AUTHOR.         R D VIERA.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1987-06-11.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*RUTINA DE CALCULO DE DESCUENTO DE UN CUPON SOBRE EL IMPORTE DE   *
000200*UNA COMPRA.  ES LLAMADA POR PURCPOST EN EL PASO DE APLICACION    *
000210*DEL CUPON (PARRAFO 20420) UNA VEZ VALIDADA LA VIGENCIA DEL       *
000220*CUPON.  NO ACTUALIZA ARCHIVOS NI TABLAS, ES UNA RUTINA DE        *
000230*CALCULO PURO - RECIBE IMPORTE Y DATOS DEL CUPON, DEVUELVE EL     *
000240*DESCUENTO A APLICAR.                                             *
000250*REGLAS (VER INSTRUCTIVO DE CUPONES EDUSAM-RB REV.3):             *
000260*  1. SI EL IMPORTE ES MENOR AL MINIMO DE COMPRA DEL CUPON, EL    *
000270*     DESCUENTO ES CERO Y NO SE APLICAN LAS REGLAS SIGUIENTES.    *
000280*  2. CUPON PORCENTUAL: DESCUENTO = TRUNCAR(IMPORTE * VALOR / 100)*
000290*     -- TRUNCADO HACIA CERO, NUNCA REDONDEADO (INSTRUCTIVO REV.2)*
000300*  3. CUPON FIJO: DESCUENTO = VALOR DEL CUPON TAL CUAL.           *
000310*  4. SI HAY TOPE MAXIMO Y EL DESCUENTO LO SUPERA, SE APLICA EL   *
000320*     TOPE.                                                       *
000330*  5. EL DESCUENTO NUNCA PUEDE SUPERAR EL IMPORTE DE LA COMPRA.   *
000340*  NO EXISTEN CENTAVOS EN ESTE SISTEMA (TODO IMPORTE ES PIC 9(9)  *
000350*  ENTERO) POR LO QUE EL TRUNCADO DEL PASO 2 ES SIMPLEMENTE UNA   *
000360*  DIVISION ENTERA, SIN NECESIDAD DE COMPUTE ROUNDED NI DE        *
000370*  MANEJO DE DECIMALES.                                           *
000380*-----------------------------------------------------------------*
000390*HISTORIA DE MODIFICACIONES:
000400*  1987-06-11 RDV          ALTA DEL PROGRAMA (RUTINA DE CALCULO DE
000410*                          BONIFICACION SOBRE IMPORTE, DE USO GENERAL
000420*                          PARA EL AREA DE FACTURACION).
000430*  1990-02-27 RDV          SE AGREGA TOPE MAXIMO DE BONIFICACION.
000440*  1998-10-02 JCV TK-Y2K03 REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD
000450*                          EN ESTE PROGRAMA, NO REQUIERE CAMBIOS.
000460*  2022-05-20 MLG RB-0020  SE REUTILIZA PARA EL CALCULO DE DESCUENTO DE
000470*                          CUPONES DE LA LINEA RANDOM BOX.
000480*  2022-11-03 JCV RB-0066  SE AGREGA EL TOPE MAXIMO DE DESCUENTO.
000490*  2023-01-18 MLG RB-0083  SE CORRIGE TRUNCADO - USABA COMPUTE
000500*                          ROUNDED POR ERROR, GENERABA DESCUENTOS
000510*                          DE UN WON DE MAS EN CUPONES IMPARES.
000520*-----------------------------------------------------------------*
000530
000540 ENVIRONMENT DIVISION.
000550*-------------------------------------------------------------*
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 DATA DIVISION.
000610*-------------------------------------------------------------*
000620
000630 WORKING-STORAGE SECTION.
000640*-------------------------------------------------------------*
000650 77  WS-DESCUENTO-CALC                    PIC 9(09) COMP VALUE 0.
000660 77  WS-RESTO-TRUNCADO                    PIC 9(09) COMP VALUE 0.
000670 77  WS-CANT-CALCULOS                     PIC 9(07) COMP VALUE 0.
000680
000690 01  WS-DESCUENTO-PCT-AREA.
000700     03 WS-DPA-IMPORTE-X-VALOR            PIC 9(18) VALUE 0.
000710*    REDEFINE DEL PRODUCTO IMPORTE*VALOR PARA PODER SEPARAR
000720*    COCIENTE Y RESTO SIN USAR COMPUTE ROUNDED (VER TICKET RB-0083).
000730     03 WS-DPA-IMPORTE-X-VALOR-R REDEFINES WS-DPA-IMPORTE-X-VALOR.
000740        05 WS-DPA-MITAD-ALTA              PIC 9(09).
000750        05 WS-DPA-MITAD-BAJA              PIC 9(09).
000760     03 FILLER                            PIC X(06) VALUE SPACES.
000770
000780 01  WS-LIMITES-TRABAJO.
000790     03 WS-LT-MINIMO                      PIC 9(09) VALUE 0.
000800*    REDEFINE USADA SOLO PARA PODER COMPARAR CONTRA CERO CON
000810*    SIGNO CUANDO EL CAMPO LLEGA EN BLANCO DESDE LA LINKAGE
000820*    (EL LLAMANTE LO ENVIA EN CEROS CUANDO NO HAY MINIMO).
000830     03 WS-LT-MINIMO-R REDEFINES WS-LT-MINIMO.
000840        05 WS-LT-MINIMO-SIGNO             PIC S9(09).
000850     03 FILLER                            PIC X(04) VALUE SPACES.
000860
000870 01  WS-DESCUENTO-TRAZA.
000880     03 WS-DTZ-VALOR                      PIC 9(09) VALUE 0.
000890*    REDEFINE DEL DESCUENTO CALCULADO EN MILLON/MIL/UNIDAD PARA
000900*    EL RENGLON DE TRAZA CUANDO WS-TRACE-ACTIVO ESTA ENCENDIDO.
000910     03 WS-DTZ-VALOR-R REDEFINES WS-DTZ-VALOR.
000920        05 WS-DTZ-MILLONES                PIC 9(03).
000930        05 WS-DTZ-MILES                   PIC 9(03).
000940        05 WS-DTZ-UNIDADES                PIC 9(03).
000950     03 FILLER                            PIC X(06) VALUE SPACES.
000960
000970 01  WS-SWITCHES.
000980     03 WS-TRACE-ACTIVO                   PIC X(01) VALUE 'N'.
000990        88 88-TRACE-SI                             VALUE 'S'.
001000        88 88-TRACE-NO                             VALUE 'N'.
001010     03 FILLER                            PIC X(04) VALUE SPACES.
001020
001030*-------------------------------------------------------------*
001040 LINKAGE SECTION.
001050*-------------------------------------------------------------*
001060*COPY DE COMUNICACION CON ESTA RUTINA
001070
001080 COPY WDSCCALC.
001090
001100*-------------------------------------------------------------*
001110 PROCEDURE DIVISION USING WDSCCALC.
001120*-------------------------------------------------------------*
001130
001140 0000-CUERPO-PRINCIPAL SECTION.
001150*-----------------------------
001160
001170     MOVE 0                              TO WDSCCALC-DESCUENTO.
001180     MOVE 0                              TO WS-DESCUENTO-CALC.
001190     MOVE WDSCCALC-MINIMO                TO WS-LT-MINIMO.
001200
001210     IF WS-LT-MINIMO > 0
001220        AND WDSCCALC-PRECIO < WS-LT-MINIMO
001230          CONTINUE
001240     ELSE
001250          PERFORM 1000-CALCULO-BASE          THRU FIN-1000
001260          PERFORM 2000-APLICO-TOPE           THRU FIN-2000
001270          PERFORM 3000-APLICO-LIMITE-PRECIO  THRU FIN-3000
001280     END-IF.
001290
001300     ADD 1                               TO WS-CANT-CALCULOS.
001310
001320     GOBACK.
001330
001340 1000-CALCULO-BASE.
001350*--------------------
001360
001370     IF 88-DSC-ES-PERCENTAGE
001380        COMPUTE WS-DPA-IMPORTE-X-VALOR =
001390                WDSCCALC-PRECIO * WDSCCALC-VALOR
001400        DIVIDE WS-DPA-IMPORTE-X-VALOR BY 100
001410          GIVING WS-DESCUENTO-CALC
001420          REMAINDER WS-RESTO-TRUNCADO
001430     ELSE
001440        IF 88-DSC-ES-FIXED
001450           MOVE WDSCCALC-VALOR            TO WS-DESCUENTO-CALC
001460        ELSE
001470           MOVE 0                         TO WS-DESCUENTO-CALC
001480        END-IF
001490     END-IF.
001500
001510 FIN-1000.
001520     EXIT.
001530
001540 2000-APLICO-TOPE.
001550*--------------------
001560
001570     IF WDSCCALC-MAXIMO > 0
001580        AND WS-DESCUENTO-CALC > WDSCCALC-MAXIMO
001590          MOVE WDSCCALC-MAXIMO            TO WS-DESCUENTO-CALC
001600     END-IF.
001610
001620 FIN-2000.
001630     EXIT.
001640
001650 3000-APLICO-LIMITE-PRECIO.
001660*--------------------
001670
001680     IF WS-DESCUENTO-CALC > WDSCCALC-PRECIO
001690        MOVE WDSCCALC-PRECIO             TO WS-DESCUENTO-CALC
001700     END-IF.
001710
001720     MOVE WS-DESCUENTO-CALC              TO WDSCCALC-DESCUENTO.
001730
001740 FIN-3000.
001750     EXIT.
