000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     CANCELA.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   03/14/1989.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*RUTINA GENERAL DE CANCELACION DE PROCESOS BATCH.  TRADUCE EL     *
000200*FILE STATUS DE LA OPERACION FALLIDA A UN MENSAJE LEGIBLE, MUESTRA*
000210*EL BANNER DE CANCELACION Y DEVUELVE EL CONTROL CON GOBACK PARA   *
000220*QUE EL PROGRAMA LLAMANTE CIERRE ARCHIVOS Y HAGA STOP RUN.        *
000230*ES LLAMADA POR TODOS LOS PROGRAMAS DE LA LINEA RANDOM BOX.       *
000240*-----------------------------------------------------------------*
000250*HISTORIA DE MODIFICACIONES:
000260*  03/14/1989 EP          ALTA DEL PROGRAMA.
000270*  11/02/1990 EP          SE AGREGAN CODIGOS DE FILE STATUS 30-49.
000280*  06/22/1992 RDV         SE AGREGAN CODIGOS 51-61 (VSAM COMPARTIDO).
000290*  04/09/1994 EP          CORRIGE MENSAJE DEL CODIGO 23.
000300*  09/30/1998 JCV TK-Y2K01 REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD
000310*                          EN ESTE PROGRAMA, NO REQUIERE CAMBIOS.
000320*  01/11/1999 JCV TK-Y2K04 SE AGREGA FECHA/HORA DEL BANNER EN CCYY.
000330*  02/28/2001 MLG TK-0205  SE AGREGA MENSAJE DEL CODIGO 57 (LINAGE).
000340*  08/17/2006 RDV TK-0388  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000350*  2022-03-14 JCV RB-0001  ADAPTADO A LA LINEA RANDOM BOX (TODOS LOS
000360*                          PROGRAMAS DE CAJAS, CUPONES Y ENTRADAS
000370*                          COMPARTEN ESTA MISMA RUTINA DE CANCELA).
000380*-----------------------------------------------------------------*
000390
000400 ENVIRONMENT DIVISION.
000410*-------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 DATA DIVISION.
000470*-------------------------------------------------------------*
000480
000490 WORKING-STORAGE SECTION.
000500*-------------------------------------------------------------*
000510 77  WS-CN-1                              PIC 9     VALUE 1.
000520 77  WS-CN-0                              PIC 9     VALUE 0.
000530 77  WS-CICLO                             PIC X     VALUE ' '.
000540     88 88-CICLO-INICIAL                            VALUE ' '.
000550     88 88-CICLO-CONTINUACION                       VALUE '1'.
000560 77  MSG                                  PIC X(50) VALUE ' '.
000570 77  WS-CANT-CANCELACIONES                PIC 9(05) COMP VALUE 0.
000580
000590 01  WS-FECHA-HOY.
000600     03 WS-FH-CCYYMMDD                    PIC 9(08) VALUE 0.
000610*    REDEFINE DE LA FECHA DEL BANNER EN ANIO/MES/DIA - AGREGADA
000620*    POR EL TICKET Y2K04 PARA MOSTRAR EL ANIO EN 4 DIGITOS.
000630     03 WS-FH-CCYYMMDD-R REDEFINES WS-FH-CCYYMMDD.
000640        05 WS-FH-CCYY                     PIC 9(04).
000650        05 WS-FH-MM                       PIC 9(02).
000660        05 WS-FH-DD                       PIC 9(02).
000670     03 FILLER                            PIC X(10) VALUE SPACES.
000680
000690 01  WS-HORA-HOY.
000700     03 WS-HH-HHMMSS                      PIC 9(06) VALUE 0.
000710*    REDEFINE DE LA HORA DEL BANNER EN HORA/MINUTO/SEGUNDO.
000720     03 WS-HH-HHMMSS-R REDEFINES WS-HH-HHMMSS.
000730        05 WS-HH-HH                       PIC 9(02).
000740        05 WS-HH-MN                       PIC 9(02).
000750        05 WS-HH-SS                       PIC 9(02).
000760     03 FILLER                            PIC X(10) VALUE SPACES.
000770
000780 01  WS-CODRET-LOCAL.
000790     03 WS-CODRET-ALFA                    PIC X(02) VALUE ' '.
000800*    REDEFINE NUMERICA DEL CODIGO DE RETORNO RECIBIDO - USADA
000810*    CUANDO EL LLAMANTE PASA UN CONTADOR (EJ. TABLA DE OCURREN-
000820*    CIAS EXCEDIDA) EN LUGAR DE UN FILE STATUS DE 2 BYTES.
000830     03 WS-CODRET-NUM REDEFINES WS-CODRET-ALFA PIC 9(02).
000840     03 FILLER                            PIC X(04) VALUE SPACES.
000850
000860*-------------------------------------------------------------*
000870 LINKAGE SECTION.
000880*-------------------------------------------------------------*
000890*COPY DE AREA DE COMUNICACION CON ESTA RUTINA
000900
000910 COPY WCANCELA.
000920
000930*-------------------------------------------------------------*
000940 PROCEDURE DIVISION USING WCANCELA.
000950*-------------------------------------------------------------*
000960
000970 0000-CUERPO-PRINCIPAL SECTION.
000980*-----------------------------
000990
001000     ACCEPT WS-FH-CCYYMMDD               FROM DATE YYYYMMDD.
001010     ACCEPT WS-HH-HHMMSS                 FROM TIME.
001020     MOVE WCANCELA-CODRET                TO WS-CODRET-ALFA.
001030
001040     PERFORM 1000-ARMO-MENSAJE      THRU FIN-1000.
001050
001060     PERFORM 2000-MUESTRO-BANNER    THRU FIN-2000.
001070
001080     ADD 1                               TO WS-CANT-CANCELACIONES.
001090
001100     GOBACK.
001110
001120 1000-ARMO-MENSAJE.
001130*------------------
001140
001150     EVALUATE WCANCELA-CODRET (1:2)
001160          WHEN '00' MOVE 'SUCCESS '            TO MSG
001170          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
001180          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
001190          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
001200          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG
001210          WHEN '10' MOVE 'END OF FILE '        TO MSG
001220          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG
001230          WHEN '21' MOVE 'KEY INVALID '        TO MSG
001240          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
001250          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
001260          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
001270          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG
001280          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG
001290          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
001300          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
001310          WHEN '38' MOVE 'CLOSED WITH LOCK '  TO MSG
001320          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG
001330          WHEN '41' MOVE 'ALREADY OPEN '      TO MSG
001340          WHEN '42' MOVE 'NOT OPEN '          TO MSG
001350          WHEN '43' MOVE 'READ NOT DONE '     TO MSG
001360          WHEN '44' MOVE 'RECORD OVERFLOW '   TO MSG
001370          WHEN '46' MOVE 'READ ERROR '        TO MSG
001380          WHEN '47' MOVE 'INPUT DENIED '      TO MSG
001390          WHEN '48' MOVE 'OUTPUT DENIED '     TO MSG
001400          WHEN '49' MOVE 'I/O DENIED '        TO MSG
001410          WHEN '51' MOVE 'RECORD LOCKED '     TO MSG
001420          WHEN '52' MOVE 'END-OF-PAGE '       TO MSG
001430          WHEN '57' MOVE 'I/O LINAGE '        TO MSG
001440          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
001450          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG
001460          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG
001470     END-EVALUATE.
001480
001490 FIN-1000.
001500     EXIT.
001510
001520 2000-MUESTRO-BANNER.
001530*--------------------
001540
001550     DISPLAY ' '.
001560     DISPLAY '************************************************'.
001570     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
001580     DISPLAY '************************************************'.
001590     DISPLAY '*                                               '.
001600     DISPLAY '* FECHA        : ' WS-FH-CCYY '-' WS-FH-MM '-'
001610                                  WS-FH-DD.
001620     DISPLAY '* HORA         : ' WS-HH-HH ':' WS-HH-MN ':'
001630                                  WS-HH-SS.
001640     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
001650     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
001660     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
001670     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
001680     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET
001690             ' (NUM: ' WS-CODRET-NUM ')'.
001700     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
001710     DISPLAY '* MENSAJE-2    : ' MSG.
001720     DISPLAY '*                                               '.
001730     DISPLAY '************************************************'.
001740     DISPLAY '*           SE CANCELA EL PROCESO              *'.
001750     DISPLAY '************************************************'.
001760
001770 FIN-2000.
001780     EXIT.
