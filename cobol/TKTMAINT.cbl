000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     TKTMAINT.
000130 AUTHOR.         R D VIERA.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1985-07-30.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA REALIZA EL ABM DE ENTRADAS DE EVENTO (TICKET). SE  *
000200*LEE EL ARCHIVO DE NOVEDADES TKTNOV Y POR CADA NOVEDAD SE DA DE   *
000210*ALTA O SE MODIFICA UNA ENTRADA EN EL MAESTRO TICKET (RELATIVO    *
000220*POR TK-ID, MISMO CRITERIO DE RANDOM-BOX EN RBXMAINT).            *
000230*-----------------------------------------------------------------*
000240*HISTORIA DE MODIFICACIONES:
000250*  1985-07-30 RDV          ALTA DEL PROGRAMA (ABM DE MAESTRO DE
000260*                          LOCALIDADES DE ESPECTACULOS PUBLICOS).
000270*  1989-02-11 RDV          SE AGREGA VALIDACION DE FECHA DE FUNCION
000280*                          CONTRA FECHA DE CIERRE DE VENTA.
000290*  1998-06-19 JCV TK-Y2K11 REVISION Y2K - SE AMPLIAN A CCYYMMDD LAS
000300*                          FECHAS DEL MAESTRO DE LOCALIDADES.
000310*  2022-06-06 JCV RB-0026  SE REESCRIBE PARA EL ABM DE ENTRADAS DE
000320*                          EVENTO DE LA LINEA RANDOM BOX (SOLO ALTA
000330*                          EN ESTA ETAPA).
000340*  2022-06-20 JCV RB-0031  SE AGREGA MODIFICACION DE TICKET.
000350*  2022-10-20 MLG RB-0066  SE VALIDA FECHA DE EVENTO CONTRA FIN DE
000360*                          VENTA (VENUE Y FECHA EVENTO AGREGADOS).
000370*-----------------------------------------------------------------*
000380
000390 ENVIRONMENT DIVISION.
000400*-------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460*-------------------------------------------------------------*
000470 FILE-CONTROL.
000480
000490     SELECT TICKET            ASSIGN       TO TICKET
000500                              ORGANIZATION IS RELATIVE
000510                              ACCESS MODE  IS DYNAMIC
000520                              RELATIVE KEY IS WS-TK-REL-KEY
000530                              FILE STATUS  IS FS-TICKET.
000540
000550     SELECT TKTNOV           ASSIGN       TO TKTNOV
000560                              ORGANIZATION IS LINE SEQUENTIAL
000570                              FILE STATUS  IS FS-TKTNOV.
000580
000590     SELECT LISTADO          ASSIGN       TO TKMLIST
000600                              ORGANIZATION IS LINE SEQUENTIAL
000610                              FILE STATUS  IS FS-LISTADO.
000620
000630 DATA DIVISION.
000640*-------------------------------------------------------------*
000650
000660 FILE SECTION.
000670*-------------------------------------------------------------*
000680
000690 FD  TICKET
000700     RECORDING MODE IS F
000710     BLOCK 0.
000720 01  REG-TICKET-FD                        PIC X(474).
000730
000740 FD  TKTNOV
000750     RECORDING MODE IS F
000760     BLOCK 0.
000770 01  REG-TKTNOV-FD                        PIC X(493).
000780
000790 FD  LISTADO
000800     RECORDING MODE IS F
000810     BLOCK 0.
000820 01  REG-LISTADO-FD                       PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850*-------------------------------------------------------------*
000860 77  CTE-PROGRAMA                         PIC X(20) VALUE 'TKTMAINT'.
000870
000880 77  FS-TICKET                            PIC X(02) VALUE ' '.
000890     88 88-FS-TK-OK                                  VALUE '00'.
000900     88 88-FS-TK-NOKEY                               VALUE '23'.
000910
000920 77  FS-TKTNOV                            PIC X(02) VALUE ' '.
000930     88 88-FS-TKTNOV-OK                              VALUE '00'.
000940     88 88-FS-TKTNOV-EOF                             VALUE '10'.
000950
000960 77  FS-LISTADO                           PIC X(02) VALUE ' '.
000970     88 88-FS-LISTADO-OK                             VALUE '00'.
000980
000990 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001000 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001010 77  WS-NOV-ERROR                         PIC X(01) VALUE 'N'.
001020     88 88-NOV-ERROR-SI                              VALUE 'S'.
001030     88 88-NOV-ERROR-NO                              VALUE 'N'.
001040
001050 77  WS-TK-REL-KEY                        PIC 9(09) COMP VALUE 0.
001060 77  WS-TK-NEXT-ID                        PIC 9(09) COMP VALUE 0.
001070
001080 77  WS-CANT-ALTAS-TICKET                 PIC 9(07) COMP VALUE 0.
001090 77  WS-CANT-MODIF-TICKET                 PIC 9(07) COMP VALUE 0.
001100 77  WS-CANT-ERRONEOS                     PIC 9(07) COMP VALUE 0.
001110 77  WS-CANT-LEIDOS                       PIC 9(07) COMP VALUE 0.
001120
001130*    FECHA DE FIN DE VENTA DE LA NOVEDAD EN CURSO, PARTIDA EN
001140*    ANIO/MES/DIA PARA COMPARAR CONTRA LA FECHA DEL EVENTO (VER
001150*    20270-VALIDO-FECHA-EVENTO).
001160 01  WS-FIN-VENTA.
001170     03 WS-FV-CCYYMMDD                   PIC 9(08) VALUE 0.
001180     03 WS-FV-CCYYMMDD-R REDEFINES WS-FV-CCYYMMDD.
001190        05 WS-FV-CCYY                    PIC 9(04).
001200        05 WS-FV-MM                      PIC 9(02).
001210        05 WS-FV-DD                      PIC 9(02).
001220     03 FILLER                           PIC X(10) VALUE SPACES.
001230
001240 01  WS-CLAVE-NOVEDAD.
001250     03 WS-CN-TK-ID                      PIC 9(09) VALUE 0.
001260*    REDEFINE DE LA CLAVE DE TICKET DE LA NOVEDAD EN CURSO, USADA
001270*    PARA EL RENGLON DEL LISTADO OPERATIVO (VER 21100).
001280     03 WS-CN-TK-ID-R REDEFINES WS-CN-TK-ID.
001290        05 WS-CN-MILES                   PIC 9(06).
001300        05 WS-CN-UNI                     PIC 9(03).
001310     03 FILLER                           PIC X(05) VALUE SPACES.
001320
001330*    DEFINICION DE REGISTRO DE NOVEDADES DE TICKET
001340 COPY WTKTNOV.
001350
001360*    DEFINICION DE REGISTRO DE TICKET
001370 COPY WTICKET.
001380
001390*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
001400 COPY WLINEA.
001410
001420*    DEFINICION DE COPY WORKING DE LA RUTINA CANCELA
001430 COPY WCANCELA.
001440
001450 PROCEDURE DIVISION.
001460*-------------------------------------------------------------*
001470
001480 00000-CUERPO-PRINCIPAL.
001490*-----------------------
001500
001510     PERFORM 10000-INICIO           THRU FIN-10000.
001520
001530     PERFORM 20000-PROCESO          THRU FIN-20000
001540       UNTIL 88-FS-TKTNOV-EOF.
001550
001560     PERFORM 30000-FINALIZO         THRU FIN-30000.
001570
001580     STOP RUN.
001590
001600 10000-INICIO.
001610*-------------
001620
001630     INITIALIZE WCANCELA.
001640     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
001650
001660     PERFORM 10100-ABRO-ARCHIVOS.
001670
001680     PERFORM 10150-DETERMINO-PROXIMO-ID-TICKET.
001690
001700     PERFORM 10200-1RA-LECTURA-TKTNOV.
001710
001720 FIN-10000.
001730     EXIT.
001740
001750 10100-ABRO-ARCHIVOS.
001760*--------------------
001770
001780     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
001790
001800     OPEN I-O      TICKET.
001810     IF NOT 88-FS-TK-OK
001820        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
001830        MOVE 'TICKET  '                  TO WCANCELA-RECURSO
001840        MOVE 'OPEN I-O'                  TO WCANCELA-OPERACION
001850        MOVE FS-TICKET                   TO WCANCELA-CODRET
001860        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
001870        PERFORM 99999-CANCELO
001880     END-IF.
001890
001900     OPEN INPUT    TKTNOV.
001910     IF NOT 88-FS-TKTNOV-OK
001920        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
001930        MOVE 'TKTNOV  '                  TO WCANCELA-RECURSO
001940        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
001950        MOVE FS-TKTNOV                   TO WCANCELA-CODRET
001960        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
001970        PERFORM 99999-CANCELO
001980     END-IF.
001990
002000     OPEN OUTPUT   LISTADO.
002010     IF NOT 88-FS-LISTADO-OK
002020        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002030        MOVE 'TKMLIST '                  TO WCANCELA-RECURSO
002040        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
002050        MOVE FS-LISTADO                  TO WCANCELA-CODRET
002060        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002070        PERFORM 99999-CANCELO
002080     END-IF.
002090
002100 FIN-10100.
002110     EXIT.
002120
002130 10150-DETERMINO-PROXIMO-ID-TICKET.
002140*-------------------------------------
002150
002160     MOVE '10150-DETERMINO-PROXIMO-ID-TICKET' TO WS-PARRAFO.
002170     MOVE 0                               TO WS-TK-NEXT-ID.
002180
002190     MOVE 1                               TO WS-TK-REL-KEY.
002200
002210     PERFORM 10155-LEO-SIGUIENTE-TICKET
002220       UNTIL 88-FS-TK-NOKEY.
002230
002240 FIN-10150.
002250     EXIT.
002260
002270 10155-LEO-SIGUIENTE-TICKET.
002280*-------------------------------
002290
002300     READ TICKET INTO REG-TICKET.
002310
002320     IF 88-FS-TK-OK
002330        MOVE TK-ID                       TO WS-TK-NEXT-ID
002340        ADD 1                            TO WS-TK-REL-KEY
002350     END-IF.
002360
002370 FIN-10155.
002380     EXIT.
002390
002400 10200-1RA-LECTURA-TKTNOV.
002410*----------------------------
002420
002430     PERFORM 11000-READ-TKTNOV.
002440
002450 FIN-10200.
002460     EXIT.
002470
002480 11000-READ-TKTNOV.
002490*----------------------
002500
002510     MOVE '11000-READ-TKTNOV'           TO WS-PARRAFO.
002520
002530     INITIALIZE REG-TKTNOV.
002540
002550     READ TKTNOV   INTO REG-TKTNOV.
002560
002570     EVALUATE TRUE
002580         WHEN 88-FS-TKTNOV-OK
002590              ADD 1                      TO WS-CANT-LEIDOS
002600
002610         WHEN 88-FS-TKTNOV-EOF
002620              CONTINUE
002630
002640         WHEN OTHER
002650              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
002660              MOVE 'TKTNOV  '            TO WCANCELA-RECURSO
002670              MOVE 'READ'                TO WCANCELA-OPERACION
002680              MOVE FS-TKTNOV             TO WCANCELA-CODRET
002690              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
002700              PERFORM 99999-CANCELO
002710     END-EVALUATE.
002720
002730 FIN-11000.
002740     EXIT.
002750
002760 20000-PROCESO.
002770*--------------
002780
002790     SET 88-NOV-ERROR-NO                TO TRUE.
002800     MOVE SPACES                        TO WS-MJE-ERROR.
002810
002820     PERFORM 20250-VALIDO-NOVEDAD.
002830
002840     IF 88-NOV-ERROR-NO
002850        PERFORM 20200-PROCESO-NOVEDAD
002860     ELSE
002870        ADD 1                           TO WS-CANT-ERRONEOS
002880     END-IF.
002890
002900     PERFORM 21100-IMPRIMO-DETALLE.
002910
002920     PERFORM 11000-READ-TKTNOV.
002930
002940 FIN-20000.
002950     EXIT.
002960
002970 20250-VALIDO-NOVEDAD.
002980*------------------------
002990
003000     IF NOT 88-TN-ALTA-TICKET
003010     AND NOT 88-TN-MODIFICA-TICKET
003020        SET 88-NOV-ERROR-SI             TO TRUE
003030        MOVE 'TIPO DE NOVEDAD INVALIDO' TO WS-MJE-ERROR
003040     END-IF.
003050
003060     IF 88-NOV-ERROR-NO
003070     AND TN-SALES-END-DATE < TN-SALES-START-DATE
003080        SET 88-NOV-ERROR-SI             TO TRUE
003090        MOVE 'FIN DE VENTA ANTERIOR A INICIO' TO WS-MJE-ERROR
003100     END-IF.
003110
003120     IF 88-NOV-ERROR-NO
003130        PERFORM 20270-VALIDO-FECHA-EVENTO
003140     END-IF.
003150
003160 FIN-20250.
003170     EXIT.
003180
003190 20270-VALIDO-FECHA-EVENTO.
003200*------------------------------
003210
003220     MOVE TN-SALES-END-DATE              TO WS-FV-CCYYMMDD.
003230
003240     IF TN-EVENT-DATE < WS-FV-CCYYMMDD
003250        SET 88-NOV-ERROR-SI             TO TRUE
003260        MOVE 'FECHA DE EVENTO ANTERIOR AL FIN DE VENTA' TO WS-MJE-ERROR
003270     END-IF.
003280
003290 FIN-20270.
003300     EXIT.
003310
003320 20200-PROCESO-NOVEDAD.
003330*-------------------------
003340
003350     EVALUATE TRUE
003360         WHEN 88-TN-ALTA-TICKET
003370              PERFORM 20300-ALTA-TICKET
003380
003390         WHEN 88-TN-MODIFICA-TICKET
003400              PERFORM 20400-MODIFICA-TICKET
003410     END-EVALUATE.
003420
003430 FIN-20200.
003440     EXIT.
003450
003460 20300-ALTA-TICKET.
003470*----------------------
003480
003490     ADD 1                               TO WS-TK-NEXT-ID.
003500
003510     INITIALIZE REG-TICKET.
003520     MOVE WS-TK-NEXT-ID                  TO TK-ID.
003530     MOVE TN-NAME                        TO TK-NAME.
003540     MOVE TN-DESCRIPTION                 TO TK-DESCRIPTION.
003550     MOVE TN-PRICE                       TO TK-PRICE.
003560     MOVE TN-QUANTITY                    TO TK-QUANTITY.
003570     MOVE TN-EVENT-DATE                  TO TK-EVENT-DATE.
003580     MOVE TN-EVENT-TIME                  TO TK-EVENT-TIME.
003590     MOVE TN-VENUE                       TO TK-VENUE.
003600     MOVE TN-SALES-START-DATE            TO TK-SALES-START-DATE.
003610     MOVE TN-SALES-START-TIME            TO TK-SALES-START-TIME.
003620     MOVE TN-SALES-END-DATE              TO TK-SALES-END-DATE.
003630     MOVE TN-SALES-END-TIME              TO TK-SALES-END-TIME.
003640
003650     MOVE TK-ID                          TO WS-TK-REL-KEY.
003660
003670     WRITE REG-TICKET-FD                 FROM REG-TICKET.
003680
003690     IF NOT 88-FS-TK-OK
003700        MOVE '20300-ALTA-TICKET'        TO WCANCELA-PARRAFO
003710        MOVE 'TICKET  '                 TO WCANCELA-RECURSO
003720        MOVE 'WRITE'                    TO WCANCELA-OPERACION
003730        MOVE FS-TICKET                  TO WCANCELA-CODRET
003740        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
003750        PERFORM 99999-CANCELO
003760     END-IF.
003770
003780     MOVE TK-ID                          TO WS-CN-TK-ID.
003790     ADD 1                               TO WS-CANT-ALTAS-TICKET.
003800     MOVE 'ALTA DE TICKET EFECTUADA'     TO WS-MJE-ERROR.
003810
003820 FIN-20300.
003830     EXIT.
003840
003850 20400-MODIFICA-TICKET.
003860*-------------------------
003870
003880     MOVE TN-TICKET-ID                   TO WS-TK-REL-KEY.
003890
003900     READ TICKET INTO REG-TICKET.
003910
003920     IF NOT 88-FS-TK-OK
003930        SET 88-NOV-ERROR-SI             TO TRUE
003940        MOVE 'TICKET INEXISTENTE'       TO WS-MJE-ERROR
003950     ELSE
003960        MOVE TN-NAME                    TO TK-NAME
003970        MOVE TN-DESCRIPTION             TO TK-DESCRIPTION
003980        MOVE TN-PRICE                   TO TK-PRICE
003990        MOVE TN-QUANTITY                TO TK-QUANTITY
004000        MOVE TN-EVENT-DATE              TO TK-EVENT-DATE
004010        MOVE TN-EVENT-TIME              TO TK-EVENT-TIME
004020        MOVE TN-VENUE                   TO TK-VENUE
004030        MOVE TN-SALES-START-DATE        TO TK-SALES-START-DATE
004040        MOVE TN-SALES-START-TIME        TO TK-SALES-START-TIME
004050        MOVE TN-SALES-END-DATE          TO TK-SALES-END-DATE
004060        MOVE TN-SALES-END-TIME          TO TK-SALES-END-TIME
004070
004080        REWRITE REG-TICKET-FD           FROM REG-TICKET
004090
004100        IF NOT 88-FS-TK-OK
004110           MOVE '20400-MODIFICA-TICKET' TO WCANCELA-PARRAFO
004120           MOVE 'TICKET  '              TO WCANCELA-RECURSO
004130           MOVE 'REWRITE'               TO WCANCELA-OPERACION
004140           MOVE FS-TICKET               TO WCANCELA-CODRET
004150           MOVE 'ERROR EN REWRITE'      TO WCANCELA-MENSAJE
004160           PERFORM 99999-CANCELO
004170        END-IF
004180
004190        MOVE TK-ID                      TO WS-CN-TK-ID
004200        ADD 1                           TO WS-CANT-MODIF-TICKET
004210        MOVE 'MODIFICACION DE TICKET EFECTUADA' TO WS-MJE-ERROR
004220     END-IF.
004230
004240 FIN-20400.
004250     EXIT.
004260
004270 21100-IMPRIMO-DETALLE.
004280*-------------------------
004290
004300     MOVE SPACES                        TO WLINEA.
004310     MOVE TN-TIPO                       TO P1.
004320     MOVE WS-CN-MILES                   TO P12(1:6).
004330     MOVE WS-CN-UNI                     TO P12(7:3).
004340     MOVE WS-MJE-ERROR                  TO P41.
004350
004360     WRITE REG-LISTADO-FD               FROM WLINEA.
004370
004380     IF NOT 88-FS-LISTADO-OK
004390        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
004400        MOVE 'TKMLIST '                 TO WCANCELA-RECURSO
004410        MOVE 'WRITE'                    TO WCANCELA-OPERACION
004420        MOVE FS-LISTADO                 TO WCANCELA-CODRET
004430        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
004440        PERFORM 99999-CANCELO
004450     END-IF.
004460
004470 FIN-21100.
004480     EXIT.
004490
004500 30000-FINALIZO.
004510*----------------
004520
004530     PERFORM 30100-TOTALES-CONTROL.
004540
004550     PERFORM 31000-CIERRO-ARCHIVOS.
004560
004570 FIN-30000.
004580     EXIT.
004590
004600 30100-TOTALES-CONTROL.
004610*-------------------------
004620
004630     DISPLAY ' '.
004640     DISPLAY '****************************************************'.
004650     DISPLAY '***      TKTMAINT - TOTALES DE CONTROL           ***'.
004660     DISPLAY '****************************************************'.
004670     DISPLAY '* NOVEDADES LEIDAS      : ' WS-CANT-LEIDOS.
004680     DISPLAY '* ALTAS DE TICKET       : ' WS-CANT-ALTAS-TICKET.
004690     DISPLAY '* MODIFICACIONES TICKET : ' WS-CANT-MODIF-TICKET.
004700     DISPLAY '* NOVEDADES ERRONEAS    : ' WS-CANT-ERRONEOS.
004710     DISPLAY '****************************************************'.
004720
004730 FIN-30100.
004740     EXIT.
004750
004760 31000-CIERRO-ARCHIVOS.
004770*-------------------------
004780
004790     CLOSE TICKET TKTNOV LISTADO.
004800
004810 FIN-31000.
004820     EXIT.
004830
004840 99999-CANCELO.
004850*---------------
004860
004870     CALL 'CANCELA'    USING WCANCELA.
004880
004890     CLOSE TICKET TKTNOV LISTADO.
004900
004910     STOP RUN.
004920
004930 FIN-99999.
004940     EXIT.
