000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE CUPON EMITIDO A UN USUARIO                  *
000120*ARCHIVO USERCOUPON.DAT - SECUENCIAL, CLAVE LOGICA              *
000130*UC-USER-ID + UC-COUPON-ID                                       *
000140*LONGITUD DE REGISTRO (040)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-05-16 JCV TICKET RB-0021 ALTA DE REGISTRO
000180*----------------------------------------------------------------*
000190 01  REG-USRCPN.
000200     03 UC-CLAVE.
000210        05 UC-ID                     PIC  9(09).
000220     03 UC-USER-ID                   PIC  9(09).
000230     03 UC-COUPON-ID                 PIC  9(09).
000240     03 UC-USED                      PIC  X(01).
000250        88 88-UC-USED-FLAG                     VALUE 'Y'.
000260        88 88-UC-NOT-USED                      VALUE 'N'.
000270     03 UC-USED-DATE                 PIC  9(08).
000280     03 FILLER                       PIC  X(04) VALUE SPACES.
