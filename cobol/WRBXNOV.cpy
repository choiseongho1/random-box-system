000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE NOVEDADES DE CAJAS Y PREMIOS                *
000120*ARCHIVO RBXNOV.DAT - SECUENCIAL, UNA NOVEDAD POR LINEA          *
000130*UNA SOLA NOVEDAD PUEDE SER ALTA DE CAJA, ALTA DE ITEM O         *
000140*MODIFICACION DE ITEM; EL TIPO DE NOVEDAD DEFINE QUE GRUPO DE    *
000150*CAMPOS DE DATO SE USA (VER PARRAFO 20100 DE RBXMAINT)           *
000160*LONGITUD DE REGISTRO (386)                                      *
000170*----------------------------------------------------------------*
000180*HISTORIA:
000190*  2022-04-04 JCV TICKET RB-0013 ALTA DE REGISTRO
000200*----------------------------------------------------------------*
000210 01  REG-RBXNOV.
000220     03 RBN-TIPO                     PIC  X(12).
000230        88 88-RBN-ALTA-CAJA                    VALUE 'ALTA-CAJA'.
000240        88 88-RBN-ALTA-ITEM                    VALUE 'ALTA-ITEM'.
000250        88 88-RBN-MODIFICA-ITEM                VALUE 'MODIFICA-ITEM'.
000260     03 RBN-RANDOM-BOX-ID            PIC  9(09).
000270     03 RBN-ITEM-ID                  PIC  9(09).
000280     03 RBN-DATOS-CAJA.
000290        05 RBN-NAME                  PIC  X(100).
000300        05 RBN-DESCRIPTION           PIC  X(200).
000310        05 RBN-PRICE                 PIC  9(09).
000320        05 RBN-QUANTITY              PIC  9(09).
000330        05 RBN-SALES-START-DATE      PIC  9(08).
000340        05 RBN-SALES-START-TIME      PIC  9(06).
000350        05 RBN-SALES-END-DATE        PIC  9(08).
000360        05 RBN-SALES-END-TIME        PIC  9(06).
000370*    REDEFINE DE LOS DATOS DE CAJA COMO DATOS DE ITEM CUANDO LA
000380*    NOVEDAD ES ALTA-ITEM O MODIFICA-ITEM (AMBOS GRUPOS NUNCA SE
000390*    USAN A LA VEZ EN UNA MISMA NOVEDAD, VER TICKET RB-0013).
000400     03 RBN-DATOS-ITEM REDEFINES RBN-DATOS-CAJA.
000410        05 RBN-ITEM-NAME             PIC  X(100).
000420        05 RBN-ITEM-DESCRIPTION      PIC  X(200).
000430        05 RBN-RARITY                PIC  X(09).
000440           88 88-RBN-COMMON                    VALUE 'COMMON'.
000450           88 88-RBN-RARE                      VALUE 'RARE'.
000460           88 88-RBN-EPIC                      VALUE 'EPIC'.
000470           88 88-RBN-LEGENDARY                 VALUE 'LEGENDARY'.
000480        05 RBN-PROBABILIDAD          PIC  S9(03)V9(02).
000490        05 FILLER                    PIC  X(60).
000500     03 FILLER                       PIC  X(10).
