000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     RNDGEN.
000130 AUTHOR.         J C VIDELA.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1984-02-09.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*RUTINA GENERADORA DE NUMEROS PSEUDOALEATORIOS PARA LA LINEA      *
000200*RANDOM BOX.  NO EXISTE EN ESTE COMPILADOR UNA FUNCION RANDOM     *
000210*PROPIA DEL DIALECTO, POR LO QUE SE IMPLEMENTA UN GENERADOR       *
000220*CONGRUENCIAL LINEAL (LCG) DE LA FORMA                            *
000230*     SEMILLA = (SEMILLA * WS-MULT + WS-INC) MOD WS-MODULO        *
000240*EL LLAMANTE MANTIENE LA SEMILLA DE UNA LLAMADA A LA OTRA (LA     *
000250*PASA POR WRNDGEN-SEMILLA) Y RECIBE EN WRNDGEN-VALOR UN ENTERO    *
000260*SIN SIGNO ENTRE 0 Y WS-MODULO - 1.  LOS LLAMANTES (RBXDRAW PARA  *
000270*EL SORTEO DE PREMIOS, CPNMAINT PARA GENERAR CODIGOS DE CUPON)    *
000280*REDUCEN ESE VALOR AL RANGO QUE NECESITAN CON DIVIDE ... REMAINDER*
000290*(NO SE USA FUNCTION MOD, TAMPOCO DISPONIBLE EN ESTE DIALECTO).   *
000300*-----------------------------------------------------------------*
000310*HISTORIA DE MODIFICACIONES:
000320*  1984-02-09 JV           ALTA DEL PROGRAMA (GENERADOR DE NUMEROS
000330*                          PSEUDOALEATORIOS DE USO GENERAL, UTILIZADO
000340*                          ORIGINALMENTE POR EL MODULO DE MUESTREO
000350*                          ESTADISTICO DE AUDITORIA).
000360*  1986-07-22 JV           SE CAMBIAN LAS CONSTANTES DEL GENERADOR POR
000370*                          OTRAS DE MEJOR PERIODO (VER MANUAL DEL
000380*                          PROVEEDOR DEL COMPILADOR).
000390*  1991-11-05 RDV          SE AGREGA REGENERACION DE SEMILLA DESDE EL
000400*                          RELOJ DEL SISTEMA CUANDO LLEGA EN CERO.
000410*  1998-09-14 JCV TK-Y2K02 REVISION Y2K - SIN CAMPOS DE FECHA AAMMDD
000420*                          EN ESTE PROGRAMA, NO REQUIERE CAMBIOS.
000430*  2022-03-16 JCV RB-0003  SE REUTILIZA PARA LA LINEA RANDOM BOX (SORTEO
000440*                          DE PREMIOS Y GENERACION DE CODIGOS DE CUPON).
000450*  2022-03-30 JCV RB-0011  SE AUMENTA EL MODULO DE 32768 A 2097152
000460*                          PARA REDUCIR LA REPETICION DE CODIGOS
000470*                          DE CUPON EN CORRIDAS LARGAS.
000480*  2023-02-07 MLG RB-0091  SE VALIDA SEMILLA EN CERO AL INICIO.
000490*-----------------------------------------------------------------*
000500
000510 ENVIRONMENT DIVISION.
000520*-------------------------------------------------------------*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 DATA DIVISION.
000580*-------------------------------------------------------------*
000590
000600 WORKING-STORAGE SECTION.
000610*-------------------------------------------------------------*
000620 77  WS-MULT                              PIC 9(07) COMP
000630                                           VALUE 1103515245.
000640 77  WS-INC                               PIC 9(07) COMP
000650                                           VALUE 12345.
000660 77  WS-MODULO                            PIC 9(08) COMP
000670                                           VALUE 2097152.
000680 77  WS-PRODUCTO                          PIC 9(18) COMP.
000690 77  WS-COCIENTE                          PIC 9(18) COMP.
000700
000710 01  WS-PRODUCTO-DISPLAY.
000720     03 WS-PD-VALOR                       PIC 9(18) VALUE 0.
000730*    REDEFINE DEL PRODUCTO INTERMEDIO PARA PODER MOSTRARLO EN
000740*    DOS MITADES POR PANTALLA CUANDO WS-TRACE-ACTIVO = 'S'
000750*    (DIAGNOSTICO DE DESBORDE, VER TICKET RB-0091).
000760     03 WS-PD-VALOR-R REDEFINES WS-PD-VALOR.
000770        05 WS-PD-MITAD-ALTA               PIC 9(09).
000780        05 WS-PD-MITAD-BAJA               PIC 9(09).
000790     03 FILLER                            PIC X(04) VALUE SPACES.
000800
000810 01  WS-SEMILLA-TRABAJO.
000820     03 WS-ST-VALOR                       PIC 9(09) VALUE 0.
000830*    REDEFINE DE LA SEMILLA DE TRABAJO PARA PODER MOSTRARLA EN
000840*    DOS MITADES EN LOS DISPLAY DE DIAGNOSTICO (VER 2000-TRACE).
000850     03 WS-ST-VALOR-R REDEFINES WS-ST-VALOR.
000860        05 WS-ST-MITAD-ALTA               PIC 9(05).
000870        05 WS-ST-MITAD-BAJA               PIC 9(04).
000880     03 FILLER                            PIC X(08) VALUE SPACES.
000890
000900 01  WS-FECHA-SEMBRADO.
000910     03 WS-FS-HHMMSS                      PIC 9(06) VALUE 0.
000920*    REDEFINE DE LA HORA USADA PARA SEMBRAR LA SEMILLA CUANDO
000930*    EL LLAMANTE LA PASA EN CERO (PRIMERA LLAMADA DEL PROCESO).
000940     03 WS-FS-HHMMSS-R REDEFINES WS-FS-HHMMSS.
000950        05 WS-FS-HH                       PIC 9(02).
000960        05 WS-FS-MN                       PIC 9(02).
000970        05 WS-FS-SS                       PIC 9(02).
000980     03 FILLER                            PIC X(10) VALUE SPACES.
000990
001000 01  WS-SWITCHES.
001010     03 WS-TRACE-ACTIVO                   PIC X(01) VALUE 'N'.
001020        88 88-TRACE-SI                             VALUE 'S'.
001030        88 88-TRACE-NO                             VALUE 'N'.
001040     03 FILLER                            PIC X(04) VALUE SPACES.
001050
001060*-------------------------------------------------------------*
001070 LINKAGE SECTION.
001080*-------------------------------------------------------------*
001090*COPY DE COMUNICACION CON ESTA RUTINA
001100
001110 COPY WRNDGEN.
001120
001130*-------------------------------------------------------------*
001140 PROCEDURE DIVISION USING WRNDGEN.
001150*-------------------------------------------------------------*
001160
001170 0000-CUERPO-PRINCIPAL SECTION.
001180*-----------------------------
001190
001200     MOVE WRNDGEN-SEMILLA                TO WS-ST-VALOR.
001210
001220     IF WS-ST-VALOR = 0
001230        PERFORM 1000-SIEMBRO-SEMILLA   THRU FIN-1000
001240     END-IF.
001250
001260     PERFORM 2000-CALCULO-SIGUIENTE    THRU FIN-2000.
001270
001280     MOVE WS-ST-VALOR                    TO WRNDGEN-SEMILLA.
001290     MOVE WS-ST-VALOR                    TO WRNDGEN-VALOR.
001300
001310     GOBACK.
001320
001330 1000-SIEMBRO-SEMILLA.
001340*----------------------
001350
001360     ACCEPT WS-FS-HHMMSS                 FROM TIME.
001370
001380     COMPUTE WS-ST-VALOR =
001390             (WS-FS-HH * 3600) + (WS-FS-MN * 60) + WS-FS-SS + 1.
001400
001410 FIN-1000.
001420     EXIT.
001430
001440 2000-CALCULO-SIGUIENTE.
001450*-----------------------
001460
001470     COMPUTE WS-PRODUCTO = WS-ST-VALOR * WS-MULT + WS-INC.
001480
001490     IF 88-TRACE-SI
001500        MOVE WS-PRODUCTO                 TO WS-PD-VALOR
001510        DISPLAY 'RNDGEN PRODUCTO ALTA/BAJA: ' WS-PD-MITAD-ALTA
001520                ' / ' WS-PD-MITAD-BAJA
001530     END-IF.
001540
001550     DIVIDE WS-PRODUCTO BY WS-MODULO
001560       GIVING WS-COCIENTE
001570       REMAINDER WS-ST-VALOR.
001580
001590 FIN-2000.
001600     EXIT.
