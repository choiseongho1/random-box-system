000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.     CPNISSUE.
000130 AUTHOR.         E PALMEYRO.
000140 INSTALLATION.   EDUSAM - DEPTO DE SISTEMAS.
000150 DATE-WRITTEN.   1993-10-11.
000160 DATE-COMPILED.
000170 SECURITY.       USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.
000180*-----------------------------------------------------------------*
000190*ESTE PROGRAMA EMITE CUPONES DE DESCUENTO A USUARIOS. SE LEE EL   *
000200*ARCHIVO DE NOVEDADES CPNISS Y POR CADA NOVEDAD SE EMITE UN CUPON *
000210*A UN USUARIO, YA SEA INDICANDO EL ID DE CUPON O SU CODIGO.       *
000220*LOS CUPONES DE USUARIO (USERCOUPON.DAT) SE CARGAN COMPLETOS EN   *
000230*TABLA AL INICIO Y SE VUELCAN COMPLETOS AL FINALIZAR EL PROCESO,  *
000240*PUES EL ARCHIVO ES SECUENCIAL Y NO ADMITE REWRITE NI ADD DIRECTO *
000250*(MISMO CRITERIO QUE PURCPOST, TICKET RB-0021).                   *
000260*-----------------------------------------------------------------*
000270*HISTORIA DE MODIFICACIONES:
000280*  1993-10-11 EP           ALTA DEL PROGRAMA (EMISION DE VALES DE
000290*                          DESCUENTO A SOCIOS, POR NUMERO DE SOCIO).
000300*  1997-02-18 EP           SE AGREGA EMISION POR CODIGO DE VALE
000310*                          PRESENTADO POR EL SOCIO EN VENTANILLA.
000320*  1998-09-02 JCV TK-Y2K10 REVISION Y2K - SE AMPLIAN A CCYYMMDD LAS
000330*                          FECHAS DE VIGENCIA DEL MAESTRO DE VALES.
000340*  2022-05-23 EP  RB-0024  SE REESCRIBE PARA LA EMISION DE CUPONES
000350*                          DE LA LINEA RANDOM BOX (SOLO EMISION POR
000360*                          ID EN ESTA ETAPA).
000370*  2022-07-14 EP  RB-0042  SE AGREGA EMISION POR CODIGO DE CUPON.
000380*  2022-11-29 JCV RB-0071  SE VALIDA VIGENCIA EN EMISION POR CODIGO.
000390*-----------------------------------------------------------------*
000400
000410 ENVIRONMENT DIVISION.
000420*-------------------------------------------------------------*
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480*-------------------------------------------------------------*
000490 FILE-CONTROL.
000500
000510     SELECT CPNISS           ASSIGN       TO CPNISS
000520                              ORGANIZATION IS LINE SEQUENTIAL
000530                              FILE STATUS  IS FS-CPNISS.
000540
000550     SELECT USER              ASSIGN       TO USERMAST
000560                              ORGANIZATION IS RELATIVE
000570                              ACCESS MODE  IS RANDOM
000580                              RELATIVE KEY IS WS-US-REL-KEY
000590                              FILE STATUS  IS FS-USER.
000600
000610     SELECT COUPON            ASSIGN       TO COUPON
000620                              ORGANIZATION IS RELATIVE
000630                              ACCESS MODE  IS RANDOM
000640                              RELATIVE KEY IS WS-CP-REL-KEY
000650                              FILE STATUS  IS FS-COUPON.
000660
000670     SELECT USRCPN-OLD       ASSIGN       TO USRCPNOL
000680                              ORGANIZATION IS SEQUENTIAL
000690                              FILE STATUS  IS FS-USRCPN-OLD.
000700
000710     SELECT USRCPN-NEW       ASSIGN       TO USRCPNNW
000720                              ORGANIZATION IS SEQUENTIAL
000730                              FILE STATUS  IS FS-USRCPN-NEW.
000740
000750     SELECT LISTADO           ASSIGN       TO CPILIST
000760                              ORGANIZATION IS LINE SEQUENTIAL
000770                              FILE STATUS  IS FS-LISTADO.
000780
000790 DATA DIVISION.
000800*-------------------------------------------------------------*
000810
000820 FILE SECTION.
000830*-------------------------------------------------------------*
000840
000850 FD  CPNISS
000860     RECORDING MODE IS F
000870     BLOCK 0.
000880 01  REG-CPNISS-FD                        PIC X(045).
000890
000900 FD  USER
000910     RECORDING MODE IS F
000920     BLOCK 0.
000930 01  REG-USER-FD                          PIC X(114).
000940
000950 FD  COUPON
000960     RECORDING MODE IS F
000970     BLOCK 0.
000980 01  REG-COUPON-FD                        PIC X(173).
000990
001000 FD  USRCPN-OLD
001010     RECORDING MODE IS F
001020     BLOCK 0.
001030 01  REG-USRCPN-OLD-FD                    PIC X(040).
001040
001050 FD  USRCPN-NEW
001060     RECORDING MODE IS F
001070     BLOCK 0.
001080 01  REG-USRCPN-NEW-FD                    PIC X(040).
001090
001100 FD  LISTADO
001110     RECORDING MODE IS F
001120     BLOCK 0.
001130 01  REG-LISTADO-FD                       PIC X(132).
001140
001150 WORKING-STORAGE SECTION.
001160*-------------------------------------------------------------*
001170 77  CTE-PROGRAMA                         PIC X(20) VALUE 'CPNISSUE'.
001180
001190 77  FS-CPNISS                            PIC X(02) VALUE ' '.
001200     88 88-FS-CPNISS-OK                              VALUE '00'.
001210     88 88-FS-CPNISS-EOF                             VALUE '10'.
001220
001230 77  FS-USER                              PIC X(02) VALUE ' '.
001240     88 88-FS-US-OK                                  VALUE '00'.
001250
001260 77  FS-COUPON                            PIC X(02) VALUE ' '.
001270     88 88-FS-CP-OK                                  VALUE '00'.
001280     88 88-FS-CP-NOKEY                               VALUE '23'.
001290
001300 77  FS-USRCPN-OLD                        PIC X(02) VALUE ' '.
001310     88 88-FS-UCO-OK                                 VALUE '00'.
001320     88 88-FS-UCO-EOF                                VALUE '10'.
001330
001340 77  FS-USRCPN-NEW                        PIC X(02) VALUE ' '.
001350     88 88-FS-UCN-OK                                 VALUE '00'.
001360
001370 77  FS-LISTADO                           PIC X(02) VALUE ' '.
001380     88 88-FS-LISTADO-OK                             VALUE '00'.
001390
001400 77  WS-PARRAFO                           PIC X(50) VALUE ' '.
001410 77  WS-MJE-ERROR                         PIC X(50) VALUE ' '.
001420 77  WS-NOV-ERROR                         PIC X(01) VALUE 'N'.
001430     88 88-NOV-ERROR-SI                              VALUE 'S'.
001440     88 88-NOV-ERROR-NO                              VALUE 'N'.
001450
001460 77  WS-US-REL-KEY                        PIC 9(09) COMP VALUE 0.
001470 77  WS-CP-REL-KEY                        PIC 9(09) COMP VALUE 0.
001480
001490 77  WS-CANT-LEIDAS                       PIC 9(07) COMP VALUE 0.
001500 77  WS-CANT-EMITIDOS                     PIC 9(07) COMP VALUE 0.
001510 77  WS-CANT-ERRONEOS                     PIC 9(07) COMP VALUE 0.
001520
001530 01  WS-FECHA-HOY.
001540     03 WS-FH-CCYYMMDD                   PIC 9(08) VALUE 0.
001550*    REDEFINE DE LA FECHA DE CORRIDA, USADA PARA VALIDAR VIGENCIA
001560*    DEL CUPON EN LA EMISION POR CODIGO (VER 20250).
001570     03 WS-FH-CCYYMMDD-R REDEFINES WS-FH-CCYYMMDD.
001580        05 WS-FH-CCYY                   PIC 9(04).
001590        05 WS-FH-MM                     PIC 9(02).
001600        05 WS-FH-DD                     PIC 9(02).
001610     03 FILLER                          PIC X(10) VALUE SPACES.
001620
001630*    TABLA DE CUPONES EMITIDOS A USUARIOS EN MEMORIA - SE CARGA AL
001640*    INICIO DESDE USRCPN-OLD Y SE VUELCA COMPLETA A USRCPN-NEW AL
001650*    FINALIZAR (VER 30050), PUES EL ARCHIVO ES SECUENCIAL (MISMO
001660*    CRITERIO DE PURCPOST, TICKET RB-0021).
001670 01  WT-USRCPN.
001680     03 WS-USRCPN-MAX-OCCURS             PIC 9(05) COMP VALUE 2000.
001690     03 WT-UC OCCURS 2000 TIMES
001700               INDEXED BY IDX-UC.
001710        05 WT-UC-ID                     PIC 9(09).
001720        05 WT-UC-USER-ID                PIC 9(09).
001730        05 WT-UC-COUPON-ID              PIC 9(09).
001740        05 WT-UC-USED                   PIC X(01).
001750           88 88-WT-UC-USED-SI                    VALUE 'Y'.
001760           88 88-WT-UC-USED-NO                    VALUE 'N'.
001770        05 WT-UC-USED-DATE              PIC 9(08).
001780     03 FILLER                          PIC X(01).
001790 77  WS-USRCPN-COUNT                     PIC 9(05) COMP VALUE 0.
001800 77  WS-SUB-UCPN                         PIC 9(05) COMP VALUE 0.
001810 77  WS-UCPN-ULTIMO-ID                   PIC 9(09) COMP VALUE 0.
001820 77  WS-UCPN-DUPLICADO                   PIC X(01) VALUE 'N'.
001830     88 88-UCPN-DUPLICADO-SI                       VALUE 'S'.
001840     88 88-UCPN-DUPLICADO-NO                       VALUE 'N'.
001850
001860*    TABLA DE CODIGOS DE CUPON EN MEMORIA, PARA RESOLVER CP-CODE A
001870*    CP-ID EN LA EMISION POR CODIGO - SE CARGA AL INICIO POR
001880*    RECORRIDO ASCENDENTE DEL MAESTRO (MISMO CRITERIO DE CPNMAINT,
001890*    PARRAFO 10150, TICKET RB-0019).
001900 01  WT-CODIGOS.
001910     03 WS-CPN-MAX-OCCURS                PIC 9(05) COMP VALUE 2000.
001920     03 WT-CPN OCCURS 2000 TIMES
001930               INDEXED BY IDX-CPN.
001940        05 WT-CPN-ID                    PIC 9(09).
001950        05 WT-CPN-CODE                  PIC X(08).
001960     03 FILLER                          PIC X(01).
001970 77  WS-CPN-COUNT                       PIC 9(05) COMP VALUE 0.
001980 77  WS-SUB-CPN                         PIC 9(05) COMP VALUE 0.
001990 77  WS-CPN-ENCONTRADO                  PIC X(01) VALUE 'N'.
002000     88 88-CPN-ENCONTRADO-SI                       VALUE 'S'.
002010     88 88-CPN-ENCONTRADO-NO                       VALUE 'N'.
002020
002030*    CLAVE DE USUARIO DE LA NOVEDAD EN CURSO, PARTIDA PARA EL
002040*    RENGLON DEL LISTADO OPERATIVO (VER 21100).
002050 01  WS-CLAVE-NOVEDAD.
002060     03 WS-CN-USER-ID                    PIC 9(09) VALUE 0.
002070     03 WS-CN-USER-ID-R REDEFINES WS-CN-USER-ID.
002080        05 WS-CN-MILES                  PIC 9(06).
002090        05 WS-CN-UNI                    PIC 9(03).
002100     03 FILLER                          PIC X(05) VALUE SPACES.
002110
002120*    DEFINICION DE REGISTRO DE NOVEDADES DE EMISION
002130 COPY WCPNISS.
002140
002150*    DEFINICION DE REGISTRO DE USUARIO
002160 COPY WUSER.
002170
002180*    DEFINICION DE REGISTRO DE CUPONES
002190 COPY WCOUPON.
002200
002210*    DEFINICION DE REGISTRO DE CUPON EMITIDO A USUARIO
002220 COPY WUSRCPN.
002230
002240*    DEFINICION DE LINEA DE IMPRESION DEL LISTADO OPERATIVO
002250 COPY WLINEA.
002260
002270*    DEFINICION DE COPY WORKING DE LA RUTINA CANCELA
002280 COPY WCANCELA.
002290
002300 PROCEDURE DIVISION.
002310*-------------------------------------------------------------*
002320
002330 00000-CUERPO-PRINCIPAL.
002340*-----------------------
002350
002360     PERFORM 10000-INICIO           THRU FIN-10000.
002370
002380     PERFORM 20000-PROCESO          THRU FIN-20000
002390       UNTIL 88-FS-CPNISS-EOF.
002400
002410     PERFORM 30000-FINALIZO         THRU FIN-30000.
002420
002430     STOP RUN.
002440
002450 10000-INICIO.
002460*-------------
002470
002480     INITIALIZE WCANCELA.
002490     MOVE CTE-PROGRAMA                   TO WCANCELA-PROGRAMA.
002500
002510     ACCEPT WS-FH-CCYYMMDD               FROM DATE YYYYMMDD.
002520
002530     PERFORM 10100-ABRO-ARCHIVOS.
002540
002550     PERFORM 10150-CARGO-TABLA-CUPONES.
002560
002570     PERFORM 10160-CARGO-TABLA-USRCPN.
002580
002590     PERFORM 10200-1RA-LECTURA-CPNISS.
002600
002610 FIN-10000.
002620     EXIT.
002630
002640 10100-ABRO-ARCHIVOS.
002650*--------------------
002660
002670     MOVE '10100-ABRO-ARCHIVOS'          TO WS-PARRAFO.
002680
002690     OPEN INPUT    CPNISS.
002700     IF NOT 88-FS-CPNISS-OK
002710        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002720        MOVE 'CPNISS  '                  TO WCANCELA-RECURSO
002730        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002740        MOVE FS-CPNISS                   TO WCANCELA-CODRET
002750        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002760        PERFORM 99999-CANCELO
002770     END-IF.
002780
002790     OPEN INPUT    USER.
002800     IF NOT 88-FS-US-OK
002810        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002820        MOVE 'USERMAST'                  TO WCANCELA-RECURSO
002830        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002840        MOVE FS-USER                     TO WCANCELA-CODRET
002850        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002860        PERFORM 99999-CANCELO
002870     END-IF.
002880
002890     OPEN INPUT    COUPON.
002900     IF NOT 88-FS-CP-OK
002910        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
002920        MOVE 'COUPON  '                  TO WCANCELA-RECURSO
002930        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
002940        MOVE FS-COUPON                   TO WCANCELA-CODRET
002950        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
002960        PERFORM 99999-CANCELO
002970     END-IF.
002980
002990     OPEN INPUT    USRCPN-OLD.
003000     IF NOT 88-FS-UCO-OK
003010        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003020        MOVE 'USRCPNOL'                  TO WCANCELA-RECURSO
003030        MOVE 'OPEN INPUT'                TO WCANCELA-OPERACION
003040        MOVE FS-USRCPN-OLD               TO WCANCELA-CODRET
003050        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003060        PERFORM 99999-CANCELO
003070     END-IF.
003080
003090     OPEN OUTPUT   USRCPN-NEW.
003100     IF NOT 88-FS-UCN-OK
003110        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003120        MOVE 'USRCPNNW'                  TO WCANCELA-RECURSO
003130        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003140        MOVE FS-USRCPN-NEW               TO WCANCELA-CODRET
003150        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003160        PERFORM 99999-CANCELO
003170     END-IF.
003180
003190     OPEN OUTPUT   LISTADO.
003200     IF NOT 88-FS-LISTADO-OK
003210        MOVE WS-PARRAFO                  TO WCANCELA-PARRAFO
003220        MOVE 'CPILIST '                  TO WCANCELA-RECURSO
003230        MOVE 'OPEN OUTPUT'               TO WCANCELA-OPERACION
003240        MOVE FS-LISTADO                  TO WCANCELA-CODRET
003250        MOVE 'ERROR EN OPEN'             TO WCANCELA-MENSAJE
003260        PERFORM 99999-CANCELO
003270     END-IF.
003280
003290 FIN-10100.
003300     EXIT.
003310
003320 10150-CARGO-TABLA-CUPONES.
003330*-----------------------------
003340
003350     MOVE '10150-CARGO-TABLA-CUPONES'    TO WS-PARRAFO.
003360     MOVE 0                              TO WS-CPN-COUNT.
003370
003380     MOVE 1                              TO WS-CP-REL-KEY.
003390
003400     PERFORM 10155-LEO-SIGUIENTE-CUPON
003410       UNTIL 88-FS-CP-NOKEY.
003420
003430 FIN-10150.
003440     EXIT.
003450
003460 10155-LEO-SIGUIENTE-CUPON.
003470*-----------------------------
003480
003490     READ COUPON INTO REG-COUPON.
003500
003510     IF 88-FS-CP-OK
003520        ADD 1                            TO WS-CPN-COUNT
003530        IF WS-CPN-COUNT > WS-CPN-MAX-OCCURS
003540           MOVE '10155-LEO-SIGUIENTE-CUPON' TO WCANCELA-PARRAFO
003550           MOVE 'WT-CPN  '                TO WCANCELA-RECURSO
003560           MOVE 'TABLE LOAD'              TO WCANCELA-OPERACION
003570           MOVE '99'                      TO WCANCELA-CODRET
003580           MOVE 'TABLA DE CODIGOS LLENA'  TO WCANCELA-MENSAJE
003590           PERFORM 99999-CANCELO
003600        END-IF
003610        MOVE CP-ID                        TO WT-CPN-ID (WS-CPN-COUNT)
003620        MOVE CP-CODE                      TO WT-CPN-CODE (WS-CPN-COUNT)
003630        ADD 1                             TO WS-CP-REL-KEY
003640     END-IF.
003650
003660 FIN-10155.
003670     EXIT.
003680
003690 10160-CARGO-TABLA-USRCPN.
003700*----------------------------
003710
003720     MOVE '10160-CARGO-TABLA-USRCPN'     TO WS-PARRAFO.
003730     MOVE 0                              TO WS-USRCPN-COUNT.
003740     MOVE 0                              TO WS-UCPN-ULTIMO-ID.
003750
003760     PERFORM 11100-READ-USRCPN-OLD.
003770
003780     PERFORM 10165-CARGO-UN-USRCPN
003790       UNTIL 88-FS-UCO-EOF.
003800
003810 FIN-10160.
003820     EXIT.
003830
003840 10165-CARGO-UN-USRCPN.
003850*--------------------------
003860
003870     ADD 1                               TO WS-USRCPN-COUNT.
003880
003890     IF WS-USRCPN-COUNT > WS-USRCPN-MAX-OCCURS
003900        MOVE '10165-CARGO-UN-USRCPN'     TO WCANCELA-PARRAFO
003910        MOVE 'WT-UC   '                  TO WCANCELA-RECURSO
003920        MOVE 'TABLE LOAD'                TO WCANCELA-OPERACION
003930        MOVE '99'                        TO WCANCELA-CODRET
003940        MOVE 'TABLA DE CUPONES LLENA'    TO WCANCELA-MENSAJE
003950        PERFORM 99999-CANCELO
003960     END-IF.
003970
003980     MOVE UC-ID           TO WT-UC-ID (WS-USRCPN-COUNT).
003990     MOVE UC-USER-ID      TO WT-UC-USER-ID (WS-USRCPN-COUNT).
004000     MOVE UC-COUPON-ID    TO WT-UC-COUPON-ID (WS-USRCPN-COUNT).
004010     MOVE UC-USED         TO WT-UC-USED (WS-USRCPN-COUNT).
004020     MOVE UC-USED-DATE    TO WT-UC-USED-DATE (WS-USRCPN-COUNT).
004030
004040     IF UC-ID > WS-UCPN-ULTIMO-ID
004050        MOVE UC-ID                       TO WS-UCPN-ULTIMO-ID
004060     END-IF.
004070
004080     PERFORM 11100-READ-USRCPN-OLD.
004090
004100 FIN-10165.
004110     EXIT.
004120
004130 11100-READ-USRCPN-OLD.
004140*-----------------------
004150
004160     MOVE '11100-READ-USRCPN-OLD'       TO WS-PARRAFO.
004170
004180     INITIALIZE REG-USRCPN.
004190
004200     READ USRCPN-OLD   INTO REG-USRCPN.
004210
004220     EVALUATE TRUE
004230         WHEN 88-FS-UCO-OK
004240              CONTINUE
004250
004260         WHEN 88-FS-UCO-EOF
004270              CONTINUE
004280
004290         WHEN OTHER
004300              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
004310              MOVE 'USRCPNOL'            TO WCANCELA-RECURSO
004320              MOVE 'READ'                TO WCANCELA-OPERACION
004330              MOVE FS-USRCPN-OLD         TO WCANCELA-CODRET
004340              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
004350              PERFORM 99999-CANCELO
004360     END-EVALUATE.
004370
004380 FIN-11100.
004390     EXIT.
004400
004410 10200-1RA-LECTURA-CPNISS.
004420*----------------------------
004430
004440     PERFORM 11000-READ-CPNISS.
004450
004460 FIN-10200.
004470     EXIT.
004480
004490 11000-READ-CPNISS.
004500*----------------------
004510
004520     MOVE '11000-READ-CPNISS'           TO WS-PARRAFO.
004530
004540     INITIALIZE REG-CPNISS.
004550
004560     READ CPNISS   INTO REG-CPNISS.
004570
004580     EVALUATE TRUE
004590         WHEN 88-FS-CPNISS-OK
004600              ADD 1                      TO WS-CANT-LEIDAS
004610
004620         WHEN 88-FS-CPNISS-EOF
004630              CONTINUE
004640
004650         WHEN OTHER
004660              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
004670              MOVE 'CPNISS  '            TO WCANCELA-RECURSO
004680              MOVE 'READ'                TO WCANCELA-OPERACION
004690              MOVE FS-CPNISS             TO WCANCELA-CODRET
004700              MOVE 'ERROR EN READ'       TO WCANCELA-MENSAJE
004710              PERFORM 99999-CANCELO
004720     END-EVALUATE.
004730
004740 FIN-11000.
004750     EXIT.
004760
004770 20000-PROCESO.
004780*--------------
004790
004800     SET 88-NOV-ERROR-NO                TO TRUE.
004810     MOVE SPACES                        TO WS-MJE-ERROR.
004820     MOVE CI-USER-ID                    TO WS-CN-USER-ID.
004830
004840     EVALUATE TRUE
004850         WHEN 88-CI-POR-ID
004860              PERFORM 20300-EMITO-POR-ID
004870
004880         WHEN 88-CI-POR-CODIGO
004890              PERFORM 20400-EMITO-POR-CODIGO
004900
004910         WHEN OTHER
004920              SET 88-NOV-ERROR-SI       TO TRUE
004930              MOVE 'TIPO DE NOVEDAD INVALIDO' TO WS-MJE-ERROR
004940     END-EVALUATE.
004950
004960     IF 88-NOV-ERROR-SI
004970        ADD 1                           TO WS-CANT-ERRONEOS
004980     END-IF.
004990
005000     PERFORM 21100-IMPRIMO-DETALLE.
005010
005020     PERFORM 11000-READ-CPNISS.
005030
005040 FIN-20000.
005050     EXIT.
005060
005070 20300-EMITO-POR-ID.
005080*-----------------------
005090
005100     MOVE CI-USER-ID                     TO WS-US-REL-KEY.
005110
005120     READ USER INTO REG-USER.
005130
005140     IF NOT 88-FS-US-OK
005150        SET 88-NOV-ERROR-SI             TO TRUE
005160        MOVE 'USUARIO INEXISTENTE'      TO WS-MJE-ERROR
005170     ELSE
005180        MOVE CI-COUPON-ID                TO WS-CP-REL-KEY
005190        READ COUPON INTO REG-COUPON
005200        IF NOT 88-FS-CP-OK
005210           SET 88-NOV-ERROR-SI          TO TRUE
005220           MOVE 'CUPON INEXISTENTE'     TO WS-MJE-ERROR
005230        ELSE
005240           PERFORM 20310-BUSCO-DUPLICADO
005250           IF 88-UCPN-DUPLICADO-SI
005260              SET 88-NOV-ERROR-SI       TO TRUE
005270              MOVE 'CUPON YA EMITIDO AL USUARIO' TO WS-MJE-ERROR
005280           ELSE
005290              PERFORM 20320-AGREGO-USRCPN
005300              MOVE 'EMISION POR ID EFECTUADA' TO WS-MJE-ERROR
005310           END-IF
005320        END-IF
005330     END-IF.
005340
005350 FIN-20300.
005360     EXIT.
005370
005380 20400-EMITO-POR-CODIGO.
005390*---------------------------
005400
005410     MOVE CI-USER-ID                     TO WS-US-REL-KEY.
005420
005430     READ USER INTO REG-USER.
005440
005450     IF NOT 88-FS-US-OK
005460        SET 88-NOV-ERROR-SI             TO TRUE
005470        MOVE 'USUARIO INEXISTENTE'      TO WS-MJE-ERROR
005480     ELSE
005490        PERFORM 20410-BUSCO-CODIGO
005500        IF 88-CPN-ENCONTRADO-NO
005510           SET 88-NOV-ERROR-SI          TO TRUE
005520           MOVE 'CODIGO DE CUPON INEXISTENTE' TO WS-MJE-ERROR
005530        ELSE
005540           MOVE WT-CPN-ID (WS-SUB-CPN)   TO WS-CP-REL-KEY
005550           READ COUPON INTO REG-COUPON
005560           IF NOT 88-FS-CP-OK
005570              SET 88-NOV-ERROR-SI       TO TRUE
005580              MOVE 'CUPON INEXISTENTE'  TO WS-MJE-ERROR
005590           ELSE
005600              PERFORM 20250-VALIDO-VIGENCIA
005610              IF 88-NOV-ERROR-NO
005620                 PERFORM 20310-BUSCO-DUPLICADO
005630                 IF 88-UCPN-DUPLICADO-SI
005640                    SET 88-NOV-ERROR-SI TO TRUE
005650                    MOVE 'CUPON YA EMITIDO AL USUARIO' TO WS-MJE-ERROR
005660                 ELSE
005670                    PERFORM 20320-AGREGO-USRCPN
005680                    MOVE 'EMISION POR CODIGO EFECTUADA' TO WS-MJE-ERROR
005690                 END-IF
005700              END-IF
005710           END-IF
005720        END-IF
005730     END-IF.
005740
005750 FIN-20400.
005760     EXIT.
005770
005780 20250-VALIDO-VIGENCIA.
005790*--------------------------
005800
005810     IF WS-FH-CCYYMMDD > CP-START-DATE
005820     AND WS-FH-CCYYMMDD < CP-END-DATE
005830        CONTINUE
005840     ELSE
005850        SET 88-NOV-ERROR-SI             TO TRUE
005860        MOVE 'CUPON FUERA DE VIGENCIA'  TO WS-MJE-ERROR
005870     END-IF.
005880
005890 FIN-20250.
005900     EXIT.
005910
005920 20310-BUSCO-DUPLICADO.
005930*--------------------------
005940
005950     SET 88-UCPN-DUPLICADO-NO           TO TRUE.
005960
005970     PERFORM 20315-COMPARO-UN-USRCPN
005980       VARYING WS-SUB-UCPN FROM 1 BY 1
005990         UNTIL WS-SUB-UCPN > WS-USRCPN-COUNT.
006000
006010 FIN-20310.
006020     EXIT.
006030
006040 20315-COMPARO-UN-USRCPN.
006050*----------------------------
006060
006070     IF WT-UC-USER-ID (WS-SUB-UCPN) = CI-USER-ID
006080     AND WT-UC-COUPON-ID (WS-SUB-UCPN) = CP-ID
006090        SET 88-UCPN-DUPLICADO-SI        TO TRUE
006100     END-IF.
006110
006120 FIN-20315.
006130     EXIT.
006140
006150 20410-BUSCO-CODIGO.
006160*-----------------------
006170
006180     SET 88-CPN-ENCONTRADO-NO           TO TRUE.
006190
006200     PERFORM 20415-COMPARO-UN-CODIGO
006210       VARYING WS-SUB-CPN FROM 1 BY 1
006220         UNTIL WS-SUB-CPN > WS-CPN-COUNT.
006230
006240 FIN-20410.
006250     EXIT.
006260
006270 20415-COMPARO-UN-CODIGO.
006280*----------------------------
006290
006300     IF WT-CPN-CODE (WS-SUB-CPN) = CI-COUPON-CODE
006310        SET 88-CPN-ENCONTRADO-SI        TO TRUE
006320     END-IF.
006330
006340 FIN-20415.
006350     EXIT.
006360
006370 20320-AGREGO-USRCPN.
006380*------------------------
006390
006400     ADD 1                               TO WS-UCPN-ULTIMO-ID.
006410     ADD 1                               TO WS-USRCPN-COUNT.
006420
006430     IF WS-USRCPN-COUNT > WS-USRCPN-MAX-OCCURS
006440        MOVE '20320-AGREGO-USRCPN'      TO WCANCELA-PARRAFO
006450        MOVE 'WT-UC   '                 TO WCANCELA-RECURSO
006460        MOVE 'TABLE LOAD'               TO WCANCELA-OPERACION
006470        MOVE '99'                       TO WCANCELA-CODRET
006480        MOVE 'TABLA DE CUPONES LLENA'   TO WCANCELA-MENSAJE
006490        PERFORM 99999-CANCELO
006500     END-IF.
006510
006520     MOVE WS-UCPN-ULTIMO-ID      TO WT-UC-ID (WS-USRCPN-COUNT).
006530     MOVE CI-USER-ID             TO WT-UC-USER-ID (WS-USRCPN-COUNT).
006540     MOVE CP-ID                  TO WT-UC-COUPON-ID (WS-USRCPN-COUNT).
006550     MOVE 'N'                    TO WT-UC-USED (WS-USRCPN-COUNT).
006560     MOVE 0                      TO WT-UC-USED-DATE (WS-USRCPN-COUNT).
006570
006580     ADD 1                               TO WS-CANT-EMITIDOS.
006590
006600 FIN-20320.
006610     EXIT.
006620
006630 21100-IMPRIMO-DETALLE.
006640*-------------------------
006650
006660     MOVE SPACES                        TO WLINEA.
006670     MOVE CI-TIPO                       TO P1.
006680     MOVE WS-CN-MILES                   TO P12(1:6).
006690     MOVE WS-CN-UNI                     TO P12(7:3).
006700     MOVE WS-MJE-ERROR                  TO P41.
006710
006720     WRITE REG-LISTADO-FD               FROM WLINEA.
006730
006740     IF NOT 88-FS-LISTADO-OK
006750        MOVE '21100-IMPRIMO-DETALLE'    TO WCANCELA-PARRAFO
006760        MOVE 'CPILIST '                 TO WCANCELA-RECURSO
006770        MOVE 'WRITE'                    TO WCANCELA-OPERACION
006780        MOVE FS-LISTADO                 TO WCANCELA-CODRET
006790        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
006800        PERFORM 99999-CANCELO
006810     END-IF.
006820
006830 FIN-21100.
006840     EXIT.
006850
006860 30000-FINALIZO.
006870*----------------
006880
006890     PERFORM 30050-GRABO-USRCPN.
006900
006910     PERFORM 30100-TOTALES-CONTROL.
006920
006930     PERFORM 31000-CIERRO-ARCHIVOS.
006940
006950 FIN-30000.
006960     EXIT.
006970
006980 30050-GRABO-USRCPN.
006990*----------------------
007000
007010     PERFORM 30055-GRABO-UN-USRCPN
007020       VARYING WS-SUB-UCPN FROM 1 BY 1
007030         UNTIL WS-SUB-UCPN > WS-USRCPN-COUNT.
007040
007050 FIN-30050.
007060     EXIT.
007070
007080 30055-GRABO-UN-USRCPN.
007090*-------------------------
007100
007110     INITIALIZE REG-USRCPN.
007120     MOVE WT-UC-ID (WS-SUB-UCPN)         TO UC-ID.
007130     MOVE WT-UC-USER-ID (WS-SUB-UCPN)    TO UC-USER-ID.
007140     MOVE WT-UC-COUPON-ID (WS-SUB-UCPN)  TO UC-COUPON-ID.
007150     MOVE WT-UC-USED (WS-SUB-UCPN)       TO UC-USED.
007160     MOVE WT-UC-USED-DATE (WS-SUB-UCPN)  TO UC-USED-DATE.
007170
007180     WRITE REG-USRCPN-NEW-FD             FROM REG-USRCPN.
007190
007200     IF NOT 88-FS-UCN-OK
007210        MOVE '30055-GRABO-UN-USRCPN'    TO WCANCELA-PARRAFO
007220        MOVE 'USRCPNNW'                 TO WCANCELA-RECURSO
007230        MOVE 'WRITE'                    TO WCANCELA-OPERACION
007240        MOVE FS-USRCPN-NEW              TO WCANCELA-CODRET
007250        MOVE 'ERROR EN WRITE'           TO WCANCELA-MENSAJE
007260        PERFORM 99999-CANCELO
007270     END-IF.
007280
007290 FIN-30055.
007300     EXIT.
007310
007320 30100-TOTALES-CONTROL.
007330*-------------------------
007340
007350     DISPLAY ' '.
007360     DISPLAY '****************************************************'.
007370     DISPLAY '***      CPNISSUE - TOTALES DE CONTROL           ***'.
007380     DISPLAY '****************************************************'.
007390     DISPLAY '* NOVEDADES LEIDAS      : ' WS-CANT-LEIDAS.
007400     DISPLAY '* CUPONES EMITIDOS      : ' WS-CANT-EMITIDOS.
007410     DISPLAY '* NOVEDADES ERRONEAS    : ' WS-CANT-ERRONEOS.
007420     DISPLAY '****************************************************'.
007430
007440 FIN-30100.
007450     EXIT.
007460
007470 31000-CIERRO-ARCHIVOS.
007480*-------------------------
007490
007500     CLOSE CPNISS USER COUPON USRCPN-OLD USRCPN-NEW LISTADO.
007510
007520 FIN-31000.
007530     EXIT.
007540
007550 99999-CANCELO.
007560*---------------
007570
007580     CALL 'CANCELA'    USING WCANCELA.
007590
007600     CLOSE CPNISS USER COUPON USRCPN-OLD USRCPN-NEW LISTADO.
007610
007620     STOP RUN.
007630
007640 FIN-99999.
007650     EXIT.
