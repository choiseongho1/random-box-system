000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE NOVEDADES DE EMISION DE CUPONES A USUARIOS  *
000120*ARCHIVO CPNISS.DAT - SECUENCIAL, UNA NOVEDAD POR LINEA          *
000130*UNA SOLA NOVEDAD PUEDE SER EMISION POR ID DE CUPON O EMISION    *
000140*POR CODIGO DE CUPON; EL TIPO DE NOVEDAD DEFINE QUE GRUPO DE     *
000150*CAMPOS DE DATO SE USA (VER PARRAFO 20200 DE CPNISSUE)           *
000160*LONGITUD DE REGISTRO (045)                                      *
000170*----------------------------------------------------------------*
000180*HISTORIA:
000190*  2022-05-23 EP  TICKET RB-0024 ALTA DE REGISTRO
000200*----------------------------------------------------------------*
000210 01  REG-CPNISS.
000220     03 CI-TIPO                     PIC  X(14).
000230        88 88-CI-POR-ID                       VALUE 'EMITO-POR-ID'.
000240        88 88-CI-POR-CODIGO                   VALUE 'EMITO-POR-CODIGO'.
000250     03 CI-USER-ID                  PIC  9(09).
000260     03 CI-DATOS-POR-ID.
000270        05 CI-COUPON-ID             PIC  9(09).
000280        05 FILLER                   PIC  X(08).
000290*    REDEFINE DE LOS DATOS DE EMISION POR ID COMO DATOS DE EMISION
000300*    POR CODIGO (AMBOS GRUPOS NUNCA SE USAN A LA VEZ EN UNA MISMA
000310*    NOVEDAD, MISMO CRITERIO QUE WRBXNOV, TICKET RB-0013).
000320     03 CI-DATOS-POR-CODIGO REDEFINES CI-DATOS-POR-ID.
000330        05 CI-COUPON-CODE           PIC  X(08).
000340        05 FILLER                   PIC  X(09).
000350     03 FILLER                      PIC  X(05).
