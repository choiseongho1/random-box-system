000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE TRANSACCIONES DE RESERVA DE ENTRADAS         *
000120*ARCHIVO TKTTXN.DAT - SECUENCIAL, UNA TRANSACCION POR LINEA       *
000130*UNA SOLA TRANSACCION PUEDE SER RESERVA O CANCELACION DE RESERVA; *
000140*EL TIPO DE TRANSACCION DEFINE QUE GRUPO DE CAMPOS DE DATO SE USA *
000150*(VER PARRAFO 20200 DE TKTRES), MISMO CRITERIO QUE WRBXNOV        *
000160*LONGITUD DE REGISTRO (045)                                      *
000170*----------------------------------------------------------------*
000180*HISTORIA:
000190*  2022-06-09 EP  TICKET RB-0028 ALTA DE REGISTRO
000200*----------------------------------------------------------------*
000210 01  REG-TKTTXN.
000220     03 TT-TIPO                     PIC  X(14).
000230        88 88-TT-RESERVO                      VALUE 'RESERVO'.
000240        88 88-TT-CANCELO                      VALUE 'CANCELO'.
000250     03 TT-USER-ID                  PIC  9(09).
000260     03 TT-DATOS-RESERVA.
000270        05 TT-TICKET-ID             PIC  9(09).
000280        05 FILLER                   PIC  X(08).
000290*    REDEFINE DE LOS DATOS DE RESERVA COMO DATOS DE CANCELACION
000300*    (AMBOS GRUPOS NUNCA SE USAN A LA VEZ EN UNA MISMA TRANSACCION,
000310*    MISMO CRITERIO QUE WRBXNOV, TICKET RB-0013).
000320     03 TT-DATOS-CANCELA REDEFINES TT-DATOS-RESERVA.
000330        05 TT-RESERVATION-ID        PIC  9(09).
000340        05 FILLER                   PIC  X(08).
000350     03 FILLER                      PIC  X(05).
