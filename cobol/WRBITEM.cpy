000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE ITEMS-PREMIO DE UNA CAJA SORPRESA           *
000120*ARCHIVO RBITEM.DAT - SECUENCIAL, AGRUPADO POR RBI-RANDOM-BOX-ID *
000130*EL ORDEN DE GRABACION DENTRO DE CADA CAJA ES EL ORDEN DE SORTEO *
000140*LONGITUD DE REGISTRO (336)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-03-21 JCV TICKET RB-0007 ALTA DE REGISTRO
000180*  2022-09-09 MLG TICKET RB-0061 AGREGADA RAREZA DEL ITEM
000190*----------------------------------------------------------------*
000200 01  REG-RBITEM.
000210     03 RBI-CLAVE.
000220        05 RBI-ID                    PIC  9(09).
000230     03 RBI-RANDOM-BOX-ID            PIC  9(09).
000240     03 RBI-NAME                     PIC  X(100).
000250     03 RBI-DESCRIPTION              PIC  X(200).
000260     03 RBI-RARITY                   PIC  X(09).
000270        88 88-RBI-COMMON                        VALUE 'COMMON'.
000280        88 88-RBI-RARE                          VALUE 'RARE'.
000290        88 88-RBI-EPIC                          VALUE 'EPIC'.
000300        88 88-RBI-LEGENDARY                     VALUE 'LEGENDARY'.
000310*    PROBABILIDAD DE SORTEO, 2 DECIMALES, SE ACUMULA EN COMP-3
000320*    EN LA RUTINA DE CARGA DE TABLA (VER RBXMAINT Y RBXDRAW).
000330     03 RBI-PROBABILIDAD.
000340        05 RBI-PROBABILITY           PIC S9(03)V9(02).
000350*    REDEFINE NUMERICO EMPAQUETADO DE LA PROBABILIDAD, USADO
000360*    POR 20410-SUMO-PROBABILIDADES PARA SUMAR SIN ARRASTRE
000370*    BINARIO/FLOTANTE (REGLA DE SUMA EXACTA EN DECIMAL).
000380        05 RBI-PROBABILITY-R3 REDEFINES RBI-PROBABILITY
000390                                      PIC S9(03)V9(02) COMP-3.
000400     03 FILLER                       PIC  X(04) VALUE SPACES.
