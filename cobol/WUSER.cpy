000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE USUARIO (SOLO CAMPOS NECESARIOS PARA LA     *
000120*VALIDACION DE CLAVES FORANEAS EN LOS PROCESOS BATCH)            *
000130*ARCHIVO USER.DAT - RELATIVO POR US-ID, LECTURA SOLAMENTE        *
000140*LONGITUD DE REGISTRO (114)                                      *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-02-02 JCV TICKET RB-0002 ALTA DE REGISTRO
000180*----------------------------------------------------------------*
000190 01  REG-USER.
000200     03 US-CLAVE.
000210        05 US-ID                     PIC  9(09).
000220     03 US-EMAIL                     PIC  X(50).
000230     03 US-NICKNAME                  PIC  X(50).
000240     03 FILLER                       PIC  X(05) VALUE SPACES.
