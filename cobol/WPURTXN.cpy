000100*----------------------------------------------------------------*
000110*COPY DE TRANSACCION DE COMPRA DE CAJA SORPRESA                  *
000120*ARCHIVO PURCHASE.DAT (ENTRADA) - SECUENCIAL, LEIDO POR PURCPOST *
000130*UC-ID EN CERO SIGNIFICA QUE NO SE APLICA CUPON A LA COMPRA      *
000140*LONGITUD DE REGISTRO (041)                                       *
000150*----------------------------------------------------------------*
000160*HISTORIA:
000170*  2022-04-02 JCV TICKET RB-0012 ALTA DE REGISTRO
000180*  2022-05-16 JCV TICKET RB-0021 AGREGADO CUPON OPCIONAL
000190*----------------------------------------------------------------*
000200 01  REG-PURTXN.
000210     03 PT-USER-ID                    PIC  9(09).
000220     03 PT-RANDOM-BOX-ID              PIC  9(09).
000230     03 PT-QUANTITY                   PIC  9(05).
000240     03 PT-USER-COUPON-ID             PIC  9(09).
000250     03 FILLER                        PIC  X(09) VALUE SPACES.
