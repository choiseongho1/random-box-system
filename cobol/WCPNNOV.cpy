000100*----------------------------------------------------------------*
000110*COPY DE REGISTRO DE NOVEDADES DE CUPONES DE DESCUENTO           *
000120*ARCHIVO CPNNOV.DAT - SECUENCIAL, UNA NOVEDAD POR LINEA          *
000130*UNA SOLA NOVEDAD PUEDE SER ALTA O MODIFICACION DE CUPON; EL     *
000140*CODIGO DE CUPON NO VIENE EN LA NOVEDAD, LO GENERA CPNMAINT      *
000150*(VER PARRAFO 20350-GENERO-CODIGO)                               *
000160*LONGITUD DE REGISTRO (185)                                      *
000170*----------------------------------------------------------------*
000180*HISTORIA:
000190*  2022-05-11 JCV TICKET RB-0019 ALTA DE REGISTRO
000200*----------------------------------------------------------------*
000210 01  REG-CPNNOV.
000220     03 CN-TIPO                     PIC  X(14).
000230        88 88-CN-ALTA-CUPON                   VALUE 'ALTA-CUPON'.
000240        88 88-CN-MODIFICA-CUPON               VALUE 'MODIFICA-CUPON'.
000250     03 CN-COUPON-ID                PIC  9(09).
000260     03 CN-NAME                     PIC  X(100).
000270     03 CN-DISCOUNT-TYPE            PIC  X(10).
000280        88 88-CN-PERCENTAGE                   VALUE 'PERCENTAGE'.
000290        88 88-CN-FIXED                        VALUE 'FIXED'.
000300     03 CN-DISCOUNT-VALUE           PIC  9(09).
000310     03 CN-MIN-PURCHASE             PIC  9(09).
000320     03 CN-MAX-DISCOUNT             PIC  9(09).
000330     03 CN-START-DATE               PIC  9(08).
000340     03 CN-END-DATE                 PIC  9(08).
000350     03 FILLER                      PIC  X(09).
